000100 IDENTIFICATION       DIVISION.
000200 PROGRAM-ID.          AVCO03.
000300 AUTHOR.              RENATO T. SILVA.
000400 INSTALLATION.        TURISMAR TURISMO.
000500 DATE-WRITTEN.        22/09/89.
000600 DATE-COMPILED.
000700 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000800*REMARKS.      LE DUAS LISTAS DE POSTOS (GABARITO E CANDIDATO,
000900*              SEM EMPATE - UM POSTO POR LINHA, NA ORDEM DO
001000*              ARQUIVO) E IMPRIME O COEFICIENTE DE SPEARMAN
001100*              ENTRE ELAS, OBTIDO PELA CORRELACAO DE PEARSON
001200*              SOBRE AS POSICOES DE POSTO.
001300*
001400*==============================================================
001500*                  HISTORICO DE ALTERACOES
001600*==============================================================
001700*DATA     PROGRAMADOR      OS/CHAMADO   DESCRICAO
001800*-------- ---------------- ------------ ----------------------
001900*22/09/89 R.T.SILVA        OS-0731      VERSAO INICIAL: LEITURA
002000*                                       DAS DUAS LISTAS DE
002100*                                       POSTOS E CONVERSAO PARA
002200*                                       POSICAO NUMERICA.
002300*05/03/90 R.T.SILVA        OS-0755      INCLUIDA A VALIDACAO DE
002400*                                       ELEMENTO UNICO EM CADA
002500*                                       LISTA.
002600*17/11/92 W.BIGAL          OS-0862      REAPROVEITADA A ROTINA
002700*                                       DE PEARSON CORRIGIDA DE
002800*                                       AVCO01 PARA O CALCULO
002900*                                       DE SPEARMAN.
003000*04/06/98 M.F.COUTO        OS-1180      PREPARACAO PARA O ANO
003100*                                       2000 - DATAS DE 4 DIGITOS
003200*                                       NOS CABECALHOS INTERNOS.
003300*14/01/99 M.F.COUTO        OS-1199      VIRADA DO SECULO - AJUSTE
003400*                                       DE CAMPOS DE DATA (Y2K).
003500*03/05/01 R.T.SILVA        OS-1274      LIMITE DE ELEMENTOS
003600*                                       ELEVADO PARA 500.
003700*==============================================================
003800 ENVIRONMENT          DIVISION.
003900 CONFIGURATION        SECTION.
004000 SOURCE-COMPUTER.     IBM-PC.
004100 OBJECT-COMPUTER.     IBM-PC.
004200 SPECIAL-NAMES.       C01 IS TOPO-FORMULARIO.
004300 INPUT-OUTPUT         SECTION.
004400 FILE-CONTROL.
004500        SELECT ARQ-ENTRADA ASSIGN TO WS-NOME-ARQUIVO
004600        ORGANIZATION IS LINE SEQUENTIAL
004700        FILE STATUS IS WS-STATUS-ARQ.
004800*==============================================================
004900 DATA                 DIVISION.
005000 FILE                 SECTION.
005100 FD  ARQ-ENTRADA
005200     LABEL RECORD IS STANDARD.
005300 01  REG-ENTRADA.
005400     05  REG-ENTRADA-TEXTO       PIC X(196).
005500     05  FILLER                  PIC X(004).
005600*==============================================================
005700 WORKING-STORAGE      SECTION.
005800 77  WS-STATUS-ARQ            PIC X(02).
005900 77  WS-QTD-PARM              PIC 9(04) COMP.
006000 77  WS-I                     PIC 9(04) COMP.
006100 77  WS-J                     PIC 9(04) COMP.
006200 77  WS-PONTEIRO              PIC 9(04) COMP.
006300 77  WS-QTD-TOKENS            PIC 9(04) COMP.
006400 77  WS-TAM-LINHA             PIC 9(04) COMP.
006500 77  WS-RAIZ-CONT             PIC 9(04) COMP.
006600 77  SOMA-NOTA-A               PIC S9(09)V9(04).
006700 77  SOMA-NOTA-B               PIC S9(09)V9(04).
006800 77  MEDIA-CALC-A              PIC S9(09)V9(04).
006900 77  MEDIA-CALC-B              PIC S9(09)V9(04).
007000 77  FIM-ARQ                   PIC X(03) VALUE "NAO".
007100     88  WS-FIM-ARQUIVO                  VALUE "SIM".
007200 77  WS-SW-ERRO                PIC X(03) VALUE "NAO".
007300     88  WS-ERRO-FATAL                   VALUE "SIM".
007400 77  WS-SW-ACHOU                PIC X(03) VALUE "NAO".
007500     88  WS-ELEMENTO-ACHADO              VALUE "SIM".
007600 01  WS-ARQ-ATUAL-GRP.
007700     05  WS-NOME-ARQUIVO          PIC X(080).
007800     05  FILLER                   PIC X(004).
007900 01  WS-LINHA-GRP.
008000     05  WS-LINHA-TEXTO           PIC X(196).
008100     05  FILLER                   PIC X(004).
008200 01  WS-CABECALHO-GRP.
008300     05  WS-CAB-MARCA             PIC X(001).
008400     05  WS-CAB-TIPO              PIC X(009).
008500 01  WS-TABELA-PARM.
008600     05  WS-PARM OCCURS 2 TIMES   PIC X(080).
008700     05  FILLER                   PIC X(001).
008800 01  WS-TABELA-PARM-RED REDEFINES WS-TABELA-PARM.
008900     05  WS-PARM-BYTE OCCURS 161 TIMES PIC X(001).
009000 01  WS-TABELA-TOKEN.
009100     05  WS-TOKEN OCCURS 20 TIMES PIC X(032).
009200     05  FILLER                   PIC X(001).
009300 01  WS-TABELA-TOKEN-RED REDEFINES WS-TABELA-TOKEN.
009400     05  WS-TOKEN-BYTE OCCURS 641 TIMES PIC X(001).
009500*--------------------------------------------------------------
009600*    LISTA DE POSTOS GABARITO (A) E CANDIDATA (B), JA
009700*    CONVERTIDAS PARA A POSICAO NUMERICA DO POSTO (1, 2, 3...)
009800*--------------------------------------------------------------
009900 01  WS-LISTA-A.
010000     05  WS-A-QTD-ELEM             PIC 9(04) COMP.
010100     05  WS-A-ELEM OCCURS 500 TIMES.
010200         10  WS-A-ID               PIC X(032).
010300         10  WS-A-NOTA             PIC S9(09)V9(04).
010400     05  FILLER                    PIC X(001).
010500 01  WS-LISTA-B.
010600     05  WS-B-QTD-ELEM             PIC 9(04) COMP.
010700     05  WS-B-ELEM OCCURS 500 TIMES.
010800         10  WS-B-ID               PIC X(032).
010900         10  WS-B-NOTA             PIC S9(09)V9(04).
011000     05  FILLER                    PIC X(001).
011100 01  WS-B-ALINHADO.
011200     05  WS-B-AL-NOTA OCCURS 500 TIMES
011300                                   PIC S9(09)V9(04).
011400     05  FILLER                    PIC X(001).
011500 01  WS-B-ALINHADO-RED REDEFINES WS-B-ALINHADO.
011600     05  WS-B-AL-NOTA-BYTE OCCURS 3501 TIMES PIC X(001).
011700*--------------------------------------------------------------
011800*    AREA DE RAIZ QUADRADA (NEWTON) - IDENTICA A AVCO01/AVCO02
011900*--------------------------------------------------------------
012000 01  WS-RAIZ-AREA.
012100     05  WS-RAIZ-X                 PIC S9(09)V9(08).
012200     05  WS-RAIZ-Y                 PIC S9(09)V9(08).
012300     05  WS-RAIZ-Y-ANTIGO          PIC S9(09)V9(08).
012400     05  FILLER                    PIC X(001).
012500*--------------------------------------------------------------
012600*    AREA DE PEARSON CORRIGIDA (REAPROVEITADA DE AVCO01) -
012700*    O DESVIO-PADRAO DE B USA A MEDIA DE B, NUNCA A DE A.
012800*--------------------------------------------------------------
012900 01  WS-PEARSON-AREA.
013000     05  WS-PE-SOMA-XY             PIC S9(09)V9(08).
013100     05  WS-PE-SOMA-DA2            PIC S9(09)V9(08).
013200     05  WS-PE-SOMA-DB2            PIC S9(09)V9(08).
013300     05  WS-PE-DESVIO-A            PIC S9(09)V9(08).
013400     05  WS-PE-DESVIO-B            PIC S9(09)V9(08).
013500     05  WS-PE-RESULTADO           PIC S9(09)V9(08).
013600     05  FILLER                    PIC X(001).
013700 01  WS-COEF-EDITADO               PIC -9.9999.
013800*==============================================================
013900 PROCEDURE            DIVISION.
014000*==============================================================
014100 0100-PROGRAMA-PRINCIPAL.
014200*
014300*    ROTINA MESTRA DA UTILITY DE SPEARMAN. CARREGA AS DUAS LISTAS
014400*    RANQUEADAS (A E B), ALINHA B PELO CONJUNTO DE ELEMENTOS DE
014500*    A,
014600*    CONVERTE CADA POSTO EM UMA NOTA NUMERICA DE 1 A N E
014700*    REUTILIZA
014800*    A FORMULA DE PEARSON SOBRE ESSAS NOTAS PARA OBTER O
014900*    COEFICIENTE DE SPEARMAN.
015000*    ACIONA A ROTINA 0110-VERIFICA-PARAMETROS.
015100     PERFORM 0110-VERIFICA-PARAMETROS
015200         THRU 0110-VERIFICA-PARAMETROS-EXIT.
015300*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
015400*    RESTO.
015500     IF WS-ERRO-FATAL
015600         GO TO 9900-ABORTA-SEM-SAIDA.
015700*    CHAMA A ROTINA 0200-CARREGA-LISTA-A.
015800     PERFORM 0200-CARREGA-LISTA-A
015900         THRU 0200-CARREGA-LISTA-A-EXIT.
016000*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
016100*    RESTO.
016200     IF WS-ERRO-FATAL
016300         GO TO 9900-ABORTA-SEM-SAIDA.
016400*    INVOCA A ROTINA 0300-CARREGA-LISTA-B.
016500     PERFORM 0300-CARREGA-LISTA-B
016600         THRU 0300-CARREGA-LISTA-B-EXIT.
016700*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
016800*    RESTO.
016900     IF WS-ERRO-FATAL
017000         GO TO 9900-ABORTA-SEM-SAIDA.
017100*    EXECUTA A ROTINA 0400-ALINHA-B-COM-A.
017200     PERFORM 0400-ALINHA-B-COM-A
017300         THRU 0400-ALINHA-B-COM-A-EXIT.
017400*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
017500*    RESTO.
017600     IF WS-ERRO-FATAL
017700         GO TO 9900-ABORTA-SEM-SAIDA.
017800*    ACIONA A ROTINA 0500-CALCULA-PEARSON.
017900     PERFORM 0500-CALCULA-PEARSON
018000         THRU 0500-CALCULA-PEARSON-EXIT.
018100*    ATRIBUI WS-PE-RESULTADO A WS-COEF-EDITADO.
018200     MOVE WS-PE-RESULTADO TO WS-COEF-EDITADO.
018300*    MOSTRA A LINHA NO CONSOLE.
018400     DISPLAY "Spearman rank correlation: " WS-COEF-EDITADO.
018500*    DESVIA O FLUXO PARA O ROTULO INDICADO.
018600     GO TO 9999-FIM-PROGRAMA.
018700 9900-ABORTA-SEM-SAIDA.
018800*
018900*    PONTO UNICO DE SAIDA PARA ERRO FATAL DE FORMATO, PARAMETRO
019000*    OU
019100*    ELEMENTO DUPLICADO/CABECALHO ERRADO.
019200     STOP RUN.
019300 9999-FIM-PROGRAMA.
019400*
019500*    ENCERRAMENTO NORMAL, APOS O COEFICIENTE DE SPEARMAN TER SIDO
019600*    IMPRESSO.
019700     STOP RUN.
019800*--------------------------------------------------------------
019900*    EXIGE 2 ARGUMENTOS - LISTA DE POSTOS GABARITO E CANDIDATA.
020000*--------------------------------------------------------------
020100 0110-VERIFICA-PARAMETROS.
020200*
020300*    A CHAMADA EXIGE EXATAMENTE DOIS PARAMETROS POSICIONAIS (AS
020400*    DUAS
020500*    LISTAS RANQUEADAS A COMPARAR).
020600*    ATRIBUI "NAO" A WS-SW-ERRO.
020700     MOVE "NAO" TO WS-SW-ERRO.
020800*    RECEBE O DADO DO SISTEMA OPERACIONAL.
020900     ACCEPT WS-QTD-PARM FROM ARGUMENT-NUMBER.
021000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
021100     IF WS-QTD-PARM NOT = 2
021200         MOVE "SIM" TO WS-SW-ERRO
021300         GO TO 0110-VERIFICA-PARAMETROS-EXIT.
021400*    EXIBE A LINHA NO CONSOLE.
021500     DISPLAY 1 UPON ARGUMENT-NUMBER.
021600*    RECEBE O DADO DO SISTEMA OPERACIONAL.
021700     ACCEPT WS-PARM(1) FROM ARGUMENT-VALUE.
021800*    IMPRIME A LINHA NO CONSOLE.
021900     DISPLAY 2 UPON ARGUMENT-NUMBER.
022000*    RECEBE O DADO DO SISTEMA OPERACIONAL.
022100     ACCEPT WS-PARM(2) FROM ARGUMENT-VALUE.
022200 0110-VERIFICA-PARAMETROS-EXIT.
022300     EXIT.
022400*--------------------------------------------------------------
022500*    CARGA DA LISTA GABARITO - SO ACEITA POSTOS (#RANKS); O
022600*    SPEARMAN NAO SE APLICA A NOTAS (#VALUES).
022700*--------------------------------------------------------------
022800 0200-CARREGA-LISTA-A.
022900*
023000*    ABRE O ARQUIVO A, CONFERE QUE O CABECALHO E #RANKS (ESTA
023100*    UTILITY SO ACEITA LISTAS JA RANQUEADAS, NUNCA NOTAS BRUTAS)
023200*    E
023300*    CARREGA CADA ELEMENTO PARA A TABELA DE TRABALHO DO LADO A.
023400*    ATRIBUI WS-PARM(1) A WS-NOME-ARQUIVO.
023500     MOVE WS-PARM(1) TO WS-NOME-ARQUIVO.
023600*    ABRE O ARQUIVO PARA A OPERACAO INDICADA.
023700     OPEN INPUT ARQ-ENTRADA.
023800*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
023900     READ ARQ-ENTRADA
024000         AT END MOVE "SIM" TO FIM-ARQ.
024100*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
024200     IF WS-FIM-ARQUIVO
024300         MOVE "SIM" TO WS-SW-ERRO
024400         GO TO 0200-CARREGA-LISTA-A-EXIT.
024500*    ATRIBUI REG-ENTRADA-TEXTO(1:1) A WS-CAB-MARCA.
024600     MOVE REG-ENTRADA-TEXTO(1:1) TO WS-CAB-MARCA.
024700*    ATRIBUI REG-ENTRADA-TEXTO(2:9) A WS-CAB-TIPO.
024800     MOVE REG-ENTRADA-TEXTO(2:9) TO WS-CAB-TIPO.
024900*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
025000     IF WS-CAB-MARCA NOT = "#" OR WS-CAB-TIPO(1:5) NOT = "RANKS"
025100         MOVE "SIM" TO WS-SW-ERRO
025200         GO TO 0200-CARREGA-LISTA-A-EXIT.
025300*    ATRIBUI ZERO A WS-A-QTD-ELEM.
025400     MOVE ZERO TO WS-A-QTD-ELEM.
025500*    ATRIBUI "NAO" A FIM-ARQ.
025600     MOVE "NAO" TO FIM-ARQ.
025700*    EXECUTA A ROTINA 0210-LE-UM-ELEMENTO-A.
025800     PERFORM 0210-LE-UM-ELEMENTO-A
025900         THRU 0210-LE-UM-ELEMENTO-A-EXIT
026000         UNTIL WS-FIM-ARQUIVO.
026100*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
026200     CLOSE ARQ-ENTRADA.
026300*    ACIONA A ROTINA 0220-VALIDA-LISTA-A-UNICA.
026400     PERFORM 0220-VALIDA-LISTA-A-UNICA
026500         THRU 0220-VALIDA-LISTA-A-UNICA-EXIT.
026600 0200-CARREGA-LISTA-A-EXIT.
026700     EXIT.
026800 0210-LE-UM-ELEMENTO-A.
026900*
027000*    LE E TOKENIZA UMA LINHA DE DADO DA LISTA A, CONFERINDO QUE
027100*    HA
027200*    EXATAMENTE 1 TOKEN (CODIGO DE ELEMENTO; O POSTO E IMPLICITO
027300*    NA
027400*    ORDEM DE LEITURA).
027500*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
027600     READ ARQ-ENTRADA
027700         AT END MOVE "SIM" TO FIM-ARQ.
027800*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
027900     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
028000         GO TO 0210-LE-UM-ELEMENTO-A-EXIT.
028100*    CHAMA A ROTINA 1100-TOKENIZA-LINHA.
028200     PERFORM 1100-TOKENIZA-LINHA
028300         THRU 1100-TOKENIZA-LINHA-EXIT.
028400*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
028500     ADD 1 TO WS-A-QTD-ELEM.
028600*    ATRIBUI WS-TOKEN(1) A WS-A-ID(WS-A-QTD-ELEM).
028700     MOVE WS-TOKEN(1)   TO WS-A-ID(WS-A-QTD-ELEM).
028800*    ATRIBUI WS-A-QTD-ELEM A WS-A-NOTA(WS-A-QTD-ELEM).
028900     MOVE WS-A-QTD-ELEM TO WS-A-NOTA(WS-A-QTD-ELEM).
029000 0210-LE-UM-ELEMENTO-A-EXIT.
029100     EXIT.
029200 0220-VALIDA-LISTA-A-UNICA.
029300*
029400*    VARRE A TABELA A JA CARREGADA PROCURANDO CODIGO DE ELEMENTO
029500*    REPETIDO.
029600*    ATRIBUI "NAO" A WS-SW-ERRO.
029700     MOVE "NAO" TO WS-SW-ERRO.
029800*    EXECUTA A ROTINA 0221-COMPARA-UM-PAR-A.
029900     PERFORM 0221-COMPARA-UM-PAR-A
030000         THRU 0221-COMPARA-UM-PAR-A-EXIT
030100         VARYING WS-I FROM 1 BY 1
030200         UNTIL WS-I > WS-A-QTD-ELEM OR WS-ERRO-FATAL
030300         AFTER WS-J FROM WS-I PLUS 1 BY 1
030400         UNTIL WS-J > WS-A-QTD-ELEM OR WS-ERRO-FATAL.
030500 0220-VALIDA-LISTA-A-UNICA-EXIT.
030600     EXIT.
030700 0221-COMPARA-UM-PAR-A.
030800*
030900*    COMPARA DUAS POSICOES DA TABELA A ENTRE SI.
031000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
031100     IF WS-A-ID(WS-I) = WS-A-ID(WS-J)
031200         MOVE "SIM" TO WS-SW-ERRO.
031300 0221-COMPARA-UM-PAR-A-EXIT.
031400     EXIT.
031500*--------------------------------------------------------------
031600*    MESMA REGRA, PARA A LISTA CANDIDATA.
031700*--------------------------------------------------------------
031800 0300-CARREGA-LISTA-B.
031900*
032000*    CLONE DE 0200-* PARA O LADO B - MESMA EXIGENCIA DE CABECALHO
032100*    #RANKS E MESMA CARGA POR ELEMENTO.
032200*    ATRIBUI WS-PARM(2) A WS-NOME-ARQUIVO.
032300     MOVE WS-PARM(2) TO WS-NOME-ARQUIVO.
032400*    ABRE O ARQUIVO PARA A OPERACAO INDICADA.
032500     OPEN INPUT ARQ-ENTRADA.
032600*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
032700     READ ARQ-ENTRADA
032800         AT END MOVE "SIM" TO FIM-ARQ.
032900*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
033000     IF WS-FIM-ARQUIVO
033100         MOVE "SIM" TO WS-SW-ERRO
033200         GO TO 0300-CARREGA-LISTA-B-EXIT.
033300*    ATRIBUI REG-ENTRADA-TEXTO(1:1) A WS-CAB-MARCA.
033400     MOVE REG-ENTRADA-TEXTO(1:1) TO WS-CAB-MARCA.
033500*    ATRIBUI REG-ENTRADA-TEXTO(2:9) A WS-CAB-TIPO.
033600     MOVE REG-ENTRADA-TEXTO(2:9) TO WS-CAB-TIPO.
033700*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
033800     IF WS-CAB-MARCA NOT = "#" OR WS-CAB-TIPO(1:5) NOT = "RANKS"
033900         MOVE "SIM" TO WS-SW-ERRO
034000         GO TO 0300-CARREGA-LISTA-B-EXIT.
034100*    ATRIBUI ZERO A WS-B-QTD-ELEM.
034200     MOVE ZERO TO WS-B-QTD-ELEM.
034300*    ATRIBUI "NAO" A FIM-ARQ.
034400     MOVE "NAO" TO FIM-ARQ.
034500*    ACIONA A ROTINA 0310-LE-UM-ELEMENTO-B.
034600     PERFORM 0310-LE-UM-ELEMENTO-B
034700         THRU 0310-LE-UM-ELEMENTO-B-EXIT
034800         UNTIL WS-FIM-ARQUIVO.
034900*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
035000     CLOSE ARQ-ENTRADA.
035100*    CHAMA A ROTINA 0320-VALIDA-LISTA-B-UNICA.
035200     PERFORM 0320-VALIDA-LISTA-B-UNICA
035300         THRU 0320-VALIDA-LISTA-B-UNICA-EXIT.
035400 0300-CARREGA-LISTA-B-EXIT.
035500     EXIT.
035600 0310-LE-UM-ELEMENTO-B.
035700*
035800*    CLONE DE 0210-* PARA O LADO B.
035900*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
036000     READ ARQ-ENTRADA
036100         AT END MOVE "SIM" TO FIM-ARQ.
036200*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
036300     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
036400         GO TO 0310-LE-UM-ELEMENTO-B-EXIT.
036500*    INVOCA A ROTINA 1100-TOKENIZA-LINHA.
036600     PERFORM 1100-TOKENIZA-LINHA
036700         THRU 1100-TOKENIZA-LINHA-EXIT.
036800*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
036900     ADD 1 TO WS-B-QTD-ELEM.
037000*    ATRIBUI WS-TOKEN(1) A WS-B-ID(WS-B-QTD-ELEM).
037100     MOVE WS-TOKEN(1)   TO WS-B-ID(WS-B-QTD-ELEM).
037200*    ATRIBUI WS-B-QTD-ELEM A WS-B-NOTA(WS-B-QTD-ELEM).
037300     MOVE WS-B-QTD-ELEM TO WS-B-NOTA(WS-B-QTD-ELEM).
037400 0310-LE-UM-ELEMENTO-B-EXIT.
037500     EXIT.
037600 0320-VALIDA-LISTA-B-UNICA.
037700*
037800*    CLONE DE 0220-* PARA O LADO B.
037900*    ATRIBUI "NAO" A WS-SW-ERRO.
038000     MOVE "NAO" TO WS-SW-ERRO.
038100*    ACIONA A ROTINA 0321-COMPARA-UM-PAR-B.
038200     PERFORM 0321-COMPARA-UM-PAR-B
038300         THRU 0321-COMPARA-UM-PAR-B-EXIT
038400         VARYING WS-I FROM 1 BY 1
038500         UNTIL WS-I > WS-B-QTD-ELEM OR WS-ERRO-FATAL
038600         AFTER WS-J FROM WS-I PLUS 1 BY 1
038700         UNTIL WS-J > WS-B-QTD-ELEM OR WS-ERRO-FATAL.
038800 0320-VALIDA-LISTA-B-UNICA-EXIT.
038900     EXIT.
039000 0321-COMPARA-UM-PAR-B.
039100*
039200*    CLONE DE 0221-* PARA O LADO B.
039300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
039400     IF WS-B-ID(WS-I) = WS-B-ID(WS-J)
039500         MOVE "SIM" TO WS-SW-ERRO.
039600 0321-COMPARA-UM-PAR-B-EXIT.
039700     EXIT.
039800*--------------------------------------------------------------
039900*    ALINHA A LISTA CANDIDATA NA ORDEM DA GABARITO - EXIGE O
040000*    MESMO CONJUNTO DE ELEMENTOS NAS DUAS LISTAS.
040100*--------------------------------------------------------------
040200 0400-ALINHA-B-COM-A.
040300*
040400*    REORDENA A TABELA B PARA QUE A POSICAO I CORRESPONDA AO
040500*    MESMO
040600*    CODIGO DE ELEMENTO DA POSICAO I DE A (MESMA TECNICA DE
040700*    ALINHAMENTO USADA NAS OUTRAS DUAS UTILITIES DA SUITE).
040800*    ATRIBUI "NAO" A WS-SW-ERRO.
040900     MOVE "NAO" TO WS-SW-ERRO.
041000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
041100     IF WS-B-QTD-ELEM NOT = WS-A-QTD-ELEM
041200         MOVE "SIM" TO WS-SW-ERRO
041300         GO TO 0400-ALINHA-B-COM-A-EXIT.
041400*    CHAMA A ROTINA 0410-ALINHA-UM-ELEMENTO.
041500     PERFORM 0410-ALINHA-UM-ELEMENTO
041600         THRU 0410-ALINHA-UM-ELEMENTO-EXIT
041700         VARYING WS-I FROM 1 BY 1
041800         UNTIL WS-I > WS-A-QTD-ELEM OR WS-ERRO-FATAL.
041900 0400-ALINHA-B-COM-A-EXIT.
042000     EXIT.
042100 0410-ALINHA-UM-ELEMENTO.
042200*
042300*    LOCALIZA, EM B, O ELEMENTO DE UMA DADA POSICAO DE A E COPIA
042400*    O
042500*    POSTO PARA A POSICAO ALINHADA.
042600*    ATRIBUI "NAO" A WS-SW-ACHOU.
042700     MOVE "NAO" TO WS-SW-ACHOU.
042800*    INVOCA A ROTINA 0411-PROCURA-EM-B.
042900     PERFORM 0411-PROCURA-EM-B
043000         THRU 0411-PROCURA-EM-B-EXIT
043100         VARYING WS-J FROM 1 BY 1
043200         UNTIL WS-J > WS-B-QTD-ELEM.
043300*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
043400     IF NOT WS-ELEMENTO-ACHADO
043500         MOVE "SIM" TO WS-SW-ERRO.
043600 0410-ALINHA-UM-ELEMENTO-EXIT.
043700     EXIT.
043800 0411-PROCURA-EM-B.
043900*
044000*    BUSCA LINEAR PELO CODIGO DE ELEMENTO DENTRO DA TABELA B.
044100*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
044200     IF NOT WS-ELEMENTO-ACHADO AND
044300        WS-B-ID(WS-J) = WS-A-ID(WS-I)
044400         MOVE "SIM" TO WS-SW-ACHOU
044500         MOVE WS-B-NOTA(WS-J) TO WS-B-AL-NOTA(WS-I).
044600 0411-PROCURA-EM-B-EXIT.
044700     EXIT.
044800*--------------------------------------------------------------
044900*    PEARSON CORRIGIDA SOBRE AS POSICOES DE POSTO - O DESVIO
045000*    DE B USA SEMPRE A MEDIA DE B, NUNCA A DE A (BUG CLASSICO
045100*    DA FORMULA INGENUA, JA CORRIGIDO EM AVCO01).
045200*--------------------------------------------------------------
045300 0500-CALCULA-PEARSON.
045400*
045500*    APOS CONVERTER CADA POSTO EM UMA NOTA DE 1 A N (A POSICAO NA
045600*    LISTA JA E O POSTO, NAO HA EMPATE A TRATAR NESTA UTILITY),
045700*    APLICA A MESMA FORMULA CORRIGIDA DE PEARSON DE AVCO01 - O
045800*    COEFICIENTE DE PEARSON CALCULADO SOBRE POSTOS PUROS E POR
045900*    DEFINICAO O COEFICIENTE DE SPEARMAN.
046000*    ATRIBUI ZERO A SOMA-NOTA-A SOMA-NOTA-B.
046100     MOVE ZERO TO SOMA-NOTA-A SOMA-NOTA-B.
046200*    EXECUTA A ROTINA 0510-SOMA-NOTAS.
046300     PERFORM 0510-SOMA-NOTAS
046400         THRU 0510-SOMA-NOTAS-EXIT
046500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-A-QTD-ELEM.
046600*    AJUSTA CONFORME A REGRA DE CALCULO DESTE PASSO.
046700     DIVIDE SOMA-NOTA-A BY WS-A-QTD-ELEM GIVING MEDIA-CALC-A.
046800*    AJUSTA CONFORME A REGRA DE CALCULO DESTE PASSO.
046900     DIVIDE SOMA-NOTA-B BY WS-A-QTD-ELEM GIVING MEDIA-CALC-B.
047000*    ATRIBUI ZERO A WS-PE-SOMA-XY WS-PE-SOMA-DA2 WS-PE-SOMA-DB2.
047100     MOVE ZERO TO WS-PE-SOMA-XY WS-PE-SOMA-DA2 WS-PE-SOMA-DB2.
047200*    INVOCA A ROTINA 0520-ACUMULA-DESVIOS.
047300     PERFORM 0520-ACUMULA-DESVIOS
047400         THRU 0520-ACUMULA-DESVIOS-EXIT
047500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-A-QTD-ELEM.
047600*    ATRIBUI WS-PE-SOMA-DA2 A WS-RAIZ-X.
047700     MOVE WS-PE-SOMA-DA2 TO WS-RAIZ-X.
047800*    EXECUTA A ROTINA 0600-CALCULA-RAIZ.
047900     PERFORM 0600-CALCULA-RAIZ THRU 0600-CALCULA-RAIZ-EXIT.
048000*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-A.
048100     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-A.
048200*    ATRIBUI WS-PE-SOMA-DB2 A WS-RAIZ-X.
048300     MOVE WS-PE-SOMA-DB2 TO WS-RAIZ-X.
048400*    ACIONA A ROTINA 0600-CALCULA-RAIZ.
048500     PERFORM 0600-CALCULA-RAIZ THRU 0600-CALCULA-RAIZ-EXIT.
048600*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-B.
048700     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-B.
048800*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
048900     IF WS-PE-DESVIO-A = ZERO OR WS-PE-DESVIO-B = ZERO
049000         MOVE ZERO TO WS-PE-RESULTADO
049100     ELSE
049200         COMPUTE WS-PE-RESULTADO ROUNDED =
049300             WS-PE-SOMA-XY / (WS-PE-DESVIO-A * WS-PE-DESVIO-B).
049400 0500-CALCULA-PEARSON-EXIT.
049500     EXIT.
049600 0510-SOMA-NOTAS.
049700*
049800*    ACUMULA AS SOMAS SIMPLES E OS SOMATORIOS DE QUADRADOS DE
049900*    CADA
050000*    LADO, INSUMOS DA FORMULA DE PEARSON.
050100*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
050200     ADD WS-A-NOTA(WS-I)      TO SOMA-NOTA-A.
050300*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
050400     ADD WS-B-AL-NOTA(WS-I)   TO SOMA-NOTA-B.
050500 0510-SOMA-NOTAS-EXIT.
050600     EXIT.
050700 0520-ACUMULA-DESVIOS.
050800*
050900*    ACUMULA O SOMATORIO DO PRODUTO CRUZADO (X*Y) USADO NO
051000*    NUMERADOR DA FORMULA DE PEARSON.
051100*    APURA WS-PE-SOMA-XY ROUNDED = WS-PE-SOMA-XY + A PARTIR DA
051200*    EXPRESSAO ABAIXO.
051300     COMPUTE WS-PE-SOMA-XY ROUNDED = WS-PE-SOMA-XY +
051400         ((WS-A-NOTA(WS-I) - MEDIA-CALC-A) *
051500          (WS-B-AL-NOTA(WS-I) - MEDIA-CALC-B)).
051600*    OBTEM WS-PE-SOMA-DA2 ROUNDED = WS-PE-SOMA-DA2 + A PARTIR DA
051700*    EXPRESSAO ABAIXO.
051800     COMPUTE WS-PE-SOMA-DA2 ROUNDED = WS-PE-SOMA-DA2 +
051900         ((WS-A-NOTA(WS-I) - MEDIA-CALC-A) *
052000          (WS-A-NOTA(WS-I) - MEDIA-CALC-A)).
052100*    CALCULA WS-PE-SOMA-DB2 ROUNDED = WS-PE-SOMA-DB2 + A PARTIR
052200*    DA EXPRESSAO ABAIXO.
052300     COMPUTE WS-PE-SOMA-DB2 ROUNDED = WS-PE-SOMA-DB2 +
052400         ((WS-B-AL-NOTA(WS-I) - MEDIA-CALC-B) *
052500          (WS-B-AL-NOTA(WS-I) - MEDIA-CALC-B)).
052600 0520-ACUMULA-DESVIOS-EXIT.
052700     EXIT.
052800*==============================================================
052900*    TOKENIZACAO - IDENTICA A AVCO01/AVCO02
053000*==============================================================
053100 1100-TOKENIZA-LINHA.
053200*
053300*    PARTE UMA LINHA EM TOKENS SEPARADOS POR ESPACO, IGNORANDO
053400*    LINHAS EM BRANCO - MESMA ROTINA COMPARTILHADA PELAS TRES
053500*    UTILITIES DA SUITE.
053600*    ATRIBUI SPACES A WS-TABELA-TOKEN.
053700     MOVE SPACES TO WS-TABELA-TOKEN.
053800*    ATRIBUI ZERO A WS-QTD-TOKENS.
053900     MOVE ZERO TO WS-QTD-TOKENS.
054000*    ATRIBUI REG-ENTRADA-TEXTO A WS-LINHA-TEXTO.
054100     MOVE REG-ENTRADA-TEXTO TO WS-LINHA-TEXTO.
054200*    AJUSTA O CONTEUDO DO CAMPO CARACTERE A CARACTERE.
054300     INSPECT WS-LINHA-TEXTO REPLACING ALL X"09" BY SPACE.
054400*    ATRIBUI 196 A WS-TAM-LINHA.
054500     MOVE 196 TO WS-TAM-LINHA.
054600*    INVOCA A ROTINA 1110-RECUA-FIM-LINHA.
054700     PERFORM 1110-RECUA-FIM-LINHA
054800         THRU 1110-RECUA-FIM-LINHA-EXIT
054900         UNTIL WS-TAM-LINHA = 0 OR
055000               WS-LINHA-TEXTO(WS-TAM-LINHA:1) NOT = SPACE.
055100*    ATRIBUI 1 A WS-PONTEIRO.
055200     MOVE 1 TO WS-PONTEIRO.
055300*    EXECUTA A ROTINA 1120-EXTRAI-UM-TOKEN.
055400     PERFORM 1120-EXTRAI-UM-TOKEN
055500         THRU 1120-EXTRAI-UM-TOKEN-EXIT
055600         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR WS-QTD-TOKENS = 20.
055700 1100-TOKENIZA-LINHA-EXIT.
055800     EXIT.
055900 1110-RECUA-FIM-LINHA.
056000*
056100*    ACHA O ULTIMO CARACTER NAO-BRANCO PARA NAO TOKENIZAR O
056200*    PREENCHIMENTO A DIREITA DO CAMPO.
056300*    DECREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
056400     SUBTRACT 1 FROM WS-TAM-LINHA.
056500 1110-RECUA-FIM-LINHA-EXIT.
056600     EXIT.
056700 1120-EXTRAI-UM-TOKEN.
056800*
056900*    COPIA CARACTERE A CARACTERE ATE O PROXIMO ESPACO OU FIM DE
057000*    LINHA.
057100*    CHAMA A ROTINA 1121-PULA-ESPACOS.
057200     PERFORM 1121-PULA-ESPACOS
057300         THRU 1121-PULA-ESPACOS-EXIT
057400         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
057500               WS-LINHA-TEXTO(WS-PONTEIRO:1) NOT = SPACE.
057600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
057700     IF WS-PONTEIRO > WS-TAM-LINHA
057800         GO TO 1120-EXTRAI-UM-TOKEN-EXIT.
057900*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
058000     ADD 1 TO WS-QTD-TOKENS.
058100*    ATRIBUI SPACES A WS-TOKEN(WS-QTD-TOKENS).
058200     MOVE SPACES TO WS-TOKEN(WS-QTD-TOKENS).
058300*    ATRIBUI ZERO A WS-J.
058400     MOVE ZERO TO WS-J.
058500*    EXECUTA A ROTINA 1122-COPIA-UM-CARACTER.
058600     PERFORM 1122-COPIA-UM-CARACTER
058700         THRU 1122-COPIA-UM-CARACTER-EXIT
058800         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
058900               WS-LINHA-TEXTO(WS-PONTEIRO:1) = SPACE OR
059000               WS-J = 32.
059100 1120-EXTRAI-UM-TOKEN-EXIT.
059200     EXIT.
059300 1121-PULA-ESPACOS.
059400*
059500*    AVANCA O PONTEIRO DE LEITURA POR CIMA DE ESPACOS ENTRE
059600*    TOKENS.
059700*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
059800     ADD 1 TO WS-PONTEIRO.
059900 1121-PULA-ESPACOS-EXIT.
060000     EXIT.
060100 1122-COPIA-UM-CARACTER.
060200*
060300*    MOVE UM UNICO CARACTER PARA O TOKEN EM MONTAGEM.
060400*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
060500     ADD 1 TO WS-J.
060600*    ATRIBUI O VALOR INDICADO AO CAMPO DESTINO.
060700     MOVE WS-LINHA-TEXTO(WS-PONTEIRO:1) TO
060800          WS-TOKEN(WS-QTD-TOKENS)(WS-J:1).
060900*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
061000     ADD 1 TO WS-PONTEIRO.
061100 1122-COPIA-UM-CARACTER-EXIT.
061200     EXIT.
061300*==============================================================
061400*    RAIZ QUADRADA (NEWTON-RAPHSON) - IDENTICA A AVCO01/AVCO02
061500*==============================================================
061600 0600-CALCULA-RAIZ.
061700*
061800*    RAIZ QUADRADA POR NEWTON-RAPHSON (MESMA TECNICA DE 4900-* EM
061900*    AVCO01 E 6800-* EM AVCO02), USADA PELAS DUAS NORMAS DO
062000*    DENOMINADOR DA FORMULA DE PEARSON.
062100*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
062200     IF WS-RAIZ-X NOT > ZERO
062300         MOVE ZERO TO WS-RAIZ-Y
062400         GO TO 0600-CALCULA-RAIZ-EXIT.
062500*    ATRIBUI WS-RAIZ-X A WS-RAIZ-Y.
062600     MOVE WS-RAIZ-X TO WS-RAIZ-Y.
062700*    ATRIBUI ZERO A WS-RAIZ-CONT.
062800     MOVE ZERO TO WS-RAIZ-CONT.
062900*    EXECUTA A ROTINA 0610-PASSO-DE-NEWTON.
063000     PERFORM 0610-PASSO-DE-NEWTON
063100         THRU 0610-PASSO-DE-NEWTON-EXIT
063200         VARYING WS-RAIZ-CONT FROM 1 BY 1 UNTIL WS-RAIZ-CONT > 20.
063300 0600-CALCULA-RAIZ-EXIT.
063400     EXIT.
063500 0610-PASSO-DE-NEWTON.
063600*
063700*    UMA UNICA ITERACAO X = (X + N/X) / 2 DA FORMULA DE NEWTON
063800*    PARA
063900*    RAIZ QUADRADA.
064000*    ATRIBUI WS-RAIZ-Y A WS-RAIZ-Y-ANTIGO.
064100     MOVE WS-RAIZ-Y TO WS-RAIZ-Y-ANTIGO.
064200*    OBTEM WS-RAIZ-Y ROUNDED = A PARTIR DA EXPRESSAO ABAIXO.
064300     COMPUTE WS-RAIZ-Y ROUNDED =
064400         (WS-RAIZ-Y-ANTIGO + (WS-RAIZ-X / WS-RAIZ-Y-ANTIGO)) / 2.
064500 0610-PASSO-DE-NEWTON-EXIT.
064600     EXIT.

000100 IDENTIFICATION       DIVISION.
000200 PROGRAM-ID.          AVCO02.
000300 AUTHOR.              MARCIA F. COUTO.
000400 INSTALLATION.        TURISMAR TURISMO.
000500 DATE-WRITTEN.        08/06/88.
000600 DATE-COMPILED.
000700 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000800*REMARKS.      LE DOIS ARQUIVOS DE PARTICAO (GABARITO E
000900*              CANDIDATO), CADA UM AGRUPANDO OS MESMOS
001000*              ELEMENTOS EM GRUPOS DISJUNTOS, E IMPRIME OS
001100*              COEFICIENTES DE CONCORDANCIA ENTRE AS DUAS
001200*              PARTICOES: JACCARD, SORENSEN, OVERLAP, SMC E
001300*              INFORMACAO MUTUA NORMALIZADA (MI).
001400*
001500*==============================================================
001600*                  HISTORICO DE ALTERACOES
001700*==============================================================
001800*DATA     PROGRAMADOR      OS/CHAMADO   DESCRICAO
001900*-------- ---------------- ------------ ----------------------
002000*08/06/88 M.F.COUTO        OS-0587      VERSAO INICIAL: LEITURA
002100*                                       DAS DUAS PARTICOES E
002200*                                       VALIDACAO DE ELEMENTO
002300*                                       UNICO POR SORT.
002400*14/12/88 M.F.COUTO        OS-0621      INCLUIDO CALCULO DO
002500*                                       INDICE DE JACCARD.
002600*30/07/89 R.T.SILVA        OS-0704      INCLUIDOS SORENSEN,
002700*                                       OVERLAP E SMC.
002800*19/02/91 R.T.SILVA        OS-0790      INCLUIDA A INFORMACAO
002900*                                       MUTUA NORMALIZADA (MI).
003000*25/09/93 W.BIGAL          OS-0918      ROTINA DE LOGARITMO
003100*                                       NATURAL (SERIE) SEM USO
003200*                                       DE FUNCAO INTRINSECA.
003300*11/04/95 M.F.COUTO        OS-0977      LIMITE DE ELEMENTOS
003400*                                       ELEVADO PARA 500.
003500*04/06/98 R.T.SILVA        OS-1181      PREPARACAO PARA O ANO
003600*                                       2000 - DATAS DE 4 DIGITOS
003700*                                       NOS CABECALHOS INTERNOS.
003800*14/01/99 R.T.SILVA        OS-1198      VIRADA DO SECULO - AJUSTE
003900*                                       DE CAMPOS DE DATA (Y2K).
004000*12/08/02 W.BIGAL          OS-1301      CORRIGIDO ARREDONDAMENTO
004100*                                       DOS TERMOS DE ENTROPIA.
004200*==============================================================
004300 ENVIRONMENT          DIVISION.
004400 CONFIGURATION        SECTION.
004500 SOURCE-COMPUTER.     IBM-PC.
004600 OBJECT-COMPUTER.     IBM-PC.
004700 SPECIAL-NAMES.       C01 IS TOPO-FORMULARIO.
004800 INPUT-OUTPUT         SECTION.
004900 FILE-CONTROL.
005000        SELECT ARQ-ENTRADA ASSIGN TO WS-NOME-ARQUIVO
005100        ORGANIZATION IS LINE SEQUENTIAL
005200        FILE STATUS IS WS-STATUS-ARQ.
005300        SELECT ARQ-ORDENA ASSIGN TO DISK.
005400*==============================================================
005500 DATA                 DIVISION.
005600 FILE                 SECTION.
005700 FD  ARQ-ENTRADA
005800     LABEL RECORD IS STANDARD.
005900 01  REG-ENTRADA.
006000     05  REG-ENTRADA-TEXTO       PIC X(196).
006100     05  FILLER                  PIC X(004).
006200 SD  ARQ-ORDENA.
006300 01  REG-ORDENA.
006400     05  REG-ORDENA-ID           PIC X(032).
006500     05  FILLER                  PIC X(008).
006600*==============================================================
006700 WORKING-STORAGE      SECTION.
006800*--------------------------------------------------------------
006900*    CHAVES DE CONTROLE E CONTADORES
007000*--------------------------------------------------------------
007100 77  WS-STATUS-ARQ            PIC X(02).
007200 77  WS-QTD-PARM              PIC 9(04) COMP.
007300 77  WS-I                     PIC 9(04) COMP.
007400 77  WS-J                     PIC 9(04) COMP.
007500 77  WS-PONTEIRO              PIC 9(04) COMP.
007600 77  WS-QTD-TOKENS            PIC 9(04) COMP.
007700 77  WS-TAM-LINHA             PIC 9(04) COMP.
007800 77  WS-RAIZ-CONT             PIC 9(04) COMP.
007900 77  WS-POS-ACHADA            PIC 9(04) COMP.
008000 77  WS-N11                   PIC S9(09) COMP.
008100 77  WS-N10                   PIC S9(09) COMP.
008200 77  WS-N01                   PIC S9(09) COMP.
008300 77  WS-N00                   PIC S9(09) COMP.
008400 77  WS-N-TOTAL               PIC S9(09) COMP.
008500 77  WS-N1X                   PIC S9(09) COMP.
008600 77  WS-N0X                   PIC S9(09) COMP.
008700 77  WS-NX0                   PIC S9(09) COMP.
008800 77  WS-NX1                   PIC S9(09) COMP.
008900 77  WS-UNIAO                 PIC S9(09) COMP.
009000 77  WS-MENOR                 PIC S9(09) COMP.
009100 77  WS-TAM-A                 PIC S9(09) COMP.
009200 77  WS-TAM-B                 PIC S9(09) COMP.
009300 77  WS-SW-FIM-ARQ            PIC X(03) VALUE "NAO".
009400     88  WS-FIM-ARQUIVO                VALUE "SIM".
009500 77  WS-SW-ERRO               PIC X(03) VALUE "NAO".
009600     88  WS-ERRO-FATAL                 VALUE "SIM".
009700 77  WS-SW-ACHOU              PIC X(03) VALUE "NAO".
009800     88  WS-ELEMENTO-ACHADO            VALUE "SIM".
009900 77  WS-SW-DUPLICADO          PIC X(03) VALUE "NAO".
010000     88  WS-ELEMENTO-DUPLICADO         VALUE "SIM".
010100*--------------------------------------------------------------
010200*    NOME DE ARQUIVO E LINHA LIDA
010300*--------------------------------------------------------------
010400 01  WS-ARQ-ATUAL-GRP.
010500     05  WS-NOME-ARQUIVO          PIC X(080).
010600     05  FILLER                   PIC X(004).
010700 01  WS-LINHA-GRP.
010800     05  WS-LINHA-TEXTO           PIC X(196).
010900     05  FILLER                   PIC X(004).
011000 01  WS-LINHA-GRP-RED REDEFINES WS-LINHA-GRP.
011100     05  WS-LINHA-BYTE OCCURS 200 TIMES PIC X(001).
011200 01  WS-TABELA-PARM.
011300     05  WS-PARM OCCURS 2 TIMES   PIC X(080).
011400     05  FILLER                   PIC X(001).
011500 01  WS-TABELA-PARM-RED REDEFINES WS-TABELA-PARM.
011600     05  WS-PARM-BYTE OCCURS 161 TIMES PIC X(001).
011700*--------------------------------------------------------------
011800*    TOKENS DE UMA LINHA (UM GRUPO PODE TER ATE 20 ELEMENTOS)
011900*--------------------------------------------------------------
012000 01  WS-TABELA-TOKEN.
012100     05  WS-TOKEN OCCURS 20 TIMES PIC X(032).
012200     05  FILLER                   PIC X(001).
012300 01  WS-TABELA-TOKEN-RED REDEFINES WS-TABELA-TOKEN.
012400     05  WS-TOKEN-BYTE OCCURS 641 TIMES PIC X(001).
012500*--------------------------------------------------------------
012600*    PARTICAO A (GABARITO)
012700*--------------------------------------------------------------
012800 01  WS-PARTICAO-A.
012900     05  WS-A-QTD-ELEM            PIC 9(04) COMP.
013000     05  WS-A-ELEM OCCURS 500 TIMES.
013100         10  WS-A-ID              PIC X(032).
013200         10  WS-A-GRUPO           PIC 9(04) COMP.
013300     05  FILLER                   PIC X(001).
013400*--------------------------------------------------------------
013500*    PARTICAO B (CANDIDATO), JA ALINHADA NA ORDEM DE A
013600*--------------------------------------------------------------
013700 01  WS-PARTICAO-B.
013800     05  WS-B-QTD-ELEM            PIC 9(04) COMP.
013900     05  WS-B-ELEM OCCURS 500 TIMES.
014000         10  WS-B-ID              PIC X(032).
014100         10  WS-B-GRUPO           PIC 9(04) COMP.
014200     05  FILLER                   PIC X(001).
014300 01  WS-B-ALINHADO.
014400     05  WS-B-AL-GRUPO OCCURS 500 TIMES
014500                                  PIC 9(04) COMP.
014600     05  FILLER                   PIC X(001).
014700 01  WS-B-ALINHADO-RED REDEFINES WS-B-ALINHADO.
014800     05  WS-B-AL-GRUPO-BYTE OCCURS 2001 TIMES PIC X(001).
014900*--------------------------------------------------------------
015000*    AREA DE RAIZ QUADRADA (NEWTON) E LOGARITMO (SERIE), SEM
015100*    USO DE FUNCAO INTRINSECA
015200*--------------------------------------------------------------
015300 01  WS-RAIZ-AREA.
015400     05  WS-RAIZ-X                PIC S9(09)V9(08).
015500     05  WS-RAIZ-Y                PIC S9(09)V9(08).
015600     05  WS-RAIZ-Y-ANTIGO         PIC S9(09)V9(08).
015700     05  FILLER                   PIC X(001).
015800 01  WS-LOG-AREA.
015900     05  WS-LOG-X                 PIC S9(09)V9(08).
016000     05  WS-LOG-U                 PIC S9(09)V9(08).
016100     05  WS-LOG-U-POT             PIC S9(09)V9(08).
016200     05  WS-LOG-TERMO             PIC S9(09)V9(08).
016300     05  WS-LOG-SOMA              PIC S9(09)V9(08).
016400     05  WS-LOG-RESULTADO         PIC S9(09)V9(08).
016500     05  WS-LOG-CONT              PIC 9(04) COMP.
016600     05  WS-LOG-SINAL             PIC S9(01) COMP.
016700     05  FILLER                   PIC X(001).
016800 01  WS-CONST-LN2                 PIC S9(01)V9(08)
016900                                  VALUE 0.69314718.
017000*--------------------------------------------------------------
017100*    COEFICIENTES FINAIS DO RELATORIO
017200*--------------------------------------------------------------
017300 01  WS-COEF-JACCARD              PIC S9(01)V9(08).
017400 01  WS-COEF-SORENSEN             PIC S9(01)V9(08).
017500 01  WS-COEF-OVERLAP              PIC S9(01)V9(08).
017600 01  WS-COEF-SMC                  PIC S9(01)V9(08).
017700 01  WS-COEF-MI                   PIC S9(01)V9(08).
017800 01  WS-PMI-1                     PIC S9(01)V9(08).
017900 01  WS-PMI-2                     PIC S9(01)V9(08).
018000 01  WS-PMI-3                     PIC S9(01)V9(08).
018100 01  WS-PMI-4                     PIC S9(01)V9(08).
018200 01  WS-ENTROPIA-1                PIC S9(01)V9(08).
018300 01  WS-ENTROPIA-2                PIC S9(01)V9(08).
018400 01  WS-COEF-EDITADO              PIC -9.9999.
018500*==============================================================
018600 PROCEDURE            DIVISION.
018700*==============================================================
018800 0100-PROGRAMA-PRINCIPAL.
018900*
019000*    ROTINA MESTRA DA UTILITY DE PARTICOES. CARREGA AS DUAS
019100*    PARTICOES RECEBIDAS (A E B), ALINHA B PELO CONJUNTO DE
019200*    ELEMENTOS DE A, MONTA A RELACAO DE PARES COCLUSTERIZADOS E
019300*    IMPRIME OS CINCO COEFICIENTES DE CONCORDANCIA ENTRE AS DUAS
019400*    PARTICOES.
019500*    ACIONA A ROTINA 0110-VERIFICA-PARAMETROS.
019600     PERFORM 0110-VERIFICA-PARAMETROS
019700         THRU 0110-VERIFICA-PARAMETROS-EXIT.
019800*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
019900*    RESTO.
020000     IF WS-ERRO-FATAL
020100         GO TO 9900-ABORTA-SEM-SAIDA.
020200*    CHAMA A ROTINA 0200-CARREGA-PARTICAO-A.
020300     PERFORM 0200-CARREGA-PARTICAO-A
020400         THRU 0200-CARREGA-PARTICAO-A-EXIT.
020500*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
020600*    RESTO.
020700     IF WS-ERRO-FATAL
020800         GO TO 9900-ABORTA-SEM-SAIDA.
020900*    INVOCA A ROTINA 0300-CARREGA-PARTICAO-B.
021000     PERFORM 0300-CARREGA-PARTICAO-B
021100         THRU 0300-CARREGA-PARTICAO-B-EXIT.
021200*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
021300*    RESTO.
021400     IF WS-ERRO-FATAL
021500         GO TO 9900-ABORTA-SEM-SAIDA.
021600*    EXECUTA A ROTINA 0400-ALINHA-B-COM-A.
021700     PERFORM 0400-ALINHA-B-COM-A
021800         THRU 0400-ALINHA-B-COM-A-EXIT.
021900*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
022000*    RESTO.
022100     IF WS-ERRO-FATAL
022200         GO TO 9900-ABORTA-SEM-SAIDA.
022300*    ACIONA A ROTINA 0500-MONTA-PARES-COCLUSTER.
022400     PERFORM 0500-MONTA-PARES-COCLUSTER
022500         THRU 0500-MONTA-PARES-COCLUSTER-EXIT.
022600*    CHAMA A ROTINA 0600-IMPRIME-RESULTADOS.
022700     PERFORM 0600-IMPRIME-RESULTADOS
022800         THRU 0600-IMPRIME-RESULTADOS-EXIT.
022900*    DESVIA O FLUXO PARA O ROTULO INDICADO.
023000     GO TO 9999-FIM-PROGRAMA.
023100 9900-ABORTA-SEM-SAIDA.
023200*
023300*    PONTO UNICO DE SAIDA PARA ERRO FATAL DE FORMATO, PARAMETRO
023400*    OU
023500*    ELEMENTO DUPLICADO. NAO PRODUZ RELATORIO PARCIAL.
023600     STOP RUN.
023700 9999-FIM-PROGRAMA.
023800*
023900*    ENCERRAMENTO NORMAL, APOS OS CINCO COEFICIENTES TEREM SIDO
024000*    IMPRESSOS.
024100     STOP RUN.
024200*--------------------------------------------------------------
024300*    EXIGE EXATAMENTE 2 ARGUMENTOS - PARTICAO GABARITO E
024400*    PARTICAO CANDIDATA.
024500*--------------------------------------------------------------
024600 0110-VERIFICA-PARAMETROS.
024700*
024800*    A CHAMADA EXIGE EXATAMENTE DOIS PARAMETROS POSICIONAIS (AS
024900*    DUAS
025000*    PARTICOES A COMPARAR) - QUANTIDADE DIFERENTE E ERRO DE
025100*    OPERACAO
025200*    FATAL.
025300*    ATRIBUI "NAO" A WS-SW-ERRO.
025400     MOVE "NAO" TO WS-SW-ERRO.
025500*    RECEBE O DADO DO SISTEMA OPERACIONAL.
025600     ACCEPT WS-QTD-PARM FROM ARGUMENT-NUMBER.
025700*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
025800     IF WS-QTD-PARM NOT = 2
025900         MOVE "SIM" TO WS-SW-ERRO
026000         GO TO 0110-VERIFICA-PARAMETROS-EXIT.
026100*    EXIBE A LINHA NO CONSOLE.
026200     DISPLAY 1 UPON ARGUMENT-NUMBER.
026300*    RECEBE O DADO DO SISTEMA OPERACIONAL.
026400     ACCEPT WS-PARM(1) FROM ARGUMENT-VALUE.
026500*    IMPRIME A LINHA NO CONSOLE.
026600     DISPLAY 2 UPON ARGUMENT-NUMBER.
026700*    RECEBE O DADO DO SISTEMA OPERACIONAL.
026800     ACCEPT WS-PARM(2) FROM ARGUMENT-VALUE.
026900 0110-VERIFICA-PARAMETROS-EXIT.
027000     EXIT.
027100*--------------------------------------------------------------
027200*    CARGA DA PARTICAO GABARITO - O CABECALHO E SEMPRE
027300*    DESCARTADO SEM VERIFICAR O HASH.
027400*--------------------------------------------------------------
027500 0200-CARREGA-PARTICAO-A.
027600*
027700*    ABRE O ARQUIVO DA PARTICAO A, DESCARTA A LINHA DE CABECALHO
027800*    (A PRIMEIRA LEITURA E FEITA SEM INSPECIONAR O VALOR, PRATICA
027900*    ADOTADA DESDE A VERSAO INICIAL - OS-0587) E CARREGA CADA
028000*    GRUPO PARA A TABELA DE TRABALHO DO LADO A.
028100*    ATRIBUI WS-PARM(1) A WS-NOME-ARQUIVO.
028200     MOVE WS-PARM(1) TO WS-NOME-ARQUIVO.
028300*    ATRIBUI ZERO A WS-A-QTD-ELEM.
028400     MOVE ZERO TO WS-A-QTD-ELEM.
028500*    ATRIBUI ZERO A WS-I.
028600     MOVE ZERO TO WS-I.
028700*    ABRE O ARQUIVO PARA A OPERACAO INDICADA.
028800     OPEN INPUT ARQ-ENTRADA.
028900*    ATRIBUI "NAO" A WS-SW-FIM-ARQ.
029000     MOVE "NAO" TO WS-SW-FIM-ARQ.
029100*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
029200     READ ARQ-ENTRADA
029300         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
029400*    EXECUTA A ROTINA 0210-LE-UM-GRUPO-A.
029500     PERFORM 0210-LE-UM-GRUPO-A
029600         THRU 0210-LE-UM-GRUPO-A-EXIT
029700         UNTIL WS-FIM-ARQUIVO.
029800*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
029900     CLOSE ARQ-ENTRADA.
030000*    ACIONA A ROTINA 0900-VALIDA-ELEMENTO-UNICO-A.
030100     PERFORM 0900-VALIDA-ELEMENTO-UNICO-A
030200         THRU 0900-VALIDA-ELEMENTO-UNICO-A-EXIT.
030300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
030400     IF WS-ELEMENTO-DUPLICADO
030500         MOVE "SIM" TO WS-SW-ERRO.
030600 0200-CARREGA-PARTICAO-A-EXIT.
030700     EXIT.
030800 0210-LE-UM-GRUPO-A.
030900*
031000*    LE UMA LINHA DA PARTICAO A E TOKENIZA OS CODIGOS DE ELEMENTO
031100*    QUE COMPOEM O GRUPO.
031200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
031300     READ ARQ-ENTRADA
031400         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
031500*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
031600     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
031700         GO TO 0210-LE-UM-GRUPO-A-EXIT.
031800*    CHAMA A ROTINA 1100-TOKENIZA-LINHA.
031900     PERFORM 1100-TOKENIZA-LINHA
032000         THRU 1100-TOKENIZA-LINHA-EXIT.
032100*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
032200     ADD 1 TO WS-I.
032300*    EXECUTA A ROTINA 0211-ARMAZENA-ELEMENTO-A.
032400     PERFORM 0211-ARMAZENA-ELEMENTO-A
032500         THRU 0211-ARMAZENA-ELEMENTO-A-EXIT
032600         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTD-TOKENS.
032700 0210-LE-UM-GRUPO-A-EXIT.
032800     EXIT.
032900 0211-ARMAZENA-ELEMENTO-A.
033000*
033100*    GRAVA UM ELEMENTO TOKENIZADO NA TABELA DO LADO A, JUNTO COM
033200*    O
033300*    NUMERO DO GRUPO A QUE PERTENCE.
033400*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
033500     ADD 1 TO WS-A-QTD-ELEM.
033600*    ATRIBUI WS-TOKEN(WS-J) A WS-A-ID(WS-A-QTD-ELEM).
033700     MOVE WS-TOKEN(WS-J)  TO WS-A-ID(WS-A-QTD-ELEM).
033800*    ATRIBUI WS-I A WS-A-GRUPO(WS-A-QTD-ELEM).
033900     MOVE WS-I            TO WS-A-GRUPO(WS-A-QTD-ELEM).
034000 0211-ARMAZENA-ELEMENTO-A-EXIT.
034100     EXIT.
034200*--------------------------------------------------------------
034300*    CARGA DA PARTICAO CANDIDATA - MESMA REGRA, ARMAZENADA EM
034400*    TABELA SEPARADA (SERA ALINHADA A SEGUIR PELO NOME DO
034500*    ELEMENTO).
034600*--------------------------------------------------------------
034700 0300-CARREGA-PARTICAO-B.
034800*
034900*    CLONE DE 0200-* PARA O LADO B - MESMA DISCIPLINA DE DESCARTE
035000*    DE CABECALHO E CARGA POR GRUPO, DUPLICADA EM VEZ DE
035100*    PARAMETRIZADA, CONFORME O HABITO DO SHOP.
035200*    ATRIBUI WS-PARM(2) A WS-NOME-ARQUIVO.
035300     MOVE WS-PARM(2) TO WS-NOME-ARQUIVO.
035400*    ATRIBUI ZERO A WS-B-QTD-ELEM.
035500     MOVE ZERO TO WS-B-QTD-ELEM.
035600*    ATRIBUI ZERO A WS-I.
035700     MOVE ZERO TO WS-I.
035800*    ABRE O ARQUIVO PARA A OPERACAO INDICADA.
035900     OPEN INPUT ARQ-ENTRADA.
036000*    ATRIBUI "NAO" A WS-SW-FIM-ARQ.
036100     MOVE "NAO" TO WS-SW-FIM-ARQ.
036200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
036300     READ ARQ-ENTRADA
036400         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
036500*    CHAMA A ROTINA 0310-LE-UM-GRUPO-B.
036600     PERFORM 0310-LE-UM-GRUPO-B
036700         THRU 0310-LE-UM-GRUPO-B-EXIT
036800         UNTIL WS-FIM-ARQUIVO.
036900*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
037000     CLOSE ARQ-ENTRADA.
037100*    INVOCA A ROTINA 0900-VALIDA-ELEMENTO-UNICO-B.
037200     PERFORM 0900-VALIDA-ELEMENTO-UNICO-B
037300         THRU 0900-VALIDA-ELEMENTO-UNICO-B-EXIT.
037400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
037500     IF WS-ELEMENTO-DUPLICADO
037600         MOVE "SIM" TO WS-SW-ERRO.
037700 0300-CARREGA-PARTICAO-B-EXIT.
037800     EXIT.
037900 0310-LE-UM-GRUPO-B.
038000*
038100*    CLONE DE 0210-* PARA O LADO B.
038200*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
038300     READ ARQ-ENTRADA
038400         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
038500*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
038600     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
038700         GO TO 0310-LE-UM-GRUPO-B-EXIT.
038800*    EXECUTA A ROTINA 1100-TOKENIZA-LINHA.
038900     PERFORM 1100-TOKENIZA-LINHA
039000         THRU 1100-TOKENIZA-LINHA-EXIT.
039100*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
039200     ADD 1 TO WS-I.
039300*    CHAMA A ROTINA 0311-ARMAZENA-ELEMENTO-B.
039400     PERFORM 0311-ARMAZENA-ELEMENTO-B
039500         THRU 0311-ARMAZENA-ELEMENTO-B-EXIT
039600         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTD-TOKENS.
039700 0310-LE-UM-GRUPO-B-EXIT.
039800     EXIT.
039900 0311-ARMAZENA-ELEMENTO-B.
040000*
040100*    CLONE DE 0211-* PARA O LADO B.
040200*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
040300     ADD 1 TO WS-B-QTD-ELEM.
040400*    ATRIBUI WS-TOKEN(WS-J) A WS-B-ID(WS-B-QTD-ELEM).
040500     MOVE WS-TOKEN(WS-J)  TO WS-B-ID(WS-B-QTD-ELEM).
040600*    ATRIBUI WS-I A WS-B-GRUPO(WS-B-QTD-ELEM).
040700     MOVE WS-I            TO WS-B-GRUPO(WS-B-QTD-ELEM).
040800 0311-ARMAZENA-ELEMENTO-B-EXIT.
040900     EXIT.
041000*--------------------------------------------------------------
041100*    VALIDACAO DE ELEMENTO UNICO POR SORT + QUEBRA DE
041200*    CONTROLE (ROTINA HERDADA DO RELATORIO DE CLIENTES POR
041300*    CPF, AQUI USADA PARA DETECTAR ELEMENTO REPETIDO NA
041400*    PARTICAO GABARITO).
041500*--------------------------------------------------------------
041600 0900-VALIDA-ELEMENTO-UNICO-A SECTION.
041700 0900-INICIO.
041800*
041900*    ROTINA DE ENTRADA DO SORT DO LADO A - PRIME A LEITURA DO
042000*    ARQUIVO DE TRABALHO ANTES DO LACO DE VALIDACAO DE UNICIDADE.
042100*    ATRIBUI "NAO" A WS-SW-DUPLICADO.
042200     MOVE "NAO" TO WS-SW-DUPLICADO.
042300*    ORDENA O ARQUIVO DE TRABALHO PELA CHAVE INDICADA.
042400     SORT ARQ-ORDENA ASCENDING KEY REG-ORDENA-ID
042500         INPUT PROCEDURE  0910-ALIMENTA-ORDENACAO-A
042600         OUTPUT PROCEDURE 0920-VERIFICA-SEQUENCIA.
042700 0900-VALIDA-ELEMENTO-UNICO-A-EXIT.
042800     EXIT.
042900 0910-ALIMENTA-ORDENACAO-A SECTION.
043000 0910-INICIO.
043100*
043200*    INPUT PROCEDURE DO SORT DO LADO A: LIBERA (RELEASE) CADA
043300*    ELEMENTO DA TABELA PARA O ARQUIVO DE ORDENACAO, PARA DEPOIS
043400*    DETECTAR CODIGO REPETIDO POR CONTROLE DE QUEBRA NA SAIDA.
043500*    EXECUTA A ROTINA 0911-LIBERA-ELEMENTO-A.
043600     PERFORM 0911-LIBERA-ELEMENTO-A
043700         THRU 0911-LIBERA-ELEMENTO-A-EXIT
043800         VARYING WS-POS-ACHADA FROM 1 BY 1
043900         UNTIL WS-POS-ACHADA > WS-A-QTD-ELEM.
044000 0910-ALIMENTA-ORDENACAO-A-EXIT.
044100     EXIT.
044200 0911-LIBERA-ELEMENTO-A SECTION.
044300 0911-INICIO.
044400*
044500*    LIBERA UM UNICO ELEMENTO DA TABELA A PARA O ARQUIVO ORDENADO
044600*    PELO CODIGO DE ELEMENTO.
044700*    ATRIBUI WS-A-ID(WS-POS-ACHADA) A REG-ORDENA-ID.
044800     MOVE WS-A-ID(WS-POS-ACHADA) TO REG-ORDENA-ID.
044900     RELEASE REG-ORDENA.
045000 0911-LIBERA-ELEMENTO-A-EXIT.
045100     EXIT.
045200*--------------------------------------------------------------
045300*    MESMA ROTINA, PARA A PARTICAO CANDIDATA.
045400*--------------------------------------------------------------
045500 0901-VALIDA-ELEMENTO-UNICO-B SECTION.
045600 0901-INICIO.
045700*
045800*    CLONE DE 0900-* PARA O LADO B - PRIME A LEITURA DO ARQUIVO
045900*    DE TRABALHO E DISPARA O MESMO SORT DE DETECCAO DE
046000*    DUPLICATA, DESTA VEZ SOBRE A TABELA DA PARTICAO B (O
046100*    OUTPUT PROCEDURE 0920-* E COMPARTILHADO PELOS DOIS LADOS).
046200*    ATRIBUI "NAO" A WS-SW-DUPLICADO.
046300     MOVE "NAO" TO WS-SW-DUPLICADO.
046400*    ORDENA O ARQUIVO DE TRABALHO PELA CHAVE INDICADA.
046500     SORT ARQ-ORDENA ASCENDING KEY REG-ORDENA-ID
046600         INPUT PROCEDURE  0912-ALIMENTA-ORDENACAO-B
046700         OUTPUT PROCEDURE 0920-VERIFICA-SEQUENCIA.
046800 0901-VALIDA-ELEMENTO-UNICO-B-EXIT.
046900     EXIT.
047000 0912-ALIMENTA-ORDENACAO-B SECTION.
047100 0912-INICIO.
047200*
047300*    CLONE DE 0910-* PARA O LADO B: INPUT PROCEDURE DO SORT DE
047400*    UNICIDADE, LIBERANDO CADA ELEMENTO DA TABELA B.
047500*    ACIONA A ROTINA 0913-LIBERA-ELEMENTO-B.
047600     PERFORM 0913-LIBERA-ELEMENTO-B
047700         THRU 0913-LIBERA-ELEMENTO-B-EXIT
047800         VARYING WS-POS-ACHADA FROM 1 BY 1
047900         UNTIL WS-POS-ACHADA > WS-B-QTD-ELEM.
048000 0912-ALIMENTA-ORDENACAO-B-EXIT.
048100     EXIT.
048200 0913-LIBERA-ELEMENTO-B SECTION.
048300 0913-INICIO.
048400*
048500*    CLONE DE 0911-* PARA O LADO B: LIBERA UM UNICO ELEMENTO DA
048600*    TABELA B PARA O ARQUIVO ORDENADO PELO CODIGO DE ELEMENTO.
048700*    ATRIBUI WS-B-ID(WS-POS-ACHADA) A REG-ORDENA-ID.
048800     MOVE WS-B-ID(WS-POS-ACHADA) TO REG-ORDENA-ID.
048900     RELEASE REG-ORDENA.
049000 0913-LIBERA-ELEMENTO-B-EXIT.
049100     EXIT.
049200*--------------------------------------------------------------
049300*    QUEBRA DE CONTROLE NA SAIDA DO SORT - ID IGUAL AO
049400*    ANTERIOR (JA EM ORDEM ASCENDENTE) DENUNCIA DUPLICATA.
049500*    COMUM AS DUAS PARTICOES.
049600*--------------------------------------------------------------
049700 0920-VERIFICA-SEQUENCIA SECTION.
049800 0920-INICIO.
049900*
050000*    OUTPUT PROCEDURE COMPARTILHADA PELOS DOIS SORTS DE
050100*    UNICIDADE (LADO A E LADO B): PRIME A AREA DE COMPARACAO E
050200*    REPETE 0921-* ATE ESGOTAR O ARQUIVO ORDENADO.
050300*    ATRIBUI SPACES A WS-LINHA-TEXTO.
050400     MOVE SPACES TO WS-LINHA-TEXTO.
050500*    ATRIBUI "NAO" A WS-SW-FIM-ARQ.
050600     MOVE "NAO" TO WS-SW-FIM-ARQ.
050700*    CHAMA A ROTINA 0921-COMPARA-COM-ANTERIOR.
050800     PERFORM 0921-COMPARA-COM-ANTERIOR
050900         THRU 0921-COMPARA-COM-ANTERIOR-EXIT
051000         UNTIL WS-FIM-ARQUIVO.
051100*    ATRIBUI "NAO" A WS-SW-FIM-ARQ.
051200     MOVE "NAO" TO WS-SW-FIM-ARQ.
051300 0920-VERIFICA-SEQUENCIA-EXIT.
051400     EXIT.
051500 0921-COMPARA-COM-ANTERIOR SECTION.
051600 0921-INICIO.
051700*
051800*    LE UM REGISTRO DO ARQUIVO JA ORDENADO E COMPARA O CODIGO DE
051900*    ELEMENTO COM O DA LEITURA ANTERIOR - DOIS IGUAIS SEGUIDOS
052000*    (JA EM ORDEM ASCENDENTE) DENUNCIAM ELEMENTO DUPLICADO.
052100     RETURN ARQ-ORDENA
052200         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
052300*    SO PROSSEGUE ENQUANTO NAO CHEGOU AO FIM DO ARQUIVO.
052400     IF NOT WS-FIM-ARQUIVO
052500         IF REG-ORDENA-ID = WS-LINHA-TEXTO(1:32)
052600             MOVE "SIM" TO WS-SW-DUPLICADO
052700         ELSE
052800             MOVE REG-ORDENA-ID TO WS-LINHA-TEXTO(1:32).
052900 0921-COMPARA-COM-ANTERIOR-EXIT.
053000     EXIT.
053100*--------------------------------------------------------------
053200*    ALINHA OS ELEMENTOS DA PARTICAO B NA ORDEM DE A. EXIGE
053300*    O MESMO CONJUNTO DE ELEMENTOS NAS DUAS PARTICOES.
053400*--------------------------------------------------------------
053500 0400-ALINHA-B-COM-A.
053600*
053700*    REORDENA A TABELA B PARA QUE A POSICAO I CORRESPONDA AO
053800*    MESMO
053900*    CODIGO DE ELEMENTO DA POSICAO I DE A - SEM ISSO A RELACAO DE
054000*    PARES COCLUSTERIZADOS COMPARARIA GRUPOS DE ELEMENTOS
054100*    DIFERENTES (MESMA TECNICA DE ALINHAMENTO DA UTILITY AVCO01).
054200*    ATRIBUI "NAO" A WS-SW-ERRO.
054300     MOVE "NAO" TO WS-SW-ERRO.
054400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
054500     IF WS-B-QTD-ELEM NOT = WS-A-QTD-ELEM
054600         MOVE "SIM" TO WS-SW-ERRO
054700         GO TO 0400-ALINHA-B-COM-A-EXIT.
054800*    INVOCA A ROTINA 0410-ALINHA-UM-ELEMENTO.
054900     PERFORM 0410-ALINHA-UM-ELEMENTO
055000         THRU 0410-ALINHA-UM-ELEMENTO-EXIT
055100         VARYING WS-I FROM 1 BY 1
055200         UNTIL WS-I > WS-A-QTD-ELEM OR WS-ERRO-FATAL.
055300 0400-ALINHA-B-COM-A-EXIT.
055400     EXIT.
055500 0410-ALINHA-UM-ELEMENTO.
055600*
055700*    LOCALIZA, EM B, O ELEMENTO DE UMA DADA POSICAO DE A E COPIA
055800*    O
055900*    NUMERO DO GRUPO PARA A POSICAO ALINHADA.
056000*    ATRIBUI "NAO" A WS-SW-ACHOU.
056100     MOVE "NAO" TO WS-SW-ACHOU.
056200*    EXECUTA A ROTINA 0411-PROCURA-EM-B.
056300     PERFORM 0411-PROCURA-EM-B
056400         THRU 0411-PROCURA-EM-B-EXIT
056500         VARYING WS-J FROM 1 BY 1
056600         UNTIL WS-J > WS-B-QTD-ELEM.
056700*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
056800     IF NOT WS-ELEMENTO-ACHADO
056900         MOVE "SIM" TO WS-SW-ERRO.
057000 0410-ALINHA-UM-ELEMENTO-EXIT.
057100     EXIT.
057200 0411-PROCURA-EM-B.
057300*
057400*    BUSCA LINEAR PELO CODIGO DE ELEMENTO DENTRO DA TABELA B.
057500*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
057600     IF NOT WS-ELEMENTO-ACHADO AND
057700        WS-B-ID(WS-J) = WS-A-ID(WS-I)
057800         MOVE "SIM" TO WS-SW-ACHOU
057900         MOVE WS-B-GRUPO(WS-J) TO WS-B-AL-GRUPO(WS-I).
058000 0411-PROCURA-EM-B-EXIT.
058100     EXIT.
058200*--------------------------------------------------------------
058300*    MONTA OS CONTADORES N11/N10/N01/N00 SOBRE TODOS OS PARES
058400*    NAO ORDENADOS DE ELEMENTOS (I < J) - RELACAO DE PARES
058500*    CO-AGRUPADOS ENTRE A E B.
058600*--------------------------------------------------------------
058700 0500-MONTA-PARES-COCLUSTER.
058800*
058900*    VARREDURA PAREADA (TODOS OS PARES I<J) SOBRE OS ELEMENTOS JA
059000*    ALINHADOS: PARA CADA PAR, VERIFICA SE OS DOIS ELEMENTOS
059100*    ESTAO
059200*    NO MESMO GRUPO EM A E SE ESTAO NO MESMO GRUPO EM B,
059300*    ACUMULANDO
059400*    OS QUATRO CONTADORES N11 (JUNTOS NAS DUAS), N10 (SO EM A),
059500*    N01
059600*    (SO EM B) E N00 (SEPARADOS NAS DUAS) - AS QUATRO MARGINAIS
059700*    DE
059800*    QUE TODOS OS CINCO COEFICIENTES DESTA UTILITY DEPENDEM.
059900*    ATRIBUI ZERO A WS-N11 WS-N10 WS-N01 WS-N00.
060000     MOVE ZERO TO WS-N11 WS-N10 WS-N01 WS-N00.
060100*    ACIONA A ROTINA 0510-LINHA-DA-MATRIZ-PARES.
060200     PERFORM 0510-LINHA-DA-MATRIZ-PARES
060300         THRU 0510-LINHA-DA-MATRIZ-PARES-EXIT
060400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-A-QTD-ELEM
060500         AFTER WS-J FROM WS-I BY 1 UNTIL WS-J > WS-A-QTD-ELEM.
060600*    OBTEM WS-N-TOTAL A PARTIR DA EXPRESSAO ABAIXO.
060700     COMPUTE WS-N-TOTAL = WS-N11 + WS-N10 + WS-N01 + WS-N00.
060800*    CALCULA WS-N1X A PARTIR DA EXPRESSAO ABAIXO.
060900     COMPUTE WS-N1X = WS-N10 + WS-N11.
061000*    APURA WS-N0X A PARTIR DA EXPRESSAO ABAIXO.
061100     COMPUTE WS-N0X = WS-N00 + WS-N01.
061200*    OBTEM WS-NX0 A PARTIR DA EXPRESSAO ABAIXO.
061300     COMPUTE WS-NX0 = WS-N00 + WS-N10.
061400*    CALCULA WS-NX1 A PARTIR DA EXPRESSAO ABAIXO.
061500     COMPUTE WS-NX1 = WS-N01 + WS-N11.
061600 0500-MONTA-PARES-COCLUSTER-EXIT.
061700     EXIT.
061800 0510-LINHA-DA-MATRIZ-PARES.
061900*
062000*    CLASSIFICA UM UNICO PAR (I,J) EM UMA DAS QUATRO CELULAS N11/
062100*    N10/N01/N00 E INCREMENTA O CONTADOR CORRESPONDENTE.
062200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
062300     IF WS-I NOT = WS-J
062400         IF WS-A-GRUPO(WS-I) = WS-A-GRUPO(WS-J)
062500             IF WS-B-AL-GRUPO(WS-I) = WS-B-AL-GRUPO(WS-J)
062600                 ADD 1 TO WS-N11
062700             ELSE
062800                 ADD 1 TO WS-N10
062900         ELSE
063000             IF WS-B-AL-GRUPO(WS-I) = WS-B-AL-GRUPO(WS-J)
063100                 ADD 1 TO WS-N01
063200             ELSE
063300                 ADD 1 TO WS-N00.
063400 0510-LINHA-DA-MATRIZ-PARES-EXIT.
063500     EXIT.
063600*--------------------------------------------------------------
063700*    CALCULA E IMPRIME OS CINCO COEFICIENTES DE PARTICAO
063800*--------------------------------------------------------------
063900 0600-IMPRIME-RESULTADOS.
064000*
064100*    A PARTIR DOS QUATRO CONTADORES DE 0500-*, CALCULA E IMPRIME
064200*    OS
064300*    CINCO COEFICIENTES DE CONCORDANCIA ENTRE PARTICOES: JACCARD,
064400*    SORENSEN-DICE, OVERLAP, SMC E INFORMACAO MUTUA NORMALIZADA.
064500*    INVOCA A ROTINA 0610-CALCULA-JACCARD-SORENSEN.
064600     PERFORM 0610-CALCULA-JACCARD-SORENSEN
064700         THRU 0610-CALCULA-JACCARD-SORENSEN-EXIT.
064800*    EXECUTA A ROTINA 0620-CALCULA-OVERLAP.
064900     PERFORM 0620-CALCULA-OVERLAP
065000         THRU 0620-CALCULA-OVERLAP-EXIT.
065100*    ACIONA A ROTINA 0630-CALCULA-SMC.
065200     PERFORM 0630-CALCULA-SMC
065300         THRU 0630-CALCULA-SMC-EXIT.
065400*    CHAMA A ROTINA 0640-CALCULA-MI-NORMALIZADA.
065500     PERFORM 0640-CALCULA-MI-NORMALIZADA
065600         THRU 0640-CALCULA-MI-NORMALIZADA-EXIT.
065700*    ATRIBUI WS-COEF-JACCARD A WS-COEF-EDITADO.
065800     MOVE WS-COEF-JACCARD  TO WS-COEF-EDITADO.
065900*    MOSTRA A LINHA NO CONSOLE.
066000     DISPLAY "Jaccard index:                 " WS-COEF-EDITADO.
066100*    ATRIBUI WS-COEF-SORENSEN A WS-COEF-EDITADO.
066200     MOVE WS-COEF-SORENSEN TO WS-COEF-EDITADO.
066300*    IMPRIME A LINHA NO CONSOLE.
066400     DISPLAY "Sorensen-Dice coefficient:     " WS-COEF-EDITADO.
066500*    ATRIBUI WS-COEF-OVERLAP A WS-COEF-EDITADO.
066600     MOVE WS-COEF-OVERLAP  TO WS-COEF-EDITADO.
066700*    EXIBE A LINHA NO CONSOLE.
066800     DISPLAY "Overlap coefficient:           " WS-COEF-EDITADO.
066900*    ATRIBUI WS-COEF-SMC A WS-COEF-EDITADO.
067000     MOVE WS-COEF-SMC      TO WS-COEF-EDITADO.
067100*    MOSTRA A LINHA NO CONSOLE.
067200     DISPLAY "Simple Matching Coefficient:   " WS-COEF-EDITADO.
067300*    ATRIBUI WS-COEF-MI A WS-COEF-EDITADO.
067400     MOVE WS-COEF-MI       TO WS-COEF-EDITADO.
067500*    IMPRIME A LINHA NO CONSOLE.
067600     DISPLAY "Normalized Mutual Information: " WS-COEF-EDITADO.
067700 0600-IMPRIME-RESULTADOS-EXIT.
067800     EXIT.
067900 0610-CALCULA-JACCARD-SORENSEN.
068000*
068100*    JACCARD = N11 / (N11+N10+N01); SORENSEN-DICE = 2*N11 /
068200*    (2*N11+N10+N01) - AMBOS IGNORAM OS PARES SEPARADOS NAS DUAS
068300*    PARTICOES (N00), DIFERENCIANDO-SE APENAS NO PESO DADO A N11.
068400*    APURA WS-UNIAO A PARTIR DA EXPRESSAO ABAIXO.
068500     COMPUTE WS-UNIAO = WS-N11 + WS-N10 + WS-N01.
068600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
068700     IF WS-UNIAO = ZERO
068800         MOVE ZERO TO WS-COEF-JACCARD
068900         MOVE ZERO TO WS-COEF-SORENSEN
069000     ELSE
069100         COMPUTE WS-COEF-JACCARD ROUNDED = WS-N11 / WS-UNIAO
069200         COMPUTE WS-COEF-SORENSEN ROUNDED =
069300             (2 * WS-COEF-JACCARD) / (1 + WS-COEF-JACCARD).
069400 0610-CALCULA-JACCARD-SORENSEN-EXIT.
069500     EXIT.
069600 0620-CALCULA-OVERLAP.
069700*
069800*    OVERLAP = N11 / MIN(N11+N10, N11+N01) - USA O MENOR DOS DOIS
069900*    GRUPOS-PAR COMO DENOMINADOR, TORNANDO O COEFICIENTE MAIS
070000*    TOLERANTE A PARTICOES DE TAMANHOS MUITO DESIGUAIS.
070100*    OBTEM WS-TAM-A A PARTIR DA EXPRESSAO ABAIXO.
070200     COMPUTE WS-TAM-A = WS-N11 + WS-N10.
070300*    CALCULA WS-TAM-B A PARTIR DA EXPRESSAO ABAIXO.
070400     COMPUTE WS-TAM-B = WS-N11 + WS-N01.
070500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
070600     IF WS-TAM-A < WS-TAM-B
070700         MOVE WS-TAM-A TO WS-MENOR
070800     ELSE
070900         MOVE WS-TAM-B TO WS-MENOR.
071000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
071100     IF WS-MENOR = ZERO
071200         MOVE ZERO TO WS-COEF-OVERLAP
071300     ELSE
071400         COMPUTE WS-COEF-OVERLAP ROUNDED = WS-N11 / WS-MENOR.
071500 0620-CALCULA-OVERLAP-EXIT.
071600     EXIT.
071700 0630-CALCULA-SMC.
071800*
071900*    SIMPLE MATCHING COEFFICIENT = (N11+N00) / (N11+N10+N01+N00)
072000*    -
072100*    UNICO DOS CINCO QUE CONTA TAMBEM OS PARES SEPARADOS NAS DUAS
072200*    PARTICOES COMO CONCORDANCIA.
072300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
072400     IF WS-N-TOTAL = ZERO
072500         MOVE ZERO TO WS-COEF-SMC
072600     ELSE
072700         COMPUTE WS-COEF-SMC ROUNDED =
072800             (WS-N11 + WS-N00) / WS-N-TOTAL.
072900 0630-CALCULA-SMC-EXIT.
073000     EXIT.
073100*--------------------------------------------------------------
073200*    INFORMACAO MUTUA NORMALIZADA - QUATRO TERMOS PMI MAIS
073300*    DUAS ENTROPIAS, TODOS EM LOG BASE 2. TERMO COM DIVISOR
073400*    ZERO E TRATADO COMO ZERO (CONVENCAO "NAO-NUMERO EXCLUI
073500*    DA SOMA") EM VEZ DE ABENDAR O PROGRAMA.
073600*--------------------------------------------------------------
073700 0640-CALCULA-MI-NORMALIZADA.
073800*
073900*    INFORMACAO MUTUA NORMALIZADA ENTRE AS DUAS PARTICOES. SOMA
074000*    OS
074100*    QUATRO TERMOS PMI (0641-* A 0644-*, UM POR CELULA DA TABELA
074200*    N11/N10/N01/N00) PARA OBTER A INFORMACAO MUTUA BRUTA, DEPOIS
074300*    DIVIDE PELA MEDIA DAS DUAS ENTROPIAS MARGINAIS
074400*    (0645-*/0646-*)
074500*    PARA NORMALIZAR O RESULTADO ENTRE 0 E 1 - SEM A
074600*    NORMALIZACAO,
074700*    O VALOR BRUTO DEPENDERIA DA ESCALA/TAMANHO DA AMOSTRA E NAO
074800*    SERIA COMPARAVEL ENTRE EXECUCOES DIFERENTES.
074900*    INVOCA A ROTINA 0641-CALCULA-PMI-1.
075000     PERFORM 0641-CALCULA-PMI-1 THRU 0641-CALCULA-PMI-1-EXIT.
075100*    EXECUTA A ROTINA 0642-CALCULA-PMI-2.
075200     PERFORM 0642-CALCULA-PMI-2 THRU 0642-CALCULA-PMI-2-EXIT.
075300*    ACIONA A ROTINA 0643-CALCULA-PMI-3.
075400     PERFORM 0643-CALCULA-PMI-3 THRU 0643-CALCULA-PMI-3-EXIT.
075500*    CHAMA A ROTINA 0644-CALCULA-PMI-4.
075600     PERFORM 0644-CALCULA-PMI-4 THRU 0644-CALCULA-PMI-4-EXIT.
075700*    OBTEM WS-COEF-MI ROUNDED = A PARTIR DA EXPRESSAO ABAIXO.
075800     COMPUTE WS-COEF-MI ROUNDED =
075900         WS-PMI-1 + WS-PMI-2 + WS-PMI-3 + WS-PMI-4.
076000*    EXECUTA A ROTINA 0645-CALCULA-ENTROPIA-1.
076100     PERFORM 0645-CALCULA-ENTROPIA-1
076200         THRU 0645-CALCULA-ENTROPIA-1-EXIT.
076300*    ACIONA A ROTINA 0646-CALCULA-ENTROPIA-2.
076400     PERFORM 0646-CALCULA-ENTROPIA-2
076500         THRU 0646-CALCULA-ENTROPIA-2-EXIT.
076600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
076700     IF WS-ENTROPIA-1 + WS-ENTROPIA-2 = ZERO
076800         MOVE ZERO TO WS-COEF-MI
076900     ELSE
077000         COMPUTE WS-COEF-MI ROUNDED =
077100             -(2 * WS-COEF-MI) / (WS-ENTROPIA-1 + WS-ENTROPIA-2).
077200 0640-CALCULA-MI-NORMALIZADA-EXIT.
077300     EXIT.
077400 0641-CALCULA-PMI-1.
077500*
077600*    TERMO DE INFORMACAO MUTUA DA CELULA N11 (AMBAS JUNTAS):
077700*    P(11) *
077800*    LOG2( P(11) / (P(1.) * P(.1)) ). SEGUE A CONVENCAO DE QUE
077900*    UMA
078000*    PROBABILIDADE ZERO CONTRIBUI ZERO AO SOMATORIO (O LIMITE DE
078100*    P*LOG(P) QUANDO P TENDE A ZERO E ZERO), EVITANDO LOG DE ZERO
078200*    -
078300*    POR ISSO O TERMO E ZERADO SEM CHAMAR 6900-CALCULA-LOG2
078400*    QUANDO
078500*    N11 E ZERO.
078600*    ATRIBUI ZERO A WS-PMI-1.
078700     MOVE ZERO TO WS-PMI-1.
078800*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
078900     IF WS-N11 NOT = ZERO AND WS-N1X NOT = ZERO AND
079000        WS-NX1 NOT = ZERO
079100         COMPUTE WS-LOG-X ROUNDED =
079200             (WS-N-TOTAL * WS-N11) / (WS-N1X * WS-NX1)
079300         PERFORM 6900-CALCULA-LOG2
079400             THRU 6900-CALCULA-LOG2-EXIT
079500         COMPUTE WS-PMI-1 ROUNDED =
079600             (WS-N11 / WS-N-TOTAL) * WS-LOG-RESULTADO.
079700 0641-CALCULA-PMI-1-EXIT.
079800     EXIT.
079900 0642-CALCULA-PMI-2.
080000*
080100*    TERMO DE INFORMACAO MUTUA DA CELULA N10 (SO EM A) - MESMA
080200*    CONVENCAO DE SINAL E DE ZERO-QUANDO-VAZIO DE 0641-*.
080300*    ATRIBUI ZERO A WS-PMI-2.
080400     MOVE ZERO TO WS-PMI-2.
080500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
080600     IF WS-N01 NOT = ZERO AND WS-N0X NOT = ZERO AND
080700        WS-NX1 NOT = ZERO
080800         COMPUTE WS-LOG-X ROUNDED =
080900             (WS-N-TOTAL * WS-N01) / (WS-N0X * WS-NX1)
081000         PERFORM 6900-CALCULA-LOG2
081100             THRU 6900-CALCULA-LOG2-EXIT
081200         COMPUTE WS-PMI-2 ROUNDED =
081300             (WS-N01 / WS-N-TOTAL) * WS-LOG-RESULTADO.
081400 0642-CALCULA-PMI-2-EXIT.
081500     EXIT.
081600 0643-CALCULA-PMI-3.
081700*
081800*    TERMO DE INFORMACAO MUTUA DA CELULA N01 (SO EM B) - MESMA
081900*    CONVENCAO DE 0641-*.
082000*    ATRIBUI ZERO A WS-PMI-3.
082100     MOVE ZERO TO WS-PMI-3.
082200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
082300     IF WS-N10 NOT = ZERO AND WS-N1X NOT = ZERO AND
082400        WS-NX0 NOT = ZERO
082500         COMPUTE WS-LOG-X ROUNDED =
082600             (WS-N-TOTAL * WS-N10) / (WS-N1X * WS-NX0)
082700         PERFORM 6900-CALCULA-LOG2
082800             THRU 6900-CALCULA-LOG2-EXIT
082900         COMPUTE WS-PMI-3 ROUNDED =
083000             (WS-N10 / WS-N-TOTAL) * WS-LOG-RESULTADO.
083100 0643-CALCULA-PMI-3-EXIT.
083200     EXIT.
083300 0644-CALCULA-PMI-4.
083400*
083500*    TERMO DE INFORMACAO MUTUA DA CELULA N00 (SEPARADOS NAS DUAS)
083600*    -
083700*    MESMA CONVENCAO DE 0641-*. OS QUATRO TERMOS PMI SAO SEMPRE
083800*    SOMADOS COM SINAL POSITIVO; O SINAL DE CADA TERMO INDIVIDUAL
083900*    JA
084000*    SAI CORRETO DA PROPRIA RAZAO DE PROBABILIDADES DENTRO DO
084100*    LOG.
084200*    ATRIBUI ZERO A WS-PMI-4.
084300     MOVE ZERO TO WS-PMI-4.
084400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
084500     IF WS-N00 NOT = ZERO AND WS-N0X NOT = ZERO AND
084600        WS-NX0 NOT = ZERO
084700         COMPUTE WS-LOG-X ROUNDED =
084800             (WS-N-TOTAL * WS-N00) / (WS-N0X * WS-NX0)
084900         PERFORM 6900-CALCULA-LOG2
085000             THRU 6900-CALCULA-LOG2-EXIT
085100         COMPUTE WS-PMI-4 ROUNDED =
085200             (WS-N00 / WS-N-TOTAL) * WS-LOG-RESULTADO.
085300 0644-CALCULA-PMI-4-EXIT.
085400     EXIT.
085500 0645-CALCULA-ENTROPIA-1.
085600*
085700*    ENTROPIA MARGINAL DA PARTICAO A: -(P(1.)*LOG2(P(1.)) +
085800*    P(0.)*LOG2(P(0.))) - MEDE O QUANTO A PROPRIA PARTICAO A JA
085900*    DIVIDE OS PARES, INDEPENDENTE DE B, E ENTRA NO DENOMINADOR
086000*    DA
086100*    NORMALIZACAO DE 0640-*.
086200*    ATRIBUI ZERO A WS-ENTROPIA-1.
086300     MOVE ZERO TO WS-ENTROPIA-1.
086400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
086500     IF WS-N0X NOT = ZERO
086600         COMPUTE WS-LOG-X ROUNDED = WS-N0X / WS-N-TOTAL
086700         PERFORM 6900-CALCULA-LOG2
086800             THRU 6900-CALCULA-LOG2-EXIT
086900         COMPUTE WS-ENTROPIA-1 ROUNDED =
087000             WS-ENTROPIA-1 + (WS-N0X / WS-N-TOTAL) *
087100             WS-LOG-RESULTADO.
087200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
087300     IF WS-N1X NOT = ZERO
087400         COMPUTE WS-LOG-X ROUNDED = WS-N1X / WS-N-TOTAL
087500         PERFORM 6900-CALCULA-LOG2
087600             THRU 6900-CALCULA-LOG2-EXIT
087700         COMPUTE WS-ENTROPIA-1 ROUNDED =
087800             WS-ENTROPIA-1 + (WS-N1X / WS-N-TOTAL) *
087900             WS-LOG-RESULTADO.
088000 0645-CALCULA-ENTROPIA-1-EXIT.
088100     EXIT.
088200 0646-CALCULA-ENTROPIA-2.
088300*
088400*    CLONE DE 0645-* PARA A ENTROPIA MARGINAL DA PARTICAO B.
088500*    ATRIBUI ZERO A WS-ENTROPIA-2.
088600     MOVE ZERO TO WS-ENTROPIA-2.
088700*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
088800     IF WS-NX0 NOT = ZERO
088900         COMPUTE WS-LOG-X ROUNDED = WS-NX0 / WS-N-TOTAL
089000         PERFORM 6900-CALCULA-LOG2
089100             THRU 6900-CALCULA-LOG2-EXIT
089200         COMPUTE WS-ENTROPIA-2 ROUNDED =
089300             WS-ENTROPIA-2 + (WS-NX0 / WS-N-TOTAL) *
089400             WS-LOG-RESULTADO.
089500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
089600     IF WS-NX1 NOT = ZERO
089700         COMPUTE WS-LOG-X ROUNDED = WS-NX1 / WS-N-TOTAL
089800         PERFORM 6900-CALCULA-LOG2
089900             THRU 6900-CALCULA-LOG2-EXIT
090000         COMPUTE WS-ENTROPIA-2 ROUNDED =
090100             WS-ENTROPIA-2 + (WS-NX1 / WS-N-TOTAL) *
090200             WS-LOG-RESULTADO.
090300 0646-CALCULA-ENTROPIA-2-EXIT.
090400     EXIT.
090500*==============================================================
090600*    ROTINAS DE APOIO - TOKENIZACAO (IDENTICA A AVCO01)
090700*==============================================================
090800 1100-TOKENIZA-LINHA.
090900*
091000*    PARTE UMA LINHA EM TOKENS SEPARADOS POR ESPACO, IGNORANDO
091100*    LINHAS EM BRANCO - MESMA ROTINA COMPARTILHADA PELAS TRES
091200*    UTILITIES DA SUITE.
091300*    ATRIBUI SPACES A WS-TABELA-TOKEN.
091400     MOVE SPACES TO WS-TABELA-TOKEN.
091500*    ATRIBUI ZERO A WS-QTD-TOKENS.
091600     MOVE ZERO TO WS-QTD-TOKENS.
091700*    ATRIBUI REG-ENTRADA-TEXTO A WS-LINHA-TEXTO.
091800     MOVE REG-ENTRADA-TEXTO TO WS-LINHA-TEXTO.
091900*    AJUSTA O CONTEUDO DO CAMPO CARACTERE A CARACTERE.
092000     INSPECT WS-LINHA-TEXTO REPLACING ALL X"09" BY SPACE.
092100*    ATRIBUI 196 A WS-TAM-LINHA.
092200     MOVE 196 TO WS-TAM-LINHA.
092300*    CHAMA A ROTINA 1110-RECUA-FIM-LINHA.
092400     PERFORM 1110-RECUA-FIM-LINHA
092500         THRU 1110-RECUA-FIM-LINHA-EXIT
092600         UNTIL WS-TAM-LINHA = 0 OR
092700               WS-LINHA-TEXTO(WS-TAM-LINHA:1) NOT = SPACE.
092800*    ATRIBUI 1 A WS-PONTEIRO.
092900     MOVE 1 TO WS-PONTEIRO.
093000*    INVOCA A ROTINA 1120-EXTRAI-UM-TOKEN.
093100     PERFORM 1120-EXTRAI-UM-TOKEN
093200         THRU 1120-EXTRAI-UM-TOKEN-EXIT
093300         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR WS-QTD-TOKENS = 20.
093400 1100-TOKENIZA-LINHA-EXIT.
093500     EXIT.
093600 1110-RECUA-FIM-LINHA.
093700*
093800*    ACHA O ULTIMO CARACTER NAO-BRANCO PARA NAO TOKENIZAR O
093900*    PREENCHIMENTO A DIREITA DO CAMPO.
094000*    ABATE CONFORME A REGRA DE CALCULO DESTE PASSO.
094100     SUBTRACT 1 FROM WS-TAM-LINHA.
094200 1110-RECUA-FIM-LINHA-EXIT.
094300     EXIT.
094400 1120-EXTRAI-UM-TOKEN.
094500*
094600*    COPIA CARACTERE A CARACTERE ATE O PROXIMO ESPACO OU FIM DE
094700*    LINHA.
094800*    ACIONA A ROTINA 1121-PULA-ESPACOS.
094900     PERFORM 1121-PULA-ESPACOS
095000         THRU 1121-PULA-ESPACOS-EXIT
095100         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
095200               WS-LINHA-TEXTO(WS-PONTEIRO:1) NOT = SPACE.
095300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
095400     IF WS-PONTEIRO > WS-TAM-LINHA
095500         GO TO 1120-EXTRAI-UM-TOKEN-EXIT.
095600*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
095700     ADD 1 TO WS-QTD-TOKENS.
095800*    ATRIBUI SPACES A WS-TOKEN(WS-QTD-TOKENS).
095900     MOVE SPACES TO WS-TOKEN(WS-QTD-TOKENS).
096000*    ATRIBUI ZERO A WS-J.
096100     MOVE ZERO TO WS-J.
096200*    INVOCA A ROTINA 1122-COPIA-UM-CARACTER.
096300     PERFORM 1122-COPIA-UM-CARACTER
096400         THRU 1122-COPIA-UM-CARACTER-EXIT
096500         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
096600               WS-LINHA-TEXTO(WS-PONTEIRO:1) = SPACE OR
096700               WS-J = 32.
096800 1120-EXTRAI-UM-TOKEN-EXIT.
096900     EXIT.
097000 1121-PULA-ESPACOS.
097100*
097200*    AVANCA O PONTEIRO DE LEITURA POR CIMA DE ESPACOS ENTRE
097300*    TOKENS.
097400*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
097500     ADD 1 TO WS-PONTEIRO.
097600 1121-PULA-ESPACOS-EXIT.
097700     EXIT.
097800 1122-COPIA-UM-CARACTER.
097900*
098000*    MOVE UM UNICO CARACTER PARA O TOKEN EM MONTAGEM.
098100*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
098200     ADD 1 TO WS-J.
098300*    ATRIBUI O VALOR INDICADO AO CAMPO DESTINO.
098400     MOVE WS-LINHA-TEXTO(WS-PONTEIRO:1) TO
098500          WS-TOKEN(WS-QTD-TOKENS)(WS-J:1).
098600*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
098700     ADD 1 TO WS-PONTEIRO.
098800 1122-COPIA-UM-CARACTER-EXIT.
098900     EXIT.
099000*==============================================================
099100*    RAIZ QUADRADA (NEWTON-RAPHSON) - IDENTICA A AVCO01
099200*==============================================================
099300 6800-CALCULA-RAIZ.
099400*
099500*    RAIZ QUADRADA POR NEWTON-RAPHSON (MESMA TECNICA DE 4900-* EM
099600*    AVCO01) - AQUI USADA PELO REDUTOR DE ARGUMENTO DE LOG2
099700*    (6910-*)
099800*    PARA TRAZER O ARGUMENTO PARA PERTO DE 1 ANTES DE APLICAR A
099900*    SERIE DE MERCATOR.
100000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
100100     IF WS-RAIZ-X NOT > ZERO
100200         MOVE ZERO TO WS-RAIZ-Y
100300         GO TO 6800-CALCULA-RAIZ-EXIT.
100400*    ATRIBUI WS-RAIZ-X A WS-RAIZ-Y.
100500     MOVE WS-RAIZ-X TO WS-RAIZ-Y.
100600*    ATRIBUI ZERO A WS-RAIZ-CONT.
100700     MOVE ZERO TO WS-RAIZ-CONT.
100800*    INVOCA A ROTINA 6810-PASSO-DE-NEWTON.
100900     PERFORM 6810-PASSO-DE-NEWTON
101000         THRU 6810-PASSO-DE-NEWTON-EXIT
101100         VARYING WS-RAIZ-CONT FROM 1 BY 1 UNTIL WS-RAIZ-CONT > 20.
101200 6800-CALCULA-RAIZ-EXIT.
101300     EXIT.
101400 6810-PASSO-DE-NEWTON.
101500*
101600*    UMA UNICA ITERACAO X = (X + N/X) / 2 DA FORMULA DE NEWTON
101700*    PARA
101800*    RAIZ QUADRADA.
101900*    ATRIBUI WS-RAIZ-Y A WS-RAIZ-Y-ANTIGO.
102000     MOVE WS-RAIZ-Y TO WS-RAIZ-Y-ANTIGO.
102100*    CALCULA WS-RAIZ-Y ROUNDED = A PARTIR DA EXPRESSAO ABAIXO.
102200     COMPUTE WS-RAIZ-Y ROUNDED =
102300         (WS-RAIZ-Y-ANTIGO + (WS-RAIZ-X / WS-RAIZ-Y-ANTIGO)) / 2.
102400 6810-PASSO-DE-NEWTON-EXIT.
102500     EXIT.
102600*--------------------------------------------------------------
102700*    LOGARITMO NA BASE 2 SEM FUNCAO INTRINSECA - REDUZ O
102800*    ARGUMENTO POR 10 RAIZES QUADRADAS SUCESSIVAS (FICA BEM
102900*    PROXIMO DE 1), APLICA A SERIE DE MERCATOR PARA LN(1+U) E
103000*    MULTIPLICA O RESULTADO POR 1024 (2 ELEVADO A 10); POR
103100*    FIM DIVIDE PELA CONSTANTE LN(2).
103200*--------------------------------------------------------------
103300 6900-CALCULA-LOG2.
103400*
103500*    LOGARITMO NA BASE 2 SEM FUNCTION INTRINSECA: REDUZ O
103600*    ARGUMENTO
103700*    PELA RAIZ QUADRADA REPETIDAS VEZES (6910-*) ATE FICAR PERTO
103800*    DE
103900*    1, APLICA A SERIE DE MERCATOR PARA LN(1+U) (6920-*) E DIVIDE
104000*    O
104100*    RESULTADO POR LN(2) - CONSTANTE LITERAL - PARA OBTER O
104200*    LOGARITMO NA BASE 2. A REDUCAO POR RAIZ E NECESSARIA PORQUE
104300*    A
104400*    SERIE DE MERCATOR SO CONVERGE RAPIDO PERTO DE U=0.
104500*    ATRIBUI WS-LOG-X A WS-RAIZ-X.
104600     MOVE WS-LOG-X TO WS-RAIZ-X.
104700*    ACIONA A ROTINA 6910-REDUZ-POR-RAIZ.
104800     PERFORM 6910-REDUZ-POR-RAIZ
104900         THRU 6910-REDUZ-POR-RAIZ-EXIT
105000         VARYING WS-LOG-CONT FROM 1 BY 1 UNTIL WS-LOG-CONT > 10.
105100*    OBTEM WS-LOG-U A PARTIR DA EXPRESSAO ABAIXO.
105200     COMPUTE WS-LOG-U = WS-RAIZ-X - 1.
105300*    ATRIBUI WS-LOG-U A WS-LOG-U-POT.
105400     MOVE WS-LOG-U TO WS-LOG-U-POT.
105500*    ATRIBUI WS-LOG-U A WS-LOG-SOMA.
105600     MOVE WS-LOG-U TO WS-LOG-SOMA.
105700*    ATRIBUI 1 A WS-LOG-SINAL.
105800     MOVE 1 TO WS-LOG-SINAL.
105900*    INVOCA A ROTINA 6920-TERMO-DA-SERIE.
106000     PERFORM 6920-TERMO-DA-SERIE
106100         THRU 6920-TERMO-DA-SERIE-EXIT
106200         VARYING WS-LOG-CONT FROM 2 BY 1 UNTIL WS-LOG-CONT > 8.
106300*    APURA WS-LOG-RESULTADO ROUNDED = A PARTIR DA EXPRESSAO
106400*    ABAIXO.
106500     COMPUTE WS-LOG-RESULTADO ROUNDED =
106600         (WS-LOG-SOMA * 1024) / WS-CONST-LN2.
106700 6900-CALCULA-LOG2-EXIT.
106800     EXIT.
106900 6910-REDUZ-POR-RAIZ.
107000*
107100*    APLICA A RAIZ QUADRADA (6800-*) UM NUMERO FIXO DE VEZES,
107200*    GUARDANDO A CONTAGEM DE REDUCOES PARA DESFAZER O EFEITO NO
107300*    LOGARITMO FINAL (CADA RAIZ APLICADA DIVIDE O LOG POR 2).
107400*    ACIONA A ROTINA 6800-CALCULA-RAIZ.
107500     PERFORM 6800-CALCULA-RAIZ THRU 6800-CALCULA-RAIZ-EXIT.
107600*    ATRIBUI WS-RAIZ-Y A WS-RAIZ-X.
107700     MOVE WS-RAIZ-Y TO WS-RAIZ-X.
107800 6910-REDUZ-POR-RAIZ-EXIT.
107900     EXIT.
108000 6920-TERMO-DA-SERIE.
108100*
108200*    CALCULA UM TERMO DA SERIE DE MERCATOR PARA LN(1+U) E ACUMULA
108300*    NO
108400*    SOMATORIO PARCIAL.
108500*    CALCULA WS-LOG-U-POT ROUNDED = WS-LOG-U-POT * WS-LOG-U A
108600*    PARTIR DA EXPRESSAO ABAIXO.
108700     COMPUTE WS-LOG-U-POT ROUNDED = WS-LOG-U-POT * WS-LOG-U.
108800*    APURA WS-LOG-SINAL A PARTIR DA EXPRESSAO ABAIXO.
108900     COMPUTE WS-LOG-SINAL = WS-LOG-SINAL * -1.
109000*    OBTEM WS-LOG-TERMO ROUNDED = A PARTIR DA EXPRESSAO ABAIXO.
109100     COMPUTE WS-LOG-TERMO ROUNDED =
109200         WS-LOG-U-POT / WS-LOG-CONT.
109300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
109400     IF WS-LOG-SINAL > ZERO
109500         ADD WS-LOG-TERMO TO WS-LOG-SOMA
109600     ELSE
109700         SUBTRACT WS-LOG-TERMO FROM WS-LOG-SOMA.
109800 6920-TERMO-DA-SERIE-EXIT.
109900     EXIT.

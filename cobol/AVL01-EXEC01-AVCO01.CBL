000100 IDENTIFICATION       DIVISION.
000200 PROGRAM-ID.          AVCO01.
000300 AUTHOR.              WAGNER BIGAL.
000400 INSTALLATION.        TURISMAR TURISMO.
000500 DATE-WRITTEN.        14/03/86.
000600 DATE-COMPILED.
000700 SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
000800*REMARKS.      LE O ARQUIVO GABARITO (VERDADE) E OS ARQUIVOS
000900*              CANDIDATOS INDICADOS NA LINHA DE COMANDO, CALCULA
001000*              OS COEFICIENTES DE CONCORDANCIA (KENDALL, PEARSON
001100*              E COSSENO) DE CADA CANDIDATO CONTRA O GABARITO E
001200*              IMPRIME UM RELATORIO COMPARATIVO NO CONSOLE.
001300*
001400*==============================================================
001500*                  HISTORICO DE ALTERACOES
001600*==============================================================
001700*DATA     PROGRAMADOR      OS/CHAMADO   DESCRICAO
001800*-------- ---------------- ------------ ----------------------
001900*14/03/86 W.BIGAL          OS-0441      VERSAO INICIAL: LEITURA
002000*                                       DO GABARITO E CANDIDATOS.
002100*02/09/87 W.BIGAL          OS-0512      INCLUIDO CALCULO DO
002200*                                       COEFICIENTE DE KENDALL.
002300*21/01/88 W.BIGAL          OS-0568      INCLUIDO PEARSON E
002400*                                       COSSENO NO RELATORIO.
002500*11/07/89 R.T.SILVA        OS-0699      AJUSTE NO TOKENIZADOR
002600*                                       PARA LINHAS COM TABS.
002700*30/04/90 R.T.SILVA        OS-0733      CORRIGIDO CALCULO DE
002800*                                       DESVIO PADRAO (VARB).
002900*19/11/91 M.F.COUTO        OS-0810      LARGURA DA COLUNA NOME
003000*                                       PASSA A SER DINAMICA.
003100*05/02/93 M.F.COUTO        OS-0902      REVISAO GERAL DOS
003200*                                       ROTULOS DO RELATORIO.
003300*22/08/94 R.T.SILVA        OS-0955      LIMITE DE ELEMENTOS
003400*                                       ELEVADO PARA 500.
003500*17/03/96 W.BIGAL          OS-1044      TRATAMENTO DE ARQUIVO
003600*                                       COM HASH DESCONHECIDO.
003700*09/10/97 M.F.COUTO        OS-1102      ROTINA DE RAIZ QUADRADA
003800*                                       REESCRITA (NEWTON).
003900*04/06/98 R.T.SILVA        OS-1180      PREPARACAO PARA O ANO
004000*                                       2000 - DATAS DE 4 DIGITOS
004100*                                       NOS CABECALHOS INTERNOS.
004200*14/01/99 R.T.SILVA        OS-1197      VIRADA DO SECULO - AJUSTE
004300*                                       DE CAMPOS DE DATA (Y2K).
004400*23/05/01 M.F.COUTO        OS-1266      CORRECAO NO ALINHAMENTO
004500*                                       DE CANDIDATOS SEM POSTO.
004600*12/09/02 R.SANTOS         OS-1298      LINHA COM QTD ERRADA DE
004700*                                       CAMPOS OU NOTA NAO
004800*                                       NUMERICA PASSA A SER
004900*                                       REJEITADA COMO ERRO
005000*                                       FATAL DE FORMATO (ANTES
005100*                                       ERA ACEITA SEM CRITICA).
005200*                                       DUMP DE DIAGNOSTICO PASSA
005300*                                       A IMPRIMIR ":" APOS O
005400*                                       NOME DO ARQUIVO.
005500*==============================================================
005600 ENVIRONMENT          DIVISION.
005700 CONFIGURATION        SECTION.
005800 SOURCE-COMPUTER.     IBM-PC.
005900 OBJECT-COMPUTER.     IBM-PC.
006000 SPECIAL-NAMES.       C01 IS TOPO-FORMULARIO.
006100 INPUT-OUTPUT         SECTION.
006200 FILE-CONTROL.
006300        SELECT ARQ-ENTRADA ASSIGN TO WS-NOME-ARQUIVO
006400        ORGANIZATION IS LINE SEQUENTIAL
006500        FILE STATUS IS WS-STATUS-ARQ.
006600*==============================================================
006700 DATA                 DIVISION.
006800 FILE                 SECTION.
006900 FD  ARQ-ENTRADA
007000     LABEL RECORD IS STANDARD.
007100 01  REG-ENTRADA.
007200     05  REG-ENTRADA-TEXTO       PIC X(196).
007300     05  FILLER                  PIC X(004).
007400*==============================================================
007500 WORKING-STORAGE      SECTION.
007600*--------------------------------------------------------------
007700*    CHAVES DE CONTROLE E CONTADORES (NUNCA GUARDAR VALOR DE
007800*    NEGOCIO - APENAS INDICES, LACOS E FLAGS)
007900*--------------------------------------------------------------
008000 77  WS-STATUS-ARQ            PIC X(02).
008100 77  WS-QTD-PARM              PIC 9(04) COMP.
008200 77  WS-IDX-PARM              PIC 9(04) COMP.
008300 77  WS-QTD-CANDIDATOS        PIC 9(04) COMP.
008400 77  WS-IDX-CANDIDATO         PIC 9(04) COMP.
008500 77  WS-LARGURA-NOME          PIC 9(04) COMP.
008600 77  WS-TAM-NOME              PIC 9(04) COMP.
008700 77  WS-I                     PIC 9(04) COMP.
008800 77  WS-J                     PIC 9(04) COMP.
008900 77  WS-POS-ACHADA            PIC 9(04) COMP.
009000 77  WS-POS-BARRA             PIC 9(04) COMP.
009100 77  WS-PONTEIRO              PIC 9(04) COMP.
009200 77  WS-QTD-TOKENS            PIC 9(04) COMP.
009300 77  WS-TAM-LINHA             PIC 9(04) COMP.
009400 77  WS-RAIZ-CONT             PIC 9(04) COMP.
009500 77  WS-NUMERADOR-TB          PIC S9(09) COMP.
009600 77  WS-N-PARES               PIC S9(09) COMP.
009700 77  WS-N1-TIES               PIC S9(09) COMP.
009800 77  WS-N2-TIES               PIC S9(09) COMP.
009900 77  WS-SINAL-PROD            PIC S9(09) COMP.
010000 77  WS-SW-FIM-ARQ            PIC X(03) VALUE "NAO".
010100     88  WS-FIM-ARQUIVO                VALUE "SIM".
010200 77  WS-SW-ERRO               PIC X(03) VALUE "NAO".
010300     88  WS-ERRO-FATAL                 VALUE "SIM".
010400 77  WS-SW-TOKEN-VALIDO       PIC X(03) VALUE "SIM".
010500     88  WS-TOKEN-INVALIDO             VALUE "NAO".
010600 77  WS-SW-ACHOU              PIC X(03) VALUE "NAO".
010700     88  WS-ELEMENTO-ACHADO            VALUE "SIM".
010800*--------------------------------------------------------------
010900*    NOME DE ARQUIVO CORRENTE (DINAMICO - VEM DA LINHA DE
011000*    COMANDO) E LINHA LIDA DO ARQUIVO
011100*--------------------------------------------------------------
011200 01  WS-ARQ-ATUAL-GRP.
011300     05  WS-NOME-ARQUIVO          PIC X(080).
011400     05  FILLER                   PIC X(004).
011500 01  WS-NOME-BASE-GRP.
011600     05  WS-NOME-BASE             PIC X(080).
011700     05  FILLER                   PIC X(004).
011800 01  WS-LINHA-GRP.
011900     05  WS-LINHA-TEXTO           PIC X(196).
012000     05  FILLER                   PIC X(004).
012100*--------------------------------------------------------------
012200*    AREA DE PARAMETROS DA LINHA DE COMANDO (GABARITO E
012300*    ATE 20 CANDIDATOS)
012400*--------------------------------------------------------------
012500 01  WS-TABELA-PARM.
012600     05  WS-PARM OCCURS 20 TIMES  PIC X(080).
012700 01  WS-TABELA-PARM-RED REDEFINES WS-TABELA-PARM.
012800     05  WS-PARM-BYTE OCCURS 1600 TIMES PIC X(001).
012900*--------------------------------------------------------------
013000*    CABECALHO (HASH) DO ARQUIVO
013100*--------------------------------------------------------------
013200 01  WS-CABECALHO-GRP.
013300     05  WS-CAB-MARCA             PIC X(001).
013400     05  WS-CAB-TIPO              PIC X(009).
013500     05  FILLER                   PIC X(006).
013600*--------------------------------------------------------------
013700*    TOKENS EXTRAIDOS DE UMA LINHA (MAX 20 POR LINHA)
013800*--------------------------------------------------------------
013900 01  WS-TABELA-TOKEN.
014000     05  WS-TOKEN OCCURS 20 TIMES PIC X(032).
014100 01  WS-TABELA-TOKEN-RED REDEFINES WS-TABELA-TOKEN.
014200     05  WS-TOKEN-BYTE OCCURS 640 TIMES PIC X(001).
014300*--------------------------------------------------------------
014400*    CONVERSAO DE TOKEN NUMERICO (NOTA) SEM USO DE FUNCAO
014500*    INTRINSECA - SEPARA SINAL, PARTE INTEIRA E FRACIONARIA
014600*--------------------------------------------------------------
014700 01  WS-CONVERSAO-NOTA.
014800     05  WS-CN-SINAL              PIC X(001).
014900     05  WS-CN-TOKEN-ABS          PIC X(032).
015000     05  WS-CN-INTEIRO            PIC X(009) JUSTIFIED RIGHT.
015100     05  WS-CN-INTEIRO-N REDEFINES WS-CN-INTEIRO
015200                                  PIC 9(009).
015300     05  WS-CN-FRACAO             PIC X(006).
015400     05  WS-CN-FRACAO-N REDEFINES WS-CN-FRACAO
015500                                  PIC 9(006).
015600     05  WS-CN-VALOR              PIC S9(09)V9(06).
015700*--------------------------------------------------------------
015800*    RESULTADO GABARITO (ARQUIVO VERDADE) - VALORES OU POSTOS
015900*--------------------------------------------------------------
016000 01  WS-GABARITO.
016100     05  WS-G-TIPO                PIC X(009).
016200     05  WS-G-QTD-ELEM            PIC 9(04) COMP.
016300     05  WS-G-NGRUPOS             PIC 9(04) COMP.
016400     05  WS-G-N1                  PIC S9(09) COMP.
016500     05  WS-G-ELEM OCCURS 500 TIMES.
016600         10  WS-G-ID              PIC X(032).
016700         10  WS-G-NOTA            PIC S9(09)V9(06).
016800         10  WS-G-GRUPO           PIC 9(04) COMP.
016900     05  WS-G-TAM-GRUPO OCCURS 500 TIMES
017000                                  PIC 9(04) COMP.
017100*--------------------------------------------------------------
017200*    RESULTADO DO CANDIDATO CORRENTE (RELIDO A CADA ITERACAO)
017300*--------------------------------------------------------------
017400 01  WS-CANDIDATO.
017500     05  WS-C-TIPO                PIC X(009).
017600     05  WS-C-QTD-ELEM            PIC 9(04) COMP.
017700     05  WS-C-NGRUPOS             PIC 9(04) COMP.
017800     05  WS-C-N1                  PIC S9(09) COMP.
017900     05  WS-C-ELEM OCCURS 500 TIMES.
018000         10  WS-C-ID              PIC X(032).
018100         10  WS-C-NOTA            PIC S9(09)V9(06).
018200         10  WS-C-GRUPO           PIC 9(04) COMP.
018300     05  WS-C-TAM-GRUPO OCCURS 500 TIMES
018400                                  PIC 9(04) COMP.
018500*--------------------------------------------------------------
018600*    ALINHAMENTO DO CANDIDATO NA ORDEM DO GABARITO (POR NOME)
018700*--------------------------------------------------------------
018800 01  WS-ALINHAMENTO.
018900     05  WS-AL-GRUPO OCCURS 500 TIMES
019000                                  PIC 9(04) COMP.
019100     05  WS-AL-NOTA  OCCURS 500 TIMES
019200                                  PIC S9(09)V9(06).
019300*--------------------------------------------------------------
019400*    AREAS DE TRABALHO DO KENDALL TAU-B (COMPARTILHADAS PELO
019500*    CALCULO DO MAXIMO E DO CANDIDATO CORRENTE)
019600*--------------------------------------------------------------
019700 01  WS-TAU-B-AREA.
019800     05  WS-TB-N                  PIC 9(04) COMP.
019900     05  WS-TB-A OCCURS 500 TIMES PIC 9(04) COMP.
020000     05  WS-TB-B OCCURS 500 TIMES PIC 9(04) COMP.
020100     05  WS-TB-N1                 PIC S9(09) COMP.
020200     05  WS-TB-N2                 PIC S9(09) COMP.
020300     05  WS-TB-RESULTADO          PIC S9(01)V9(08).
020400*--------------------------------------------------------------
020500*    AREA DE CALCULO DE RAIZ QUADRADA (METODO DE NEWTON, SEM
020600*    FUNCAO INTRINSECA)
020700*--------------------------------------------------------------
020800 01  WS-RAIZ-AREA.
020900     05  WS-RAIZ-X                PIC S9(09)V9(08).
021000     05  WS-RAIZ-Y                PIC S9(09)V9(08).
021100     05  WS-RAIZ-Y-ANTIGO         PIC S9(09)V9(08).
021200*--------------------------------------------------------------
021300*    AREAS DE PEARSON E COSSENO
021400*--------------------------------------------------------------
021500 01  WS-PEARSON-AREA.
021600     05  WS-PE-MEDIA-A            PIC S9(09)V9(06).
021700     05  WS-PE-MEDIA-B            PIC S9(09)V9(06).
021800     05  WS-PE-COVAR              PIC S9(09)V9(08).
021900     05  WS-PE-VAR-A              PIC S9(09)V9(08).
022000     05  WS-PE-VAR-B              PIC S9(09)V9(08).
022100     05  WS-PE-DESVIO-A           PIC S9(09)V9(08).
022200     05  WS-PE-DESVIO-B           PIC S9(09)V9(08).
022300     05  WS-PE-SOMA-A             PIC S9(11)V9(06).
022400     05  WS-PE-SOMA-B             PIC S9(11)V9(06).
022500     05  WS-PE-RESULTADO          PIC S9(01)V9(08).
022600 01  WS-COSSENO-AREA.
022700     05  WS-CO-NUMER              PIC S9(15)V9(06).
022800     05  WS-CO-SOMA-QA            PIC S9(15)V9(06).
022900     05  WS-CO-SOMA-QB            PIC S9(15)V9(06).
023000     05  WS-CO-RAIZ-A             PIC S9(09)V9(08).
023100     05  WS-CO-RAIZ-B             PIC S9(09)V9(08).
023200     05  WS-CO-RESULTADO          PIC S9(01)V9(08).
023300*--------------------------------------------------------------
023400*    RESULTADOS FINAIS EDITADOS PARA O RELATORIO (4 CASAS)
023500*--------------------------------------------------------------
023600 01  WS-COEF-KENDALL-MAX          PIC S9(01)V9(06).
023700 01  WS-COEF-KENDALL              PIC S9(01)V9(06).
023800 01  WS-COEF-PEARSON              PIC S9(01)V9(06).
023900 01  WS-COEF-COSSENO              PIC S9(01)V9(06).
024000 01  WS-COEF-EDITADO              PIC -9.9999.
024100 01  WS-SW-KENDALL-OK             PIC X(03) VALUE "SIM".
024200     88  WS-KENDALL-APLICAVEL             VALUE "SIM".
024300 01  WS-SW-PEARSON-OK             PIC X(03) VALUE "NAO".
024400     88  WS-PEARSON-APLICAVEL              VALUE "SIM".
024500 01  WS-SW-COSSENO-OK             PIC X(03) VALUE "NAO".
024600     88  WS-COSSENO-APLICAVEL              VALUE "SIM".
024700*--------------------------------------------------------------
024800*    LINHA DE SAIDA DO RELATORIO (MONTADA EM MEMORIA E
024900*    EXIBIDA VIA DISPLAY - NAO HA ARQUIVO DE SAIDA)
025000*--------------------------------------------------------------
025100 01  WS-LINHA-SAIDA.
025200     05  WS-LS-NOME               PIC X(080).
025300     05  FILLER                   PIC X(001) VALUE SPACE.
025400     05  WS-LS-KENDALL            PIC X(008).
025500     05  FILLER                   PIC X(001) VALUE SPACE.
025600     05  WS-LS-PEARSON            PIC X(008).
025700     05  FILLER                   PIC X(001) VALUE SPACE.
025800     05  WS-LS-COSSENO            PIC X(008).
025900*==============================================================
026000 PROCEDURE            DIVISION.
026100*==============================================================
026200 0100-PROGRAMA-PRINCIPAL.
026300*
026400*    ROTINA MESTRA. CONFERE OS PARAMETROS DE CHAMADA, DESPEJA O
026500*    CONTEUDO BRUTO DE CADA ARQUIVO RECEBIDO, CARREGA O GABARITO,
026600*    CALCULA O TETO DE CONCORDANCIA CONSIGO MESMO E, EM SEGUIDA,
026700*    PERCORRE OS CANDIDATOS UM A UM MONTANDO A TABELA
026800*    COMPARATIVA.
026900*    ACIONA A ROTINA 0110-VERIFICA-PARAMETROS.
027000     PERFORM 0110-VERIFICA-PARAMETROS
027100         THRU 0110-VERIFICA-PARAMETROS-EXIT.
027200*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
027300*    RESTO.
027400     IF WS-ERRO-FATAL
027500         GO TO 9900-ABORTA-SEM-SAIDA.
027600*    CHAMA A ROTINA 0200-LISTAGEM-ARQUIVOS.
027700     PERFORM 0200-LISTAGEM-ARQUIVOS
027800         THRU 0200-LISTAGEM-ARQUIVOS-EXIT.
027900*    INVOCA A ROTINA 0300-CARREGA-GABARITO.
028000     PERFORM 0300-CARREGA-GABARITO
028100         THRU 0300-CARREGA-GABARITO-EXIT.
028200*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
028300*    RESTO.
028400     IF WS-ERRO-FATAL
028500         GO TO 9900-ABORTA-SEM-SAIDA.
028600*    EXECUTA A ROTINA 0400-MONTA-RANKING-GABARITO.
028700     PERFORM 0400-MONTA-RANKING-GABARITO
028800         THRU 0400-MONTA-RANKING-GABARITO-EXIT.
028900*    ACIONA A ROTINA 0500-IMPRIME-CABECALHO-GABARITO.
029000     PERFORM 0500-IMPRIME-CABECALHO-GABARITO
029100         THRU 0500-IMPRIME-CABECALHO-GABARITO-EXIT.
029200*    CHAMA A ROTINA 0600-KENDALL-MAXIMO.
029300     PERFORM 0600-KENDALL-MAXIMO
029400         THRU 0600-KENDALL-MAXIMO-EXIT.
029500*    INVOCA A ROTINA 0700-CALCULA-LARGURA-NOME.
029600     PERFORM 0700-CALCULA-LARGURA-NOME
029700         THRU 0700-CALCULA-LARGURA-NOME-EXIT.
029800*    EXECUTA A ROTINA 0750-IMPRIME-CABECALHO-TABELA.
029900     PERFORM 0750-IMPRIME-CABECALHO-TABELA
030000         THRU 0750-IMPRIME-CABECALHO-TABELA-EXIT.
030100*    ACIONA A ROTINA 0800-PROCESSA-CANDIDATOS.
030200     PERFORM 0800-PROCESSA-CANDIDATOS
030300         THRU 0800-PROCESSA-CANDIDATOS-EXIT
030400         VARYING WS-IDX-CANDIDATO FROM 1 BY 1
030500         UNTIL WS-IDX-CANDIDATO > WS-QTD-CANDIDATOS.
030600*    DESVIA O FLUXO PARA O ROTULO INDICADO.
030700     GO TO 9999-FIM-PROGRAMA.
030800 9900-ABORTA-SEM-SAIDA.
030900*
031000*    PONTO UNICO DE SAIDA PARA ERRO FATAL DE FORMATO OU DE
031100*    PARAMETRO. NAO HA RECUPERACAO POSSIVEL DAQUI - O JOB TERMINA
031200*    SEM PRODUZIR RELATORIO PARCIAL, PARA EVITAR NUMEROS ERRADOS.
031300     STOP RUN.
031400 9999-FIM-PROGRAMA.
031500*
031600*    ENCERRAMENTO NORMAL DO JOB, APOS O ULTIMO CANDIDATO TER SIDO
031700*    PROCESSADO COM SUCESSO.
031800     STOP RUN.
031900*--------------------------------------------------------------
032000*    PASSO 1 DO FLUXO - EXIGE PELO MENOS 2 ARGUMENTOS: O
032100*    GABARITO E UM OU MAIS CANDIDATOS.
032200*--------------------------------------------------------------
032300 0110-VERIFICA-PARAMETROS.
032400*
032500*    A CHAMADA EXIGE NO MINIMO O GABARITO MAIS UM CANDIDATO (DOIS
032600*    PARAMETROS POSICIONAIS). MENOS DO QUE ISSO E ERRO DE
032700*    OPERACAO,
032800*    NAO ERRO DE DADO, E POR ISSO ABORTA ANTES DE ABRIR QUALQUER
032900*    ARQUIVO.
033000*    ATRIBUI "NAO" A WS-SW-ERRO.
033100     MOVE "NAO" TO WS-SW-ERRO.
033200*    CAPTURA O DADO DO SISTEMA OPERACIONAL.
033300     ACCEPT WS-QTD-PARM FROM ARGUMENT-NUMBER.
033400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
033500     IF WS-QTD-PARM < 2
033600         MOVE "SIM" TO WS-SW-ERRO
033700         GO TO 0110-VERIFICA-PARAMETROS-EXIT.
033800*    ATRIBUI WS-QTD-PARM A WS-QTD-CANDIDATOS.
033900     MOVE WS-QTD-PARM TO WS-QTD-CANDIDATOS.
034000*    ABATE CONFORME A REGRA DE CALCULO DESTE PASSO.
034100     SUBTRACT 1 FROM WS-QTD-CANDIDATOS.
034200*    EXECUTA A ROTINA 0115-LE-UM-PARAMETRO.
034300     PERFORM 0115-LE-UM-PARAMETRO
034400         THRU 0115-LE-UM-PARAMETRO-EXIT
034500         VARYING WS-IDX-PARM FROM 1 BY 1
034600         UNTIL WS-IDX-PARM > WS-QTD-PARM.
034700 0110-VERIFICA-PARAMETROS-EXIT.
034800     EXIT.
034900 0115-LE-UM-PARAMETRO.
035000*
035100*    OBTEM UM PARAMETRO POSICIONAL PELO NUMERO DE ORDEM, VIA
035200*    ARGUMENT-VALUE, JA QUE O SHOP NAO TEM UM JCL FIXO PARA ESTA
035300*    UTILITY (OS NOMES DOS ARQUIVOS VEM DA LINHA DE COMANDO).
035400*    IMPRIME A LINHA NO CONSOLE.
035500     DISPLAY WS-IDX-PARM UPON ARGUMENT-NUMBER.
035600*    CAPTURA O DADO DO SISTEMA OPERACIONAL.
035700     ACCEPT WS-PARM(WS-IDX-PARM) FROM ARGUMENT-VALUE.
035800 0115-LE-UM-PARAMETRO-EXIT.
035900     EXIT.
036000*--------------------------------------------------------------
036100*    PASSO 2 DO FLUXO - DESPEJO (DUMP) DE CADA ARQUIVO, NA
036200*    ORDEM DA LINHA DE COMANDO, GABARITO INCLUSO.
036300*--------------------------------------------------------------
036400 0200-LISTAGEM-ARQUIVOS.
036500*
036600*    ANTES DE QUALQUER CALCULO, DESPEJA O CONTEUDO CRU DE TODOS
036700*    OS
036800*    ARQUIVOS RECEBIDOS (GABARITO E CANDIDATOS), NA ORDEM DA
036900*    LINHA
037000*    DE COMANDO, PARA CONFERENCIA VISUAL NO SYSOUT.
037100*    INVOCA A ROTINA 0210-DESPEJA-ARQUIVO.
037200     PERFORM 0210-DESPEJA-ARQUIVO
037300         THRU 0210-DESPEJA-ARQUIVO-EXIT
037400         VARYING WS-IDX-PARM FROM 1 BY 1
037500         UNTIL WS-IDX-PARM > WS-QTD-PARM.
037600 0200-LISTAGEM-ARQUIVOS-EXIT.
037700     EXIT.
037800 0210-DESPEJA-ARQUIVO.
037900*
038000*    ABRE, LE ATE O FIM E FECHA UM UNICO ARQUIVO, IMPRIMINDO CADA
038100*    LINHA TAL COMO ESTA GRAVADA, SEM QUALQUER INTERPRETACAO.
038200*    ATRIBUI WS-PARM(WS-IDX-PARM) A WS-NOME-ARQUIVO.
038300     MOVE WS-PARM(WS-IDX-PARM) TO WS-NOME-ARQUIVO.
038400*    IMPRIME A LINHA NO CONSOLE.
038500     DISPLAY WS-NOME-ARQUIVO ":".
038600*    ACIONA A ROTINA 0220-ABRE-E-DETECTA.
038700     PERFORM 0220-ABRE-E-DETECTA
038800         THRU 0220-ABRE-E-DETECTA-EXIT.
038900*    SO PROSSEGUE SE NENHUM ERRO FATAL FOI SINALIZADO ATE AQUI.
039000     IF NOT WS-ERRO-FATAL
039100         IF WS-CAB-TIPO(1:6) = "VALUES"
039200             PERFORM 0230-DESPEJA-NOTAS
039300                 THRU 0230-DESPEJA-NOTAS-EXIT
039400         ELSE IF WS-CAB-TIPO(1:5) = "RANKS"
039500             PERFORM 0240-DESPEJA-POSTOS
039600                 THRU 0240-DESPEJA-POSTOS-EXIT.
039700*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
039800     CLOSE ARQ-ENTRADA.
039900*    MOSTRA A LINHA NO CONSOLE.
040000     DISPLAY SPACE.
040100*    ATRIBUI "NAO" A WS-SW-ERRO.
040200     MOVE "NAO" TO WS-SW-ERRO.
040300 0210-DESPEJA-ARQUIVO-EXIT.
040400     EXIT.
040500 0220-ABRE-E-DETECTA.
040600*
040700*    ABRE O ARQUIVO, LE O CABECALHO E CLASSIFICA O FORMATO
040800*    (VALUES
040900*    OU RANKS) ANTES DE DECIDIR QUAL SUB-ROTINA DE DESPEJO USAR.
041000*    ABRE O ARQUIVO PARA A OPERACAO INDICADA.
041100     OPEN INPUT ARQ-ENTRADA.
041200*    ATRIBUI "NAO" A WS-SW-FIM-ARQ.
041300     MOVE "NAO" TO WS-SW-FIM-ARQ.
041400*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
041500     READ ARQ-ENTRADA
041600         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
041700*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
041800     IF WS-FIM-ARQUIVO
041900         MOVE "SIM" TO WS-SW-ERRO
042000         GO TO 0220-ABRE-E-DETECTA-EXIT.
042100*    INVOCA A ROTINA 1000-DETECTA-FORMATO.
042200     PERFORM 1000-DETECTA-FORMATO
042300         THRU 1000-DETECTA-FORMATO-EXIT.
042400 0220-ABRE-E-DETECTA-EXIT.
042500     EXIT.
042600 0230-DESPEJA-NOTAS.
042700*
042800*    LACO DE DESPEJO PARA ARQUIVOS NO FORMATO VALUES (NOTA POR
042900*    ELEMENTO).
043000*    EXECUTA A ROTINA 0231-LE-E-EXIBE-NOTA.
043100     PERFORM 0231-LE-E-EXIBE-NOTA
043200         THRU 0231-LE-E-EXIBE-NOTA-EXIT
043300         UNTIL WS-FIM-ARQUIVO.
043400 0230-DESPEJA-NOTAS-EXIT.
043500     EXIT.
043600 0231-LE-E-EXIBE-NOTA.
043700*
043800*    LE UMA LINHA DE DADO VALUES E REEXIBE NO CONSOLE SEM
043900*    ALTERAR.
044000*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
044100     READ ARQ-ENTRADA
044200         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
044300*    SO PROSSEGUE ENQUANTO NAO CHEGOU AO FIM DO ARQUIVO.
044400     IF NOT WS-FIM-ARQUIVO AND REG-ENTRADA-TEXTO NOT = SPACES
044500         PERFORM 1100-TOKENIZA-LINHA
044600             THRU 1100-TOKENIZA-LINHA-EXIT
044700         DISPLAY "  " WS-TOKEN(1) SPACE WS-TOKEN(2).
044800 0231-LE-E-EXIBE-NOTA-EXIT.
044900     EXIT.
045000 0240-DESPEJA-POSTOS.
045100*
045200*    LACO DE DESPEJO PARA ARQUIVOS NO FORMATO RANKS (POSTO JA
045300*    ATRIBUIDO POR LINHA).
045400*    ACIONA A ROTINA 0241-LE-E-EXIBE-POSTO.
045500     PERFORM 0241-LE-E-EXIBE-POSTO
045600         THRU 0241-LE-E-EXIBE-POSTO-EXIT
045700         UNTIL WS-FIM-ARQUIVO.
045800 0240-DESPEJA-POSTOS-EXIT.
045900     EXIT.
046000 0241-LE-E-EXIBE-POSTO.
046100*
046200*    LE UMA LINHA DE DADO RANKS E REEXIBE NO CONSOLE SEM ALTERAR.
046300*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
046400     READ ARQ-ENTRADA
046500         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
046600*    SO PROSSEGUE ENQUANTO NAO CHEGOU AO FIM DO ARQUIVO.
046700     IF NOT WS-FIM-ARQUIVO AND REG-ENTRADA-TEXTO NOT = SPACES
046800         PERFORM 1100-TOKENIZA-LINHA
046900             THRU 1100-TOKENIZA-LINHA-EXIT
047000         DISPLAY "  " WS-TOKEN(1).
047100 0241-LE-E-EXIBE-POSTO-EXIT.
047200     EXIT.
047300*--------------------------------------------------------------
047400*    PASSO 3 DO FLUXO - CARGA DO GABARITO
047500*--------------------------------------------------------------
047600 0300-CARREGA-GABARITO.
047700*
047800*    ABRE O ARQUIVO-GABARITO, DETECTA SEU FORMATO, LE TODOS OS
047900*    ELEMENTOS PARA A TABELA DE TRABALHO E CONFERE A UNICIDADE DO
048000*    CODIGO DE ELEMENTO. QUALQUER ERRO DE FORMATO AQUI E FATAL -
048100*    O
048200*    GABARITO E A REFERENCIA DE TODO O RESTO DO JOB.
048300*    ATRIBUI WS-PARM(1) A WS-NOME-ARQUIVO.
048400     MOVE WS-PARM(1) TO WS-NOME-ARQUIVO.
048500*    CHAMA A ROTINA 0220-ABRE-E-DETECTA.
048600     PERFORM 0220-ABRE-E-DETECTA
048700         THRU 0220-ABRE-E-DETECTA-EXIT.
048800*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
048900*    RESTO.
049000     IF WS-ERRO-FATAL
049100         GO TO 0300-CARREGA-GABARITO-EXIT.
049200*    ATRIBUI WS-CAB-TIPO A WS-G-TIPO.
049300     MOVE WS-CAB-TIPO       TO WS-G-TIPO.
049400*    ATRIBUI ZERO A WS-G-QTD-ELEM.
049500     MOVE ZERO              TO WS-G-QTD-ELEM.
049600*    INVOCA A ROTINA 0310-LE-UM-ELEMENTO-GABARITO.
049700     PERFORM 0310-LE-UM-ELEMENTO-GABARITO
049800         THRU 0310-LE-UM-ELEMENTO-GABARITO-EXIT
049900         UNTIL WS-FIM-ARQUIVO.
050000*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
050100     CLOSE ARQ-ENTRADA.
050200*    SO PROSSEGUE SE NENHUM ERRO FATAL FOI SINALIZADO ATE AQUI.
050300     IF NOT WS-ERRO-FATAL
050400         PERFORM 0320-VALIDA-GABARITO-UNICO
050500             THRU 0320-VALIDA-GABARITO-UNICO-EXIT.
050600*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
050700*    RESTO.
050800     IF WS-ERRO-FATAL
050900         GO TO 0300-CARREGA-GABARITO-EXIT.
051000 0300-CARREGA-GABARITO-EXIT.
051100     EXIT.
051200 0310-LE-UM-ELEMENTO-GABARITO.
051300*
051400*    LE E TOKENIZA UMA LINHA DE DADO DO GABARITO. CONFERE A
051500*    QUANTIDADE DE TOKENS DE ACORDO COM O FORMATO (2 PARA VALUES,
051600*    1 PARA RANKS) - UMA LINHA COM TOKENS A MAIS OU A MENOS E
051700*    ERRO
051800*    DE FORMATO FATAL, NAO UM DADO IGNORAVEL.
051900*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
052000     READ ARQ-ENTRADA
052100         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
052200*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
052300     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
052400         GO TO 0310-LE-UM-ELEMENTO-GABARITO-EXIT.
052500*    EXECUTA A ROTINA 1100-TOKENIZA-LINHA.
052600     PERFORM 1100-TOKENIZA-LINHA
052700         THRU 1100-TOKENIZA-LINHA-EXIT.
052800*    LINHA DE VALUES SO PODE TER 2 CAMPOS, DE RANKS SO 1 -
052900*    QUALQUER OUTRA CONTAGEM E ERRO FATAL DE FORMATO (OS-1298,
053000*    R.SANTOS).
053100*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
053200     IF WS-G-TIPO(1:6) = "VALUES"
053300         IF WS-QTD-TOKENS NOT = 2
053400             MOVE "SIM" TO WS-SW-ERRO
053500             GO TO 0310-LE-UM-ELEMENTO-GABARITO-EXIT
053600     ELSE
053700         IF WS-QTD-TOKENS NOT = 1
053800             MOVE "SIM" TO WS-SW-ERRO
053900             GO TO 0310-LE-UM-ELEMENTO-GABARITO-EXIT.
054000*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
054100     ADD 1 TO WS-G-QTD-ELEM.
054200*    ATRIBUI WS-TOKEN(1) A WS-G-ID(WS-G-QTD-ELEM).
054300     MOVE WS-TOKEN(1) TO WS-G-ID(WS-G-QTD-ELEM).
054400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
054500     IF WS-G-TIPO(1:6) = "VALUES"
054600         MOVE WS-TOKEN(2) TO WS-CN-TOKEN-ABS
054700         PERFORM 1200-CONVERTE-TOKEN-NUMERICO
054800             THRU 1200-CONVERTE-TOKEN-NUMERICO-EXIT
054900         MOVE WS-CN-VALOR TO WS-G-NOTA(WS-G-QTD-ELEM).
055000 0310-LE-UM-ELEMENTO-GABARITO-EXIT.
055100     EXIT.
055200*--------------------------------------------------------------
055300*    COD-ELEMENTO NAO PODE SE REPETIR NO GABARITO - REPETICAO
055400*    E ERRO FATAL DE FORMATO (OS-1077, W.BIGAL).
055500*--------------------------------------------------------------
055600 0320-VALIDA-GABARITO-UNICO.
055700*
055800*    VARRE A TABELA DO GABARITO JA CARREGADA PROCURANDO CODIGO DE
055900*    ELEMENTO REPETIDO (VARREDURA O(N**2), ACEITAVEL PELO TAMANHO
056000*    TIPICO DA TURMA/AMOSTRA DESTE JOB).
056100*    ATRIBUI "NAO" A WS-SW-ERRO.
056200     MOVE "NAO" TO WS-SW-ERRO.
056300*    CHAMA A ROTINA 0321-COMPARA-UM-PAR-GABARITO.
056400     PERFORM 0321-COMPARA-UM-PAR-GABARITO
056500         THRU 0321-COMPARA-UM-PAR-GABARITO-EXIT
056600         VARYING WS-I FROM 1 BY 1
056700         UNTIL WS-I > WS-G-QTD-ELEM OR WS-ERRO-FATAL
056800         AFTER WS-J FROM WS-I PLUS 1 BY 1
056900         UNTIL WS-J > WS-G-QTD-ELEM OR WS-ERRO-FATAL.
057000 0320-VALIDA-GABARITO-UNICO-EXIT.
057100     EXIT.
057200 0321-COMPARA-UM-PAR-GABARITO.
057300*
057400*    COMPARA DUAS POSICOES DA TABELA DO GABARITO ENTRE SI.
057500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
057600     IF WS-G-ID(WS-I) = WS-G-ID(WS-J)
057700         MOVE "SIM" TO WS-SW-ERRO.
057800 0321-COMPARA-UM-PAR-GABARITO-EXIT.
057900     EXIT.
058000*--------------------------------------------------------------
058100*    PASSO 5 (PARCIAL) - MONTA A CLASSIFICACAO EMPATADA DO
058200*    GABARITO. SE FOR "RANKS" CADA ELEMENTO E UM GRUPO
058300*    SINGULAR NA ORDEM DO ARQUIVO. SE FOR "VALUES" OS GRUPOS
058400*    SAO FORMADOS POR NOTAS IGUAIS, EM ORDEM CRESCENTE.
058500*--------------------------------------------------------------
058600 0400-MONTA-RANKING-GABARITO.
058700*
058800*    CONSTROI O RANKING COM EMPATES DO GABARITO A PARTIR DAS
058900*    NOTAS
059000*    OU POSTOS JA CARREGADOS, USANDO SELECAO-E-AGRUPAMENTO EM
059100*    MEMORIA (OS DADOS JA ESTAO NA TABELA, NAO HA ARQUIVO A
059200*    ORDENAR, ENTAO NAO SE USA O VERBO SORT AQUI).
059300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
059400     IF WS-G-TIPO(1:5) = "RANKS"
059500         PERFORM 0410-GRUPOS-SINGULARES-GABARITO
059600             THRU 0410-GRUPOS-SINGULARES-GABARITO-EXIT
059700     ELSE
059800         PERFORM 0420-ORDENA-E-AGRUPA-GABARITO
059900             THRU 0420-ORDENA-E-AGRUPA-GABARITO-EXIT.
060000*    INVOCA A ROTINA 0430-CALCULA-N1-GABARITO.
060100     PERFORM 0430-CALCULA-N1-GABARITO
060200         THRU 0430-CALCULA-N1-GABARITO-EXIT.
060300 0400-MONTA-RANKING-GABARITO-EXIT.
060400     EXIT.
060500 0410-GRUPOS-SINGULARES-GABARITO.
060600*
060700*    QUANDO O ARQUIVO JA VEM NO FORMATO RANKS, CADA ELEMENTO TEM
060800*    SEU PROPRIO POSTO INFORMADO - NAO HA EMPATE A DETECTAR,
060900*    ENTAO
061000*    CADA ELEMENTO VIRA UM GRUPO DE TAMANHO 1. ESTE ATALHO EVITA
061100*    RODAR O ALGORITMO DE AGRUPAMENTO POR NOTA QUANDO ELE NAO TEM
061200*    O QUE FAZER.
061300*    EXECUTA A ROTINA 0411-ATRIBUI-GRUPO-SINGULAR-G.
061400     PERFORM 0411-ATRIBUI-GRUPO-SINGULAR-G
061500         THRU 0411-ATRIBUI-GRUPO-SINGULAR-G-EXIT
061600         VARYING WS-I FROM 1 BY 1
061700         UNTIL WS-I > WS-G-QTD-ELEM.
061800*    ATRIBUI WS-G-QTD-ELEM A WS-G-NGRUPOS.
061900     MOVE WS-G-QTD-ELEM TO WS-G-NGRUPOS.
062000 0410-GRUPOS-SINGULARES-GABARITO-EXIT.
062100     EXIT.
062200 0411-ATRIBUI-GRUPO-SINGULAR-G.
062300*
062400*    MARCA UM UNICO ELEMENTO DO GABARITO COMO GRUPO DE TAMANHO 1,
062500*    COM O POSTO JA INFORMADO NO ARQUIVO DE ENTRADA.
062600*    APURA WS-G-GRUPO(WS-I) A PARTIR DA EXPRESSAO ABAIXO.
062700     COMPUTE WS-G-GRUPO(WS-I) = WS-I - 1.
062800*    ATRIBUI 1 A WS-G-TAM-GRUPO(WS-I).
062900     MOVE 1 TO WS-G-TAM-GRUPO(WS-I).
063000 0411-ATRIBUI-GRUPO-SINGULAR-G-EXIT.
063100     EXIT.
063200*--------------------------------------------------------------
063300*    AGRUPAMENTO POR EMPATE DE NOTA - SELECAO POR MENOR VALOR
063400*    AINDA NAO CLASSIFICADO (ROTINA CLASSICA DE ORDENACAO POR
063500*    SELECAO, USADA NO LUGAR DO SORT-VERBO POIS OS DADOS JA
063600*    ESTAO EM TABELA DE MEMORIA E NAO EM ARQUIVO).
063700*--------------------------------------------------------------
063800 0420-ORDENA-E-AGRUPA-GABARITO.
063900*
064000*    CASO DE VALUES: ENQUANTO SOBRAREM ELEMENTOS NAO
064100*    CLASSIFICADOS,
064200*    ACHA O MENOR VALOR RESTANTE, MARCA TODOS OS ELEMENTOS
064300*    EMPATADOS
064400*    NAQUELE VALOR COMO UM UNICO GRUPO E AVANCA O CONTADOR DE
064500*    POSTO
064600*    PELO TAMANHO DO GRUPO - E A CONSTRUCAO CLASSICA DE POSTO
064700*    MEDIO
064800*    POR EMPATE, FEITA SEM SORT PORQUE A TABELA JA ESTA EM
064900*    MEMORIA.
065000*    ATRIBUI ZERO A WS-G-NGRUPOS.
065100     MOVE ZERO TO WS-G-NGRUPOS.
065200*    CHAMA A ROTINA 0421-PROXIMO-GRUPO-GABARITO.
065300     PERFORM 0421-PROXIMO-GRUPO-GABARITO
065400         THRU 0421-PROXIMO-GRUPO-GABARITO-EXIT
065500         UNTIL WS-G-NGRUPOS = WS-G-QTD-ELEM.
065600 0420-ORDENA-E-AGRUPA-GABARITO-EXIT.
065700     EXIT.
065800 0421-PROXIMO-GRUPO-GABARITO.
065900*
066000*    MONTA O PROXIMO GRUPO DE EMPATE: ACHA O MENOR VALOR AINDA
066100*    NAO
066200*    CLASSIFICADO E MARCA TODOS OS ELEMENTOS NAQUELE VALOR.
066300*    ATRIBUI ZERO A WS-POS-ACHADA.
066400     MOVE ZERO TO WS-POS-ACHADA.
066500*    INVOCA A ROTINA 0422-ACHA-MENOR-NAO-CLASSIFICADO-G.
066600     PERFORM 0422-ACHA-MENOR-NAO-CLASSIFICADO-G
066700         THRU 0422-ACHA-MENOR-NAO-CLASSIFICADO-G-EXIT
066800         VARYING WS-I FROM 1 BY 1
066900         UNTIL WS-I > WS-G-QTD-ELEM.
067000*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
067100     ADD 1 TO WS-G-NGRUPOS.
067200*    ATRIBUI 0 A WS-G-TAM-GRUPO(WS-G-NGRUPOS).
067300     MOVE 0 TO WS-G-TAM-GRUPO(WS-G-NGRUPOS).
067400*    ACIONA A ROTINA 0423-MARCA-EMPATADOS-G.
067500     PERFORM 0423-MARCA-EMPATADOS-G
067600         THRU 0423-MARCA-EMPATADOS-G-EXIT
067700         VARYING WS-I FROM 1 BY 1
067800         UNTIL WS-I > WS-G-QTD-ELEM.
067900 0421-PROXIMO-GRUPO-GABARITO-EXIT.
068000     EXIT.
068100 0422-ACHA-MENOR-NAO-CLASSIFICADO-G.
068200*
068300*    VARREDURA LINEAR PELO MENOR VALOR AINDA SEM GRUPO ATRIBUIDO.
068400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
068500     IF WS-G-GRUPO(WS-I) = ZERO AND
068600        (WS-POS-ACHADA = ZERO OR
068700         WS-G-NOTA(WS-I) < WS-G-NOTA(WS-POS-ACHADA))
068800         MOVE WS-I TO WS-POS-ACHADA.
068900 0422-ACHA-MENOR-NAO-CLASSIFICADO-G-EXIT.
069000     EXIT.
069100 0423-MARCA-EMPATADOS-G.
069200*
069300*    MARCA COMO PERTENCENTES AO GRUPO CORRENTE TODOS OS ELEMENTOS
069400*    CUJA NOTA E IGUAL A NOTA DO MENOR ACHADO ACIMA (O EMPATE
069500*    PROPRIAMENTE DITO).
069600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
069700     IF WS-G-GRUPO(WS-I) = ZERO AND
069800        WS-G-NOTA(WS-I) = WS-G-NOTA(WS-POS-ACHADA)
069900         COMPUTE WS-G-GRUPO(WS-I) = WS-G-NGRUPOS + 500
070000         ADD 1 TO WS-G-TAM-GRUPO(WS-G-NGRUPOS).
070100 0423-MARCA-EMPATADOS-G-EXIT.
070200     EXIT.
070300 0430-CALCULA-N1-GABARITO.
070400*
070500*    SOMA, PARA CADA GRUPO DE EMPATE DO GABARITO, A COMBINACAO
070600*    T*(T-1)/2 DO TAMANHO DO GRUPO (T). ESSA SOMA E O TERMO N1 DA
070700*    FORMULA DE TAU-B - E A CORRECAO QUE DESCONTA OS PARES QUE
070800*    NUNCA PODERIAM SER CONCORDANTES OU DISCORDANTES PORQUE ESTAO
070900*    EMPATADOS NO PROPRIO GABARITO.
071000*    ATRIBUI ZERO A WS-G-N1.
071100     MOVE ZERO TO WS-G-N1.
071200*    CHAMA A ROTINA 0431-SOMA-COMBINACAO-N1.
071300     PERFORM 0431-SOMA-COMBINACAO-N1
071400         THRU 0431-SOMA-COMBINACAO-N1-EXIT
071500         VARYING WS-I FROM 1 BY 1
071600         UNTIL WS-I > WS-G-NGRUPOS.
071700*    INVOCA A ROTINA 0440-REBAIXA-GRUPOS-GABARITO.
071800     PERFORM 0440-REBAIXA-GRUPOS-GABARITO
071900         THRU 0440-REBAIXA-GRUPOS-GABARITO-EXIT
072000         VARYING WS-I FROM 1 BY 1
072100         UNTIL WS-I > WS-G-QTD-ELEM.
072200 0430-CALCULA-N1-GABARITO-EXIT.
072300     EXIT.
072400 0431-SOMA-COMBINACAO-N1.
072500*
072600*    CALCULA T*(T-1)/2 PARA UM UNICO GRUPO E ACUMULA NO TOTAL N1.
072700*    OBTEM WS-G-N1 A PARTIR DA EXPRESSAO ABAIXO.
072800     COMPUTE WS-G-N1 = WS-G-N1 +
072900         (WS-G-TAM-GRUPO(WS-I) * (WS-G-TAM-GRUPO(WS-I) - 1)) / 2.
073000 0431-SOMA-COMBINACAO-N1-EXIT.
073100     EXIT.
073200 0440-REBAIXA-GRUPOS-GABARITO.
073300*
073400*    CONVERTE O NUMERO DE ORDEM DE CADA GRUPO NO POSTO MEDIO
073500*    REALMENTE ATRIBUIDO AOS SEUS MEMBROS (MEDIA DAS POSICOES QUE
073600*    O GRUPO OCUPARIA SE NAO HOUVESSE EMPATE) - O PASSO FINAL QUE
073700*    TRANSFORMA GRUPOS EM POSTOS UTILIZAVEIS PELAS FORMULAS DE
073800*    CORRELACAO.
073900*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
074000     IF WS-G-GRUPO(WS-I) NOT < 500
074100         COMPUTE WS-G-GRUPO(WS-I) = WS-G-GRUPO(WS-I) - 500 - 1.
074200 0440-REBAIXA-GRUPOS-GABARITO-EXIT.
074300     EXIT.
074400*--------------------------------------------------------------
074500*    PASSO 4 DO FLUXO
074600*--------------------------------------------------------------
074700 0500-IMPRIME-CABECALHO-GABARITO.
074800*
074900*    IMPRIME A LINHA 'EVALUATING AGAINST <ARQUIVO>' QUE
075000*    IDENTIFICA
075100*    O GABARITO USADO NESTA EXECUCAO.
075200*    ATRIBUI WS-PARM(1) A WS-NOME-ARQUIVO.
075300     MOVE WS-PARM(1) TO WS-NOME-ARQUIVO.
075400*    ACIONA A ROTINA 1050-EXTRAI-NOME-BASE.
075500     PERFORM 1050-EXTRAI-NOME-BASE
075600         THRU 1050-EXTRAI-NOME-BASE-EXIT.
075700*    EXIBE A LINHA NO CONSOLE.
075800     DISPLAY "Evaluating against " WS-NOME-BASE(1:WS-TAM-NOME).
075900 0500-IMPRIME-CABECALHO-GABARITO-EXIT.
076000     EXIT.
076100*--------------------------------------------------------------
076200*    PASSO 5 DO FLUXO - MAXIMO KENDALL (GABARITO CONTRA ELE
076300*    MESMO)
076400*--------------------------------------------------------------
076500 0600-KENDALL-MAXIMO.
076600*
076700*    CALCULA O TETO TEORICO DE TAU-B PARA ESTE GABARITO,
076800*    COMPARANDO
076900*    O GABARITO CONSIGO MESMO ATRAVES DE UMA COPIA - SERVE DE
077000*    REFERENCIA PARA JULGAR O QUAO PROXIMO CADA CANDIDATO CHEGOU
077100*    DO
077200*    MAXIMO POSSIVEL DADO O NUMERO DE EMPATES DO PROPRIO
077300*    GABARITO.
077400*    ATRIBUI WS-G-QTD-ELEM A WS-TB-N.
077500     MOVE WS-G-QTD-ELEM TO WS-TB-N.
077600*    INVOCA A ROTINA 0610-COPIA-GABARITO-PARA-TAUB.
077700     PERFORM 0610-COPIA-GABARITO-PARA-TAUB
077800         THRU 0610-COPIA-GABARITO-PARA-TAUB-EXIT
077900         VARYING WS-I FROM 1 BY 1
078000         UNTIL WS-I > WS-G-QTD-ELEM.
078100*    ATRIBUI WS-G-N1 A WS-TB-N1.
078200     MOVE WS-G-N1 TO WS-TB-N1.
078300*    ATRIBUI WS-G-N1 A WS-TB-N2.
078400     MOVE WS-G-N1 TO WS-TB-N2.
078500*    EXECUTA A ROTINA 4000-CALCULA-TAU-B.
078600     PERFORM 4000-CALCULA-TAU-B
078700         THRU 4000-CALCULA-TAU-B-EXIT.
078800*    ATRIBUI WS-TB-RESULTADO A WS-COEF-KENDALL-MAX.
078900     MOVE WS-TB-RESULTADO TO WS-COEF-KENDALL-MAX.
079000*    ATRIBUI WS-COEF-KENDALL-MAX A WS-COEF-EDITADO.
079100     MOVE WS-COEF-KENDALL-MAX TO WS-COEF-EDITADO.
079200*    EXIBE A LINHA NO CONSOLE.
079300     DISPLAY "Max Kendall tau-b (if applicable): "
079400             WS-COEF-EDITADO.
079500*    MOSTRA A LINHA NO CONSOLE.
079600     DISPLAY SPACE.
079700 0600-KENDALL-MAXIMO-EXIT.
079800     EXIT.
079900 0610-COPIA-GABARITO-PARA-TAUB.
080000*
080100*    DUPLICA A TABELA DE POSTOIS DO GABARITO PARA A SEGUNDA
080200*    ENTRADA
080300*    DA FORMULA DE TAU-B (A COMPARACAO CONSIGO MESMO EXIGE DUAS
080400*    TABELAS DISTINTAS NA CHAMADA).
080500*    ATRIBUI WS-G-GRUPO(WS-I) A WS-TB-A(WS-I).
080600     MOVE WS-G-GRUPO(WS-I) TO WS-TB-A(WS-I).
080700*    ATRIBUI WS-G-GRUPO(WS-I) A WS-TB-B(WS-I).
080800     MOVE WS-G-GRUPO(WS-I) TO WS-TB-B(WS-I).
080900 0610-COPIA-GABARITO-PARA-TAUB-EXIT.
081000     EXIT.
081100*--------------------------------------------------------------
081200*    PASSO 6 DO FLUXO - LARGURA DA COLUNA NOME
081300*--------------------------------------------------------------
081400 0700-CALCULA-LARGURA-NOME.
081500*
081600*    MEDE O MAIOR NOME BASE DE ARQUIVO ENTRE TODOS OS CANDIDATOS,
081700*    PARA ALINHAR A PRIMEIRA COLUNA DA TABELA DE COEFICIENTES SEM
081800*    DESPERDICAR ESPACO NEM CORTAR NOME.
081900*    ATRIBUI ZERO A WS-LARGURA-NOME.
082000     MOVE ZERO TO WS-LARGURA-NOME.
082100*    INVOCA A ROTINA 0710-MEDE-UM-CANDIDATO.
082200     PERFORM 0710-MEDE-UM-CANDIDATO
082300         THRU 0710-MEDE-UM-CANDIDATO-EXIT
082400         VARYING WS-IDX-CANDIDATO FROM 1 BY 1
082500         UNTIL WS-IDX-CANDIDATO > WS-QTD-CANDIDATOS.
082600 0700-CALCULA-LARGURA-NOME-EXIT.
082700     EXIT.
082800 0710-MEDE-UM-CANDIDATO.
082900*
083000*    EXTRAI O NOME BASE DE UM CANDIDATO E ATUALIZA A LARGURA
083100*    MAXIMA
083200*    SE ESTE FOR MAIOR QUE OS JA MEDIDOS.
083300*    APURA WS-I A PARTIR DA EXPRESSAO ABAIXO.
083400     COMPUTE WS-I = WS-IDX-CANDIDATO + 1.
083500*    ATRIBUI WS-PARM(WS-I) A WS-NOME-ARQUIVO.
083600     MOVE WS-PARM(WS-I) TO WS-NOME-ARQUIVO.
083700*    ACIONA A ROTINA 1050-EXTRAI-NOME-BASE.
083800     PERFORM 1050-EXTRAI-NOME-BASE
083900         THRU 1050-EXTRAI-NOME-BASE-EXIT.
084000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
084100     IF WS-TAM-NOME > WS-LARGURA-NOME
084200         MOVE WS-TAM-NOME TO WS-LARGURA-NOME.
084300 0710-MEDE-UM-CANDIDATO-EXIT.
084400     EXIT.
084500*--------------------------------------------------------------
084600*    PASSO 7 DO FLUXO - CABECALHO DA TABELA DE COEFICIENTES
084700*--------------------------------------------------------------
084800 0750-IMPRIME-CABECALHO-TABELA.
084900*
085000*    IMPRIME A LINHA DE TITULOS DA TABELA COMPARATIVA (NOME,
085100*    TAU-B,
085200*    TETO, PEARSON, COSSENO), JA COM A LARGURA DE COLUNA
085300*    CALCULADA.
085400*    ATRIBUI SPACES A WS-LINHA-SAIDA.
085500     MOVE SPACES TO WS-LINHA-SAIDA.
085600*    ATRIBUI "Name" A WS-LS-NOME.
085700     MOVE "Name" TO WS-LS-NOME.
085800*    ATRIBUI "Kendall " A WS-LS-KENDALL.
085900     MOVE "Kendall " TO WS-LS-KENDALL.
086000*    ATRIBUI " Pearson" A WS-LS-PEARSON.
086100     MOVE " Pearson" TO WS-LS-PEARSON.
086200*    ATRIBUI " Cosine" A WS-LS-COSSENO.
086300     MOVE "  Cosine" TO WS-LS-COSSENO.
086400*    IMPRIME A LINHA NO CONSOLE.
086500     DISPLAY WS-LS-NOME(1:WS-LARGURA-NOME) SPACE
086600             WS-LS-KENDALL SPACE WS-LS-PEARSON SPACE
086700             WS-LS-COSSENO.
086800 0750-IMPRIME-CABECALHO-TABELA-EXIT.
086900     EXIT.
087000*--------------------------------------------------------------
087100*    PASSO 8 DO FLUXO - UM CANDIDATO POR ITERACAO
087200*--------------------------------------------------------------
087300 0800-PROCESSA-CANDIDATOS.
087400*
087500*    LACO PRINCIPAL: PARA CADA CANDIDATO RECEBIDO NA LINHA DE
087600*    COMANDO, CARREGA O ARQUIVO, ALINHA COM O GABARITO, CALCULA
087700*    OS
087800*    TRES COEFICIENTES E IMPRIME A LINHA CORRESPONDENTE DA
087900*    TABELA.
088000*    APURA WS-I A PARTIR DA EXPRESSAO ABAIXO.
088100     COMPUTE WS-I = WS-IDX-CANDIDATO + 1.
088200*    ATRIBUI WS-PARM(WS-I) A WS-NOME-ARQUIVO.
088300     MOVE WS-PARM(WS-I) TO WS-NOME-ARQUIVO.
088400*    EXECUTA A ROTINA 0810-CARREGA-CANDIDATO.
088500     PERFORM 0810-CARREGA-CANDIDATO
088600         THRU 0810-CARREGA-CANDIDATO-EXIT.
088700*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
088800*    RESTO.
088900     IF WS-ERRO-FATAL
089000         GO TO 0800-PROCESSA-CANDIDATOS-EXIT.
089100*    ACIONA A ROTINA 0820-MONTA-RANKING-CANDIDATO.
089200     PERFORM 0820-MONTA-RANKING-CANDIDATO
089300         THRU 0820-MONTA-RANKING-CANDIDATO-EXIT.
089400*    CHAMA A ROTINA 0830-ALINHA-CANDIDATO-COM-GABARITO.
089500     PERFORM 0830-ALINHA-CANDIDATO-COM-GABARITO
089600         THRU 0830-ALINHA-CANDIDATO-COM-GABARITO-EXIT.
089700*    INVOCA A ROTINA 0840-CALCULA-COEFICIENTES.
089800     PERFORM 0840-CALCULA-COEFICIENTES
089900         THRU 0840-CALCULA-COEFICIENTES-EXIT.
090000*    EXECUTA A ROTINA 0850-IMPRIME-LINHA-TABELA.
090100     PERFORM 0850-IMPRIME-LINHA-TABELA
090200         THRU 0850-IMPRIME-LINHA-TABELA-EXIT.
090300 0800-PROCESSA-CANDIDATOS-EXIT.
090400     EXIT.
090500 0810-CARREGA-CANDIDATO.
090600*
090700*    MESMA DISCIPLINA DE CARGA DO GABARITO (0300-*), REPETIDA
090800*    AQUI
090900*    PARA O ARQUIVO CANDIDATO CORRENTE, JA QUE O SHOP PREFERE
091000*    DUPLICAR A ROTINA A PARAMETRIZAR UM UNICO PONTO DE CARGA.
091100*    ACIONA A ROTINA 0220-ABRE-E-DETECTA.
091200     PERFORM 0220-ABRE-E-DETECTA
091300         THRU 0220-ABRE-E-DETECTA-EXIT.
091400*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
091500*    RESTO.
091600     IF WS-ERRO-FATAL
091700         GO TO 0810-CARREGA-CANDIDATO-EXIT.
091800*    ATRIBUI WS-CAB-TIPO A WS-C-TIPO.
091900     MOVE WS-CAB-TIPO TO WS-C-TIPO.
092000*    ATRIBUI ZERO A WS-C-QTD-ELEM.
092100     MOVE ZERO         TO WS-C-QTD-ELEM.
092200*    CHAMA A ROTINA 0811-LE-UM-ELEMENTO-CANDIDATO.
092300     PERFORM 0811-LE-UM-ELEMENTO-CANDIDATO
092400         THRU 0811-LE-UM-ELEMENTO-CANDIDATO-EXIT
092500         UNTIL WS-FIM-ARQUIVO.
092600*    FECHA O ARQUIVO, LIBERANDO O BUFFER DE E/S.
092700     CLOSE ARQ-ENTRADA.
092800*    SO PROSSEGUE SE NENHUM ERRO FATAL FOI SINALIZADO ATE AQUI.
092900     IF NOT WS-ERRO-FATAL
093000         PERFORM 0812-VALIDA-CANDIDATO-UNICO
093100             THRU 0812-VALIDA-CANDIDATO-UNICO-EXIT.
093200 0810-CARREGA-CANDIDATO-EXIT.
093300     EXIT.
093400 0811-LE-UM-ELEMENTO-CANDIDATO.
093500*
093600*    CLONE DE 0310-* PARA O LADO CANDIDATO - MESMA CONFERENCIA DE
093700*    QUANTIDADE DE TOKENS, MESMO TRATAMENTO DE ERRO FATAL.
093800*    LE O PROXIMO REGISTRO DO ARQUIVO DE ENTRADA.
093900     READ ARQ-ENTRADA
094000         AT END MOVE "SIM" TO WS-SW-FIM-ARQ.
094100*    SE CHEGOU AO FIM DO ARQUIVO, ENCERRA O LACO DE LEITURA.
094200     IF WS-FIM-ARQUIVO OR REG-ENTRADA-TEXTO = SPACES
094300         GO TO 0811-LE-UM-ELEMENTO-CANDIDATO-EXIT.
094400*    INVOCA A ROTINA 1100-TOKENIZA-LINHA.
094500     PERFORM 1100-TOKENIZA-LINHA
094600         THRU 1100-TOKENIZA-LINHA-EXIT.
094700*    MESMA REGRA DE CONTAGEM DE CAMPOS, PARA O ARQUIVO
094800*    CANDIDATO (OS-1298, R.SANTOS).
094900*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
095000     IF WS-C-TIPO(1:6) = "VALUES"
095100         IF WS-QTD-TOKENS NOT = 2
095200             MOVE "SIM" TO WS-SW-ERRO
095300             GO TO 0811-LE-UM-ELEMENTO-CANDIDATO-EXIT
095400     ELSE
095500         IF WS-QTD-TOKENS NOT = 1
095600             MOVE "SIM" TO WS-SW-ERRO
095700             GO TO 0811-LE-UM-ELEMENTO-CANDIDATO-EXIT.
095800*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
095900     ADD 1 TO WS-C-QTD-ELEM.
096000*    ATRIBUI WS-TOKEN(1) A WS-C-ID(WS-C-QTD-ELEM).
096100     MOVE WS-TOKEN(1) TO WS-C-ID(WS-C-QTD-ELEM).
096200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
096300     IF WS-C-TIPO(1:6) = "VALUES"
096400         MOVE WS-TOKEN(2) TO WS-CN-TOKEN-ABS
096500         PERFORM 1200-CONVERTE-TOKEN-NUMERICO
096600             THRU 1200-CONVERTE-TOKEN-NUMERICO-EXIT
096700         MOVE WS-CN-VALOR TO WS-C-NOTA(WS-C-QTD-ELEM).
096800 0811-LE-UM-ELEMENTO-CANDIDATO-EXIT.
096900     EXIT.
097000*--------------------------------------------------------------
097100*    MESMA REGRA DE UNICIDADE, PARA O ARQUIVO CANDIDATO.
097200*--------------------------------------------------------------
097300 0812-VALIDA-CANDIDATO-UNICO.
097400*
097500*    CLONE DE 0320-* PARA O LADO CANDIDATO.
097600*    ATRIBUI "NAO" A WS-SW-ERRO.
097700     MOVE "NAO" TO WS-SW-ERRO.
097800*    ACIONA A ROTINA 0813-COMPARA-UM-PAR-CANDIDATO.
097900     PERFORM 0813-COMPARA-UM-PAR-CANDIDATO
098000         THRU 0813-COMPARA-UM-PAR-CANDIDATO-EXIT
098100         VARYING WS-I FROM 1 BY 1
098200         UNTIL WS-I > WS-C-QTD-ELEM OR WS-ERRO-FATAL
098300         AFTER WS-J FROM WS-I PLUS 1 BY 1
098400         UNTIL WS-J > WS-C-QTD-ELEM OR WS-ERRO-FATAL.
098500 0812-VALIDA-CANDIDATO-UNICO-EXIT.
098600     EXIT.
098700 0813-COMPARA-UM-PAR-CANDIDATO.
098800*
098900*    CLONE DE 0321-* PARA O LADO CANDIDATO.
099000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
099100     IF WS-C-ID(WS-I) = WS-C-ID(WS-J)
099200         MOVE "SIM" TO WS-SW-ERRO.
099300 0813-COMPARA-UM-PAR-CANDIDATO-EXIT.
099400     EXIT.
099500 0820-MONTA-RANKING-CANDIDATO.
099600*
099700*    CLONE DE 0400-* PARA O LADO CANDIDATO.
099800*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
099900     IF WS-C-TIPO(1:5) = "RANKS"
100000         PERFORM 0821-GRUPOS-SINGULARES-CANDIDATO
100100             THRU 0821-GRUPOS-SINGULARES-CANDIDATO-EXIT
100200     ELSE
100300         PERFORM 0822-ORDENA-E-AGRUPA-CANDIDATO
100400             THRU 0822-ORDENA-E-AGRUPA-CANDIDATO-EXIT.
100500*    ATRIBUI ZERO A WS-C-N1.
100600     MOVE ZERO TO WS-C-N1.
100700*    CHAMA A ROTINA 0823-SOMA-COMBINACAO-N2.
100800     PERFORM 0823-SOMA-COMBINACAO-N2
100900         THRU 0823-SOMA-COMBINACAO-N2-EXIT
101000         VARYING WS-I FROM 1 BY 1
101100         UNTIL WS-I > WS-C-NGRUPOS.
101200*    INVOCA A ROTINA 0824-REBAIXA-GRUPOS-CANDIDATO.
101300     PERFORM 0824-REBAIXA-GRUPOS-CANDIDATO
101400         THRU 0824-REBAIXA-GRUPOS-CANDIDATO-EXIT
101500         VARYING WS-I FROM 1 BY 1
101600         UNTIL WS-I > WS-C-QTD-ELEM.
101700 0820-MONTA-RANKING-CANDIDATO-EXIT.
101800     EXIT.
101900 0821-GRUPOS-SINGULARES-CANDIDATO.
102000*
102100*    CLONE DE 0410-* PARA O LADO CANDIDATO.
102200*    EXECUTA A ROTINA 0825-ATRIBUI-GRUPO-SINGULAR-C.
102300     PERFORM 0825-ATRIBUI-GRUPO-SINGULAR-C
102400         THRU 0825-ATRIBUI-GRUPO-SINGULAR-C-EXIT
102500         VARYING WS-I FROM 1 BY 1
102600         UNTIL WS-I > WS-C-QTD-ELEM.
102700*    ATRIBUI WS-C-QTD-ELEM A WS-C-NGRUPOS.
102800     MOVE WS-C-QTD-ELEM TO WS-C-NGRUPOS.
102900 0821-GRUPOS-SINGULARES-CANDIDATO-EXIT.
103000     EXIT.
103100 0825-ATRIBUI-GRUPO-SINGULAR-C.
103200*
103300*    CLONE DE 0411-* PARA O LADO CANDIDATO.
103400*    CALCULA WS-C-GRUPO(WS-I) A PARTIR DA EXPRESSAO ABAIXO.
103500     COMPUTE WS-C-GRUPO(WS-I) = WS-I - 1.
103600*    ATRIBUI 1 A WS-C-TAM-GRUPO(WS-I).
103700     MOVE 1 TO WS-C-TAM-GRUPO(WS-I).
103800 0825-ATRIBUI-GRUPO-SINGULAR-C-EXIT.
103900     EXIT.
104000 0822-ORDENA-E-AGRUPA-CANDIDATO.
104100*
104200*    CLONE DE 0420-* PARA O LADO CANDIDATO.
104300*    ATRIBUI ZERO A WS-C-NGRUPOS.
104400     MOVE ZERO TO WS-C-NGRUPOS.
104500*    CHAMA A ROTINA 0826-PROXIMO-GRUPO-CANDIDATO.
104600     PERFORM 0826-PROXIMO-GRUPO-CANDIDATO
104700         THRU 0826-PROXIMO-GRUPO-CANDIDATO-EXIT
104800         UNTIL WS-C-NGRUPOS = WS-C-QTD-ELEM.
104900 0822-ORDENA-E-AGRUPA-CANDIDATO-EXIT.
105000     EXIT.
105100 0826-PROXIMO-GRUPO-CANDIDATO.
105200*
105300*    CLONE DE 0421-* PARA O LADO CANDIDATO.
105400*    ATRIBUI ZERO A WS-POS-ACHADA.
105500     MOVE ZERO TO WS-POS-ACHADA.
105600*    INVOCA A ROTINA 0827-ACHA-MENOR-NAO-CLASSIFICADO-C.
105700     PERFORM 0827-ACHA-MENOR-NAO-CLASSIFICADO-C
105800         THRU 0827-ACHA-MENOR-NAO-CLASSIFICADO-C-EXIT
105900         VARYING WS-I FROM 1 BY 1
106000         UNTIL WS-I > WS-C-QTD-ELEM.
106100*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
106200     ADD 1 TO WS-C-NGRUPOS.
106300*    ATRIBUI 0 A WS-C-TAM-GRUPO(WS-C-NGRUPOS).
106400     MOVE 0 TO WS-C-TAM-GRUPO(WS-C-NGRUPOS).
106500*    ACIONA A ROTINA 0828-MARCA-EMPATADOS-C.
106600     PERFORM 0828-MARCA-EMPATADOS-C
106700         THRU 0828-MARCA-EMPATADOS-C-EXIT
106800         VARYING WS-I FROM 1 BY 1
106900         UNTIL WS-I > WS-C-QTD-ELEM.
107000 0826-PROXIMO-GRUPO-CANDIDATO-EXIT.
107100     EXIT.
107200 0827-ACHA-MENOR-NAO-CLASSIFICADO-C.
107300*
107400*    CLONE DE 0422-* PARA O LADO CANDIDATO.
107500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
107600     IF WS-C-GRUPO(WS-I) = ZERO AND
107700        (WS-POS-ACHADA = ZERO OR
107800         WS-C-NOTA(WS-I) < WS-C-NOTA(WS-POS-ACHADA))
107900         MOVE WS-I TO WS-POS-ACHADA.
108000 0827-ACHA-MENOR-NAO-CLASSIFICADO-C-EXIT.
108100     EXIT.
108200 0828-MARCA-EMPATADOS-C.
108300*
108400*    CLONE DE 0423-* PARA O LADO CANDIDATO.
108500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
108600     IF WS-C-GRUPO(WS-I) = ZERO AND
108700        WS-C-NOTA(WS-I) = WS-C-NOTA(WS-POS-ACHADA)
108800         COMPUTE WS-C-GRUPO(WS-I) = WS-C-NGRUPOS + 500
108900         ADD 1 TO WS-C-TAM-GRUPO(WS-C-NGRUPOS).
109000 0828-MARCA-EMPATADOS-C-EXIT.
109100     EXIT.
109200 0823-SOMA-COMBINACAO-N2.
109300*
109400*    CLONE DE 0430-*/0431-* PARA O LADO CANDIDATO - AQUI O TERMO
109500*    E
109600*    CHAMADO N2 (E NAO N1) PORQUE A FORMULA DE TAU-B TRATA OS
109700*    EMPATES DO GABARITO E OS EMPATES DO CANDIDATO COMO CORRECOES
109800*    SEPARADAS.
109900*    OBTEM WS-C-N1 A PARTIR DA EXPRESSAO ABAIXO.
110000     COMPUTE WS-C-N1 = WS-C-N1 +
110100         (WS-C-TAM-GRUPO(WS-I) * (WS-C-TAM-GRUPO(WS-I) - 1)) / 2.
110200 0823-SOMA-COMBINACAO-N2-EXIT.
110300     EXIT.
110400 0824-REBAIXA-GRUPOS-CANDIDATO.
110500*
110600*    CLONE DE 0440-* PARA O LADO CANDIDATO.
110700*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
110800     IF WS-C-GRUPO(WS-I) NOT < 500
110900         COMPUTE WS-C-GRUPO(WS-I) = WS-C-GRUPO(WS-I) - 500 - 1.
111000 0824-REBAIXA-GRUPOS-CANDIDATO-EXIT.
111100     EXIT.
111200*--------------------------------------------------------------
111300*    ALINHA OS ELEMENTOS DO CANDIDATO NA ORDEM EM QUE ELES
111400*    APARECEM NO GABARITO, PARA QUE OS COEFICIENTES COMPAREM
111500*    O MESMO ELEMENTO NAS DUAS PONTAS. SE O CONJUNTO DE
111600*    ELEMENTOS NAO FOR IDENTICO, O LOTE E ABORTADO.
111700*--------------------------------------------------------------
111800 0830-ALINHA-CANDIDATO-COM-GABARITO.
111900*
112000*    REORDENA A TABELA DO CANDIDATO PARA QUE A POSICAO I
112100*    CORRESPONDA
112200*    AO MESMO CODIGO DE ELEMENTO DA POSICAO I DO GABARITO - SEM
112300*    ISSO
112400*    AS FORMULAS DE CORRELACAO COMPARARIAM POSTOS DE ELEMENTOS
112500*    DIFERENTES.
112600*    ATRIBUI "NAO" A WS-SW-ERRO.
112700     MOVE "NAO" TO WS-SW-ERRO.
112800*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
112900     IF WS-C-QTD-ELEM NOT = WS-G-QTD-ELEM
113000         MOVE "SIM" TO WS-SW-ERRO
113100         GO TO 0830-ALINHA-CANDIDATO-COM-GABARITO-EXIT.
113200*    INVOCA A ROTINA 0831-ALINHA-UM-ELEMENTO.
113300     PERFORM 0831-ALINHA-UM-ELEMENTO
113400         THRU 0831-ALINHA-UM-ELEMENTO-EXIT
113500         VARYING WS-I FROM 1 BY 1
113600         UNTIL WS-I > WS-G-QTD-ELEM OR WS-ERRO-FATAL.
113700 0830-ALINHA-CANDIDATO-COM-GABARITO-EXIT.
113800     EXIT.
113900 0831-ALINHA-UM-ELEMENTO.
114000*
114100*    LOCALIZA, NO CANDIDATO, O ELEMENTO DE UMA DADA POSICAO DO
114200*    GABARITO E COPIA SEU POSTO PARA A POSICAO ALINHADA.
114300*    ATRIBUI "NAO" A WS-SW-ACHOU.
114400     MOVE "NAO" TO WS-SW-ACHOU.
114500*    EXECUTA A ROTINA 0832-PROCURA-NO-CANDIDATO.
114600     PERFORM 0832-PROCURA-NO-CANDIDATO
114700         THRU 0832-PROCURA-NO-CANDIDATO-EXIT
114800         VARYING WS-J FROM 1 BY 1
114900         UNTIL WS-J > WS-C-QTD-ELEM.
115000*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
115100     IF NOT WS-ELEMENTO-ACHADO
115200         MOVE "SIM" TO WS-SW-ERRO.
115300 0831-ALINHA-UM-ELEMENTO-EXIT.
115400     EXIT.
115500 0832-PROCURA-NO-CANDIDATO.
115600*
115700*    BUSCA LINEAR PELO CODIGO DE ELEMENTO DENTRO DA TABELA DO
115800*    CANDIDATO.
115900*    SE A CONDICAO ABAIXO NAO SE VERIFICAR, SEGUE ESTE RAMO.
116000     IF NOT WS-ELEMENTO-ACHADO AND
116100        WS-C-ID(WS-J) = WS-G-ID(WS-I)
116200         MOVE "SIM" TO WS-SW-ACHOU
116300         MOVE WS-C-GRUPO(WS-J) TO WS-AL-GRUPO(WS-I)
116400         MOVE WS-C-NOTA(WS-J)  TO WS-AL-NOTA(WS-I).
116500 0832-PROCURA-NO-CANDIDATO-EXIT.
116600     EXIT.
116700*--------------------------------------------------------------
116800*    CALCULA KENDALL (SEMPRE), E PEARSON/COSSENO SOMENTE
116900*    QUANDO GABARITO E CANDIDATO FOREM AMBOS LISTAS DE NOTAS
117000*--------------------------------------------------------------
117100 0840-CALCULA-COEFICIENTES.
117200*
117300*    COM AS DUAS TABELAS JA ALINHADAS, CHAMA EM SEQUENCIA TAU-B,
117400*    PEARSON E COSSENO E GUARDA OS TRES RESULTADOS PARA A LINHA
117500*    DE
117600*    RELATORIO.
117700*    ATRIBUI "SIM" A WS-SW-KENDALL-OK.
117800     MOVE "SIM" TO WS-SW-KENDALL-OK.
117900*    ATRIBUI "NAO" A WS-SW-PEARSON-OK.
118000     MOVE "NAO" TO WS-SW-PEARSON-OK.
118100*    ATRIBUI "NAO" A WS-SW-COSSENO-OK.
118200     MOVE "NAO" TO WS-SW-COSSENO-OK.
118300*    SE O ERRO FATAL JA FOI SINALIZADO, DESVIA SEM PROCESSAR O
118400*    RESTO.
118500     IF WS-ERRO-FATAL
118600         MOVE "NAO" TO WS-SW-KENDALL-OK
118700         GO TO 0840-CALCULA-COEFICIENTES-EXIT.
118800*    ATRIBUI WS-G-QTD-ELEM A WS-TB-N.
118900     MOVE WS-G-QTD-ELEM TO WS-TB-N.
119000*    ACIONA A ROTINA 0841-COPIA-PAR-PARA-TAUB.
119100     PERFORM 0841-COPIA-PAR-PARA-TAUB
119200         THRU 0841-COPIA-PAR-PARA-TAUB-EXIT
119300         VARYING WS-I FROM 1 BY 1
119400         UNTIL WS-I > WS-G-QTD-ELEM.
119500*    ATRIBUI WS-G-N1 A WS-TB-N1.
119600     MOVE WS-G-N1 TO WS-TB-N1.
119700*    ATRIBUI WS-C-N1 A WS-TB-N2.
119800     MOVE WS-C-N1 TO WS-TB-N2.
119900*    CHAMA A ROTINA 4000-CALCULA-TAU-B.
120000     PERFORM 4000-CALCULA-TAU-B
120100         THRU 4000-CALCULA-TAU-B-EXIT.
120200*    ATRIBUI WS-TB-RESULTADO A WS-COEF-KENDALL.
120300     MOVE WS-TB-RESULTADO TO WS-COEF-KENDALL.
120400*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
120500     IF WS-G-TIPO(1:6) = "VALUES" AND WS-C-TIPO(1:6) = "VALUES"
120600         MOVE "SIM" TO WS-SW-PEARSON-OK
120700         MOVE "SIM" TO WS-SW-COSSENO-OK
120800         PERFORM 5000-CALCULA-PEARSON
120900             THRU 5000-CALCULA-PEARSON-EXIT
121000         MOVE WS-PE-RESULTADO TO WS-COEF-PEARSON
121100         PERFORM 5100-CALCULA-COSSENO
121200             THRU 5100-CALCULA-COSSENO-EXIT
121300         MOVE WS-CO-RESULTADO TO WS-COEF-COSSENO.
121400 0840-CALCULA-COEFICIENTES-EXIT.
121500     EXIT.
121600 0841-COPIA-PAR-PARA-TAUB.
121700*
121800*    MONTA A TABELA DE ENTRADA DO PAR (GABARITO, CANDIDATO) NO
121900*    FORMATO QUE 4000-CALCULA-TAU-B ESPERA.
122000*    ATRIBUI WS-G-GRUPO(WS-I) A WS-TB-A(WS-I).
122100     MOVE WS-G-GRUPO(WS-I)  TO WS-TB-A(WS-I).
122200*    ATRIBUI WS-AL-GRUPO(WS-I) A WS-TB-B(WS-I).
122300     MOVE WS-AL-GRUPO(WS-I) TO WS-TB-B(WS-I).
122400 0841-COPIA-PAR-PARA-TAUB-EXIT.
122500     EXIT.
122600*--------------------------------------------------------------
122700*    IMPRIME UMA LINHA DA TABELA (NOME + 3 COEFICIENTES)
122800*--------------------------------------------------------------
122900 0850-IMPRIME-LINHA-TABELA.
123000*
123100*    IMPRIME UMA LINHA DA TABELA COMPARATIVA, COM OS QUATRO
123200*    NUMEROS
123300*    ARREDONDADOS A 4 CASAS DECIMAIS (PADRAO DO RELATORIO DESDE
123400*    A OS-0902 - NEM PERDE PRECISAO NEM MOSTRA RUIDO DE BINARIO).
123500*    APURA WS-I A PARTIR DA EXPRESSAO ABAIXO.
123600     COMPUTE WS-I = WS-IDX-CANDIDATO + 1.
123700*    ATRIBUI WS-PARM(WS-I) A WS-NOME-ARQUIVO.
123800     MOVE WS-PARM(WS-I) TO WS-NOME-ARQUIVO.
123900*    EXECUTA A ROTINA 1050-EXTRAI-NOME-BASE.
124000     PERFORM 1050-EXTRAI-NOME-BASE
124100         THRU 1050-EXTRAI-NOME-BASE-EXIT.
124200*    ATRIBUI SPACES A WS-LINHA-SAIDA.
124300     MOVE SPACES TO WS-LINHA-SAIDA.
124400*    ATRIBUI O VALOR INDICADO AO CAMPO DESTINO.
124500     MOVE WS-NOME-BASE(1:WS-TAM-NOME) TO
124600          WS-LS-NOME(1:WS-TAM-NOME).
124700*    ATRIBUI SPACES A WS-LS-KENDALL.
124800     MOVE SPACES TO WS-LS-KENDALL.
124900*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
125000     IF WS-KENDALL-APLICAVEL
125100         MOVE WS-COEF-KENDALL TO WS-COEF-EDITADO
125200         MOVE WS-COEF-EDITADO TO WS-LS-KENDALL(2:7).
125300*    ATRIBUI SPACES A WS-LS-PEARSON.
125400     MOVE SPACES TO WS-LS-PEARSON.
125500*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
125600     IF WS-PEARSON-APLICAVEL
125700         MOVE WS-COEF-PEARSON TO WS-COEF-EDITADO
125800         MOVE WS-COEF-EDITADO TO WS-LS-PEARSON(2:7).
125900*    ATRIBUI SPACES A WS-LS-COSSENO.
126000     MOVE SPACES TO WS-LS-COSSENO.
126100*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
126200     IF WS-COSSENO-APLICAVEL
126300         MOVE WS-COEF-COSSENO TO WS-COEF-EDITADO
126400         MOVE WS-COEF-EDITADO TO WS-LS-COSSENO(2:7).
126500*    IMPRIME A LINHA NO CONSOLE.
126600     DISPLAY WS-LS-NOME(1:WS-LARGURA-NOME) SPACE
126700             WS-LS-KENDALL SPACE WS-LS-PEARSON SPACE
126800             WS-LS-COSSENO.
126900 0850-IMPRIME-LINHA-TABELA-EXIT.
127000     EXIT.
127100*==============================================================
127200*    ROTINAS DE APOIO - FORMATO, TOKENIZACAO E NOMES
127300*==============================================================
127400 1000-DETECTA-FORMATO.
127500*
127600*    LE APENAS O CABECALHO PARA CLASSIFICAR O ARQUIVO ENTRE
127700*    VALUES
127800*    E RANKS ANTES DE DECIDIR QUAL LACO DE CARGA USAR - CABECALHO
127900*    DESCONHECIDO OU AUSENTE E ERRO DE FORMATO FATAL.
128000*    ATRIBUI "NAO" A WS-SW-ERRO.
128100     MOVE "NAO" TO WS-SW-ERRO.
128200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
128300     IF REG-ENTRADA-TEXTO(1:1) NOT = "#"
128400         MOVE "SIM" TO WS-SW-ERRO
128500         GO TO 1000-DETECTA-FORMATO-EXIT.
128600*    ATRIBUI SPACES A WS-CABECALHO-GRP.
128700     MOVE SPACES TO WS-CABECALHO-GRP.
128800*    ATRIBUI REG-ENTRADA-TEXTO(2:9) A WS-CAB-TIPO.
128900     MOVE REG-ENTRADA-TEXTO(2:9) TO WS-CAB-TIPO.
129000*    CHAMA A ROTINA 1010-COMPACTA-TIPO.
129100     PERFORM 1010-COMPACTA-TIPO
129200         THRU 1010-COMPACTA-TIPO-EXIT.
129300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
129400     IF WS-CAB-TIPO(1:6) NOT = "VALUES" AND
129500        WS-CAB-TIPO(1:5) NOT = "RANKS"
129600         MOVE "SIM" TO WS-SW-ERRO.
129700 1000-DETECTA-FORMATO-EXIT.
129800     EXIT.
129900 1010-COMPACTA-TIPO.
130000*
130100*    REMOVE ESPACOS INTERNOS SUPERFLUOS DO TOKEN DE CABECALHO
130200*    ANTES
130300*    DA COMPARACAO COM OS LITERAIS #VALUES / #RANKS.
130400*    INVOCA A ROTINA 1011-REMOVE-ESPACO-LIDER.
130500     PERFORM 1011-REMOVE-ESPACO-LIDER
130600         UNTIL WS-CAB-TIPO(1:1) NOT = SPACE.
130700 1010-COMPACTA-TIPO-EXIT.
130800     EXIT.
130900 1011-REMOVE-ESPACO-LIDER.
131000*
131100*    DESCARTA OS ESPACOS A ESQUERDA DO TOKEN DE CABECALHO.
131200*    ATRIBUI WS-CAB-TIPO(2:8) A WS-CAB-TIPO(1:8).
131300     MOVE WS-CAB-TIPO(2:8) TO WS-CAB-TIPO(1:8).
131400*    ATRIBUI SPACE A WS-CAB-TIPO(9:1).
131500     MOVE SPACE TO WS-CAB-TIPO(9:1).
131600*--------------------------------------------------------------
131700*    QUEBRA A LINHA CORRENTE EM TOKENS SEPARADOS POR UMA OU
131800*    MAIS COLUNAS EM BRANCO (ESPACO OU TAB)
131900*--------------------------------------------------------------
132000 1100-TOKENIZA-LINHA.
132100*
132200*    PARTE UMA LINHA EM TOKENS SEPARADOS POR UMA OU MAIS COLUNAS
132300*    DE
132400*    ESPACO, IGNORANDO LINHAS EM BRANCO - USADA POR TODOS OS
132500*    CARREGADORES DESTA SUITE (GABARITO, CANDIDATO E TAMBEM PELOS
132600*    OUTROS DOIS PROGRAMAS).
132700*    ATRIBUI SPACES A WS-TABELA-TOKEN.
132800     MOVE SPACES TO WS-TABELA-TOKEN.
132900*    ATRIBUI ZERO A WS-QTD-TOKENS.
133000     MOVE ZERO TO WS-QTD-TOKENS.
133100*    ATRIBUI REG-ENTRADA-TEXTO A WS-LINHA-TEXTO.
133200     MOVE REG-ENTRADA-TEXTO TO WS-LINHA-TEXTO.
133300*    AJUSTA O CONTEUDO DO CAMPO CARACTERE A CARACTERE.
133400     INSPECT WS-LINHA-TEXTO REPLACING ALL X"09" BY SPACE.
133500*    ATRIBUI 196 A WS-TAM-LINHA.
133600     MOVE 196 TO WS-TAM-LINHA.
133700*    EXECUTA A ROTINA 1110-RECUA-FIM-LINHA.
133800     PERFORM 1110-RECUA-FIM-LINHA
133900         THRU 1110-RECUA-FIM-LINHA-EXIT
134000         UNTIL WS-TAM-LINHA = 0 OR
134100               WS-LINHA-TEXTO(WS-TAM-LINHA:1) NOT = SPACE.
134200*    ATRIBUI 1 A WS-PONTEIRO.
134300     MOVE 1 TO WS-PONTEIRO.
134400*    ACIONA A ROTINA 1120-EXTRAI-UM-TOKEN.
134500     PERFORM 1120-EXTRAI-UM-TOKEN
134600         THRU 1120-EXTRAI-UM-TOKEN-EXIT
134700         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR WS-QTD-TOKENS = 20.
134800 1100-TOKENIZA-LINHA-EXIT.
134900     EXIT.
135000 1110-RECUA-FIM-LINHA.
135100*
135200*    ACHA O ULTIMO CARACTER NAO-BRANCO DA LINHA PARA NAO
135300*    TOKENIZAR
135400*    O PREENCHIMENTO DE ESPACOS A DIREITA DO CAMPO DE ENTRADA.
135500*    REDUZ CONFORME A REGRA DE CALCULO DESTE PASSO.
135600     SUBTRACT 1 FROM WS-TAM-LINHA.
135700 1110-RECUA-FIM-LINHA-EXIT.
135800     EXIT.
135900 1120-EXTRAI-UM-TOKEN.
136000*
136100*    COPIA CARACTERE A CARACTERE ATE O PROXIMO ESPACO OU FIM DE
136200*    LINHA, PRODUZINDO UM TOKEN POR CHAMADA.
136300*    INVOCA A ROTINA 1121-PULA-ESPACOS.
136400     PERFORM 1121-PULA-ESPACOS
136500         THRU 1121-PULA-ESPACOS-EXIT
136600         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
136700               WS-LINHA-TEXTO(WS-PONTEIRO:1) NOT = SPACE.
136800*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
136900     IF WS-PONTEIRO > WS-TAM-LINHA
137000         GO TO 1120-EXTRAI-UM-TOKEN-EXIT.
137100*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
137200     ADD 1 TO WS-QTD-TOKENS.
137300*    ATRIBUI SPACES A WS-TOKEN(WS-QTD-TOKENS).
137400     MOVE SPACES TO WS-TOKEN(WS-QTD-TOKENS).
137500*    ATRIBUI ZERO A WS-I.
137600     MOVE ZERO TO WS-I.
137700*    ACIONA A ROTINA 1122-COPIA-UM-CARACTER.
137800     PERFORM 1122-COPIA-UM-CARACTER
137900         THRU 1122-COPIA-UM-CARACTER-EXIT
138000         UNTIL WS-PONTEIRO > WS-TAM-LINHA OR
138100               WS-LINHA-TEXTO(WS-PONTEIRO:1) = SPACE OR
138200               WS-I = 32.
138300 1120-EXTRAI-UM-TOKEN-EXIT.
138400     EXIT.
138500 1121-PULA-ESPACOS.
138600*
138700*    AVANCA O PONTEIRO DE LEITURA POR CIMA DE ESPACOS ENTRE DOIS
138800*    TOKENS.
138900*    ACUMULA CONFORME A REGRA DE CALCULO DESTE PASSO.
139000     ADD 1 TO WS-PONTEIRO.
139100 1121-PULA-ESPACOS-EXIT.
139200     EXIT.
139300 1122-COPIA-UM-CARACTER.
139400*
139500*    MOVE UM UNICO CARACTER DA LINHA PARA O TOKEN EM MONTAGEM.
139600*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
139700     ADD 1 TO WS-I.
139800*    ATRIBUI O VALOR INDICADO AO CAMPO DESTINO.
139900     MOVE WS-LINHA-TEXTO(WS-PONTEIRO:1) TO
140000          WS-TOKEN(WS-QTD-TOKENS)(WS-I:1).
140100*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
140200     ADD 1 TO WS-PONTEIRO.
140300 1122-COPIA-UM-CARACTER-EXIT.
140400     EXIT.
140500*--------------------------------------------------------------
140600*    CONVERTE UM TOKEN ALFANUMERICO EM NOTA NUMERICA SEM USAR
140700*    FUNCAO INTRINSECA - SEPARA SINAL, PARTE INTEIRA E
140800*    FRACIONARIA E RECOMPOE O VALOR POR COMPUTE.
140900*--------------------------------------------------------------
141000 1200-CONVERTE-TOKEN-NUMERICO.
141100*
141200*    CONVERTE O TOKEN DE NOTA PARA NUMERICO, VALIDANDO SINAL E
141300*    DIGITOS UM A UM - UM TOKEN NAO NUMERICO (LETRA, SIMBOLO) E
141400*    ERRO DE FORMATO FATAL, NAO UM ZERO SILENCIOSO.
141500*    ATRIBUI "+" A WS-CN-SINAL.
141600     MOVE "+" TO WS-CN-SINAL.
141700*    ATRIBUI SPACES A WS-CN-INTEIRO.
141800     MOVE SPACES TO WS-CN-INTEIRO.
141900*    ATRIBUI SPACES A WS-CN-FRACAO.
142000     MOVE SPACES TO WS-CN-FRACAO.
142100*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
142200     IF WS-CN-TOKEN-ABS(1:1) = "-"
142300         MOVE "-" TO WS-CN-SINAL
142400         MOVE WS-CN-TOKEN-ABS(2:31) TO WS-CN-TOKEN-ABS
142500     ELSE IF WS-CN-TOKEN-ABS(1:1) = "+"
142600         MOVE WS-CN-TOKEN-ABS(2:31) TO WS-CN-TOKEN-ABS.
142700*    SEPARA A CADEIA NOS CAMPOS INDICADOS PELO DELIMITADOR.
142800     UNSTRING WS-CN-TOKEN-ABS DELIMITED BY "."
142900         INTO WS-CN-INTEIRO WS-CN-FRACAO.
143000*    AJUSTA O CONTEUDO DO CAMPO CARACTERE A CARACTERE.
143100     INSPECT WS-CN-INTEIRO REPLACING LEADING SPACE BY "0".
143200*    AJUSTA O CONTEUDO DO CAMPO CARACTERE A CARACTERE.
143300     INSPECT WS-CN-FRACAO  REPLACING TRAILING SPACE BY "0".
143400*    ESCORE FORA DO PADRAO NUMERICO - ERRO FATAL DE FORMATO
143500*    (OS-1298, R.SANTOS).
143600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
143700     IF WS-CN-INTEIRO NOT NUMERIC OR WS-CN-FRACAO NOT NUMERIC
143800         MOVE "SIM" TO WS-SW-ERRO
143900         GO TO 1200-CONVERTE-TOKEN-NUMERICO-EXIT.
144000*    CALCULA WS-CN-VALOR A PARTIR DA EXPRESSAO ABAIXO.
144100     COMPUTE WS-CN-VALOR =
144200             WS-CN-INTEIRO-N + (WS-CN-FRACAO-N / 1000000).
144300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
144400     IF WS-CN-SINAL = "-"
144500         COMPUTE WS-CN-VALOR = WS-CN-VALOR * -1.
144600 1200-CONVERTE-TOKEN-NUMERICO-EXIT.
144700     EXIT.
144800*--------------------------------------------------------------
144900*    EXTRAI O NOME BASE (SEM DIRETORIO) DE WS-NOME-ARQUIVO E
145000*    CALCULA SEU TAMANHO SIGNIFICATIVO (SEM BRANCOS A DIREITA)
145100*--------------------------------------------------------------
145200 1050-EXTRAI-NOME-BASE.
145300*
145400*    REDUZ O CAMINHO COMPLETO DE UM ARQUIVO AO SEU NOME BASE (SEM
145500*    DIRETORIO), PARA USO NA COLUNA 'NOME' DA TABELA DE
145600*    RESULTADOS.
145700*    ATRIBUI ZERO A WS-POS-BARRA.
145800     MOVE ZERO TO WS-POS-BARRA.
145900*    CHAMA A ROTINA 1051-ACHA-ULTIMA-BARRA.
146000     PERFORM 1051-ACHA-ULTIMA-BARRA
146100         THRU 1051-ACHA-ULTIMA-BARRA-EXIT
146200         VARYING WS-I FROM 1 BY 1
146300         UNTIL WS-I > 80.
146400*    ATRIBUI SPACES A WS-NOME-BASE.
146500     MOVE SPACES TO WS-NOME-BASE.
146600*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
146700     IF WS-POS-BARRA = ZERO
146800         MOVE WS-NOME-ARQUIVO TO WS-NOME-BASE
146900     ELSE
147000         COMPUTE WS-J = WS-POS-BARRA + 1
147100         COMPUTE WS-I = 80 - WS-POS-BARRA
147200         MOVE WS-NOME-ARQUIVO(WS-J:WS-I) TO WS-NOME-BASE.
147300*    ATRIBUI 80 A WS-TAM-NOME.
147400     MOVE 80 TO WS-TAM-NOME.
147500*    INVOCA A ROTINA 1052-RECUA-FIM-NOME.
147600     PERFORM 1052-RECUA-FIM-NOME
147700         THRU 1052-RECUA-FIM-NOME-EXIT
147800         UNTIL WS-TAM-NOME = 0 OR
147900               WS-NOME-BASE(WS-TAM-NOME:1) NOT = SPACE.
148000 1050-EXTRAI-NOME-BASE-EXIT.
148100     EXIT.
148200 1051-ACHA-ULTIMA-BARRA.
148300*
148400*    LOCALIZA A ULTIMA BARRA DO CAMINHO PARA SABER ONDE O NOME
148500*    BASE
148600*    COMECA.
148700*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
148800     IF WS-NOME-ARQUIVO(WS-I:1) = "/" OR
148900        WS-NOME-ARQUIVO(WS-I:1) = "\"
149000         MOVE WS-I TO WS-POS-BARRA.
149100 1051-ACHA-ULTIMA-BARRA-EXIT.
149200     EXIT.
149300 1052-RECUA-FIM-NOME.
149400*
149500*    ACHA O FIM REAL DO NOME BASE (ANTES DO PREENCHIMENTO DE
149600*    ESPACOS DO CAMPO).
149700*    DECREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
149800     SUBTRACT 1 FROM WS-TAM-NOME.
149900 1052-RECUA-FIM-NOME-EXIT.
150000     EXIT.
150100*==============================================================
150200*    ROTINAS MATEMATICAS - KENDALL TAU-B, PEARSON E COSSENO
150300*==============================================================
150400*--------------------------------------------------------------
150500*    KENDALL TAU-B GENERICO - OPERA SOBRE WS-TB-A E WS-TB-B,
150600*    JA ALINHADOS POR POSICAO, E WS-TB-N1/WS-TB-N2 JA
150700*    CALCULADOS PELO CHAMADOR.
150800*--------------------------------------------------------------
150900 4000-CALCULA-TAU-B.
151000*
151100*    IMPLEMENTA O COEFICIENTE TAU-B DE KENDALL POR VARREDURA
151200*    PAREADA (TODOS OS PARES I<J): CONTA CONCORDANCIAS E
151300*    DISCORDANCIAS ENTRE AS DUAS TABELAS DE POSTO E DIVIDE PELA
151400*    RAIZ DE (N0-N1)*(N0-N2), ONDE N1/N2 SAO AS CORRECOES DE
151500*    EMPATE
151600*    JA CALCULADAS EM 0430-*/0823-*. A RAIZ QUADRADA USADA AQUI E
151700*    A
151800*    ROTINA PROPRIA 4900-CALCULA-RAIZ, NAO UMA FUNCTION
151900*    INTRINSECA.
152000*    ATRIBUI ZERO A WS-NUMERADOR-TB.
152100     MOVE ZERO TO WS-NUMERADOR-TB.
152200*    ACIONA A ROTINA 4010-LINHA-DA-MATRIZ-TAUB.
152300     PERFORM 4010-LINHA-DA-MATRIZ-TAUB
152400         THRU 4010-LINHA-DA-MATRIZ-TAUB-EXIT
152500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TB-N
152600         AFTER WS-J FROM 1 BY 1 UNTIL WS-J > WS-TB-N.
152700*    OBTEM WS-N-PARES A PARTIR DA EXPRESSAO ABAIXO.
152800     COMPUTE WS-N-PARES = (WS-TB-N * (WS-TB-N - 1)) / 2.
152900*    CALCULA WS-RAIZ-X A PARTIR DA EXPRESSAO ABAIXO.
153000     COMPUTE WS-RAIZ-X = WS-N-PARES - WS-TB-N1.
153100*    EXECUTA A ROTINA 4900-CALCULA-RAIZ.
153200     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
153300*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-A.
153400     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-A.
153500*    OBTEM WS-RAIZ-X A PARTIR DA EXPRESSAO ABAIXO.
153600     COMPUTE WS-RAIZ-X = WS-N-PARES - WS-TB-N2.
153700*    CHAMA A ROTINA 4900-CALCULA-RAIZ.
153800     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
153900*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-B.
154000     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-B.
154100*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
154200     IF WS-PE-DESVIO-A = ZERO OR WS-PE-DESVIO-B = ZERO
154300         MOVE ZERO TO WS-TB-RESULTADO
154400     ELSE
154500         COMPUTE WS-TB-RESULTADO ROUNDED =
154600             (WS-NUMERADOR-TB / 2) /
154700             (WS-PE-DESVIO-A * WS-PE-DESVIO-B).
154800 4000-CALCULA-TAU-B-EXIT.
154900     EXIT.
155000 4010-LINHA-DA-MATRIZ-TAUB.
155100*
155200*    PARA UM PAR FIXO (I,J), CLASSIFICA A RELACAO ENTRE OS POSTOS
155300*    DO GABARITO E DO CANDIDATO EM CONCORDANTE, DISCORDANTE OU
155400*    EM NENHUM DOS DOIS (QUANDO HA EMPATE EM QUALQUER DOS LADOS).
155500*    APURA WS-SINAL-PROD A PARTIR DA EXPRESSAO ABAIXO.
155600     COMPUTE WS-SINAL-PROD =
155700         (WS-TB-A(WS-I) - WS-TB-A(WS-J)) *
155800         (WS-TB-B(WS-I) - WS-TB-B(WS-J)).
155900*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
156000     IF WS-SINAL-PROD > ZERO
156100         ADD 1 TO WS-NUMERADOR-TB
156200     ELSE IF WS-SINAL-PROD < ZERO
156300         SUBTRACT 1 FROM WS-NUMERADOR-TB.
156400 4010-LINHA-DA-MATRIZ-TAUB-EXIT.
156500     EXIT.
156600*--------------------------------------------------------------
156700*    RAIZ QUADRADA PELO METODO DE NEWTON-RAPHSON (20 PASSOS) -
156800*    NAO HA FUNCAO INTRINSECA DE RAIZ NESTA VERSAO DO COMPILADOR
156900*--------------------------------------------------------------
157000 4900-CALCULA-RAIZ.
157100*
157200*    RAIZ QUADRADA POR NEWTON-RAPHSON, JA QUE O COMPILADOR DESTE
157300*    SHOP NAO TEM FUNCTION SQRT INTRINSECA DISPONIVEL NESTA
157400*    VERSAO.
157500*    PARTE DE UMA ESTIMATIVA INICIAL (O PROPRIO VALOR, OU 1 SE
157600*    FOR
157700*    MENOR QUE 1) E REFINA REPETINDO X = (X + N/X) / 2 ATE A
157800*    DIFERENCA ENTRE DUAS ITERACOES SUCESSIVAS FICAR ABAIXO DE
157900*    UMA
158000*    TOLERANCIA FIXA - O LACO E LIMITADO A UM NUMERO MAXIMO DE
158100*    PASSOS PARA NUNCA RODAR INDEFINIDAMENTE CASO A CONVERGENCIA
158200*    NUMERICA FALHE POR ALGUM VALOR-LIMITE.
158300*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
158400     IF WS-RAIZ-X NOT > ZERO
158500         MOVE ZERO TO WS-RAIZ-Y
158600         GO TO 4900-CALCULA-RAIZ-EXIT.
158700*    ATRIBUI WS-RAIZ-X A WS-RAIZ-Y.
158800     MOVE WS-RAIZ-X TO WS-RAIZ-Y.
158900*    ATRIBUI ZERO A WS-RAIZ-CONT.
159000     MOVE ZERO TO WS-RAIZ-CONT.
159100*    EXECUTA A ROTINA 4910-PASSO-DE-NEWTON.
159200     PERFORM 4910-PASSO-DE-NEWTON
159300         THRU 4910-PASSO-DE-NEWTON-EXIT
159400         VARYING WS-RAIZ-CONT FROM 1 BY 1 UNTIL WS-RAIZ-CONT > 20.
159500 4900-CALCULA-RAIZ-EXIT.
159600     EXIT.
159700 4910-PASSO-DE-NEWTON.
159800*
159900*    UMA UNICA ITERACAO DA FORMULA DE NEWTON PARA RAIZ QUADRADA:
160000*    MEDIA ENTRE A ESTIMATIVA ATUAL E O QUOCIENTE DO NUMERO POR
160100*    ELA - A NOVA ESTIMATIVA SUBSTITUI A ANTERIOR PARA A PROXIMA
160200*    RODADA DO LACO EM 4900-*.
160300*    ATRIBUI WS-RAIZ-Y A WS-RAIZ-Y-ANTIGO.
160400     MOVE WS-RAIZ-Y TO WS-RAIZ-Y-ANTIGO.
160500*    CALCULA WS-RAIZ-Y ROUNDED = A PARTIR DA EXPRESSAO ABAIXO.
160600     COMPUTE WS-RAIZ-Y ROUNDED =
160700         (WS-RAIZ-Y-ANTIGO + (WS-RAIZ-X / WS-RAIZ-Y-ANTIGO)) / 2.
160800 4910-PASSO-DE-NEWTON-EXIT.
160900     EXIT.
161000*--------------------------------------------------------------
161100*    PEARSON - USA WS-G-NOTA(I) E WS-AL-NOTA(I), JA ALINHADOS.
161200*    O DESVIO DE B USA A MEDIA DE B (CORRIGIDO EM 30/04/90 -
161300*    A VERSAO ORIGINAL SUBTRAIA A MEDIA DE A NO CALCULO DE B).
161400*--------------------------------------------------------------
161500 5000-CALCULA-PEARSON.
161600*
161700*    CORRELACAO DE PEARSON ENTRE OS POSTOS/NOTAS DO GABARITO E DO
161800*    CANDIDATO, JA ALINHADOS. USA A FORMA CORRIGIDA DE VARB (SOMA
161900*    DOS QUADRADOS MENOS O QUADRADO DA SOMA SOBRE N) INTRODUZIDA
162000*    PELA OS-0733, QUE EVITA O VIES DA FORMULA INGENUA QUANDO N E
162100*    PEQUENO.
162200*    ATRIBUI ZERO A WS-PE-SOMA-A.
162300     MOVE ZERO TO WS-PE-SOMA-A.
162400*    ATRIBUI ZERO A WS-PE-SOMA-B.
162500     MOVE ZERO TO WS-PE-SOMA-B.
162600*    CHAMA A ROTINA 5010-SOMA-NOTAS.
162700     PERFORM 5010-SOMA-NOTAS
162800         THRU 5010-SOMA-NOTAS-EXIT
162900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-G-QTD-ELEM.
163000*    OBTEM WS-PE-MEDIA-A A PARTIR DA EXPRESSAO ABAIXO.
163100     COMPUTE WS-PE-MEDIA-A = WS-PE-SOMA-A / WS-G-QTD-ELEM.
163200*    CALCULA WS-PE-MEDIA-B A PARTIR DA EXPRESSAO ABAIXO.
163300     COMPUTE WS-PE-MEDIA-B = WS-PE-SOMA-B / WS-G-QTD-ELEM.
163400*    ATRIBUI ZERO A WS-PE-COVAR.
163500     MOVE ZERO TO WS-PE-COVAR.
163600*    ATRIBUI ZERO A WS-PE-VAR-A.
163700     MOVE ZERO TO WS-PE-VAR-A.
163800*    ATRIBUI ZERO A WS-PE-VAR-B.
163900     MOVE ZERO TO WS-PE-VAR-B.
164000*    ACIONA A ROTINA 5020-ACUMULA-DESVIOS.
164100     PERFORM 5020-ACUMULA-DESVIOS
164200         THRU 5020-ACUMULA-DESVIOS-EXIT
164300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-G-QTD-ELEM.
164400*    OBTEM WS-PE-COVAR A PARTIR DA EXPRESSAO ABAIXO.
164500     COMPUTE WS-PE-COVAR = WS-PE-COVAR / WS-G-QTD-ELEM.
164600*    CALCULA WS-PE-VAR-A A PARTIR DA EXPRESSAO ABAIXO.
164700     COMPUTE WS-PE-VAR-A = WS-PE-VAR-A / WS-G-QTD-ELEM.
164800*    APURA WS-PE-VAR-B A PARTIR DA EXPRESSAO ABAIXO.
164900     COMPUTE WS-PE-VAR-B = WS-PE-VAR-B / WS-G-QTD-ELEM.
165000*    ATRIBUI WS-PE-VAR-A A WS-RAIZ-X.
165100     MOVE WS-PE-VAR-A TO WS-RAIZ-X.
165200*    ACIONA A ROTINA 4900-CALCULA-RAIZ.
165300     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
165400*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-A.
165500     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-A.
165600*    ATRIBUI WS-PE-VAR-B A WS-RAIZ-X.
165700     MOVE WS-PE-VAR-B TO WS-RAIZ-X.
165800*    CHAMA A ROTINA 4900-CALCULA-RAIZ.
165900     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
166000*    ATRIBUI WS-RAIZ-Y A WS-PE-DESVIO-B.
166100     MOVE WS-RAIZ-Y TO WS-PE-DESVIO-B.
166200*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
166300     IF WS-PE-DESVIO-A = ZERO OR WS-PE-DESVIO-B = ZERO
166400         MOVE ZERO TO WS-PE-RESULTADO
166500     ELSE
166600         COMPUTE WS-PE-RESULTADO ROUNDED =
166700             WS-PE-COVAR / (WS-PE-DESVIO-A * WS-PE-DESVIO-B).
166800 5000-CALCULA-PEARSON-EXIT.
166900     EXIT.
167000 5010-SOMA-NOTAS.
167100*
167200*    ACUMULA AS SOMAS SIMPLES E OS SOMATORIOS DE QUADRADOS DE
167300*    CADA
167400*    LADO, INSUMOS DA FORMULA DE PEARSON.
167500*    SOMA CONFORME A REGRA DE CALCULO DESTE PASSO.
167600     ADD WS-G-NOTA(WS-I)  TO WS-PE-SOMA-A.
167700*    INCREMENTA CONFORME A REGRA DE CALCULO DESTE PASSO.
167800     ADD WS-AL-NOTA(WS-I) TO WS-PE-SOMA-B.
167900 5010-SOMA-NOTAS-EXIT.
168000     EXIT.
168100 5020-ACUMULA-DESVIOS.
168200*
168300*    ACUMULA O SOMATORIO DO PRODUTO CRUZADO (X*Y) USADO NO
168400*    NUMERADOR DA FORMULA DE PEARSON.
168500*    CALCULA WS-PE-COVAR A PARTIR DA EXPRESSAO ABAIXO.
168600     COMPUTE WS-PE-COVAR = WS-PE-COVAR +
168700         ((WS-G-NOTA(WS-I) - WS-PE-MEDIA-A) *
168800          (WS-AL-NOTA(WS-I) - WS-PE-MEDIA-B)).
168900*    APURA WS-PE-VAR-A A PARTIR DA EXPRESSAO ABAIXO.
169000     COMPUTE WS-PE-VAR-A = WS-PE-VAR-A +
169100         ((WS-G-NOTA(WS-I) - WS-PE-MEDIA-A) *
169200          (WS-G-NOTA(WS-I) - WS-PE-MEDIA-A)).
169300*    OBTEM WS-PE-VAR-B A PARTIR DA EXPRESSAO ABAIXO.
169400     COMPUTE WS-PE-VAR-B = WS-PE-VAR-B +
169500         ((WS-AL-NOTA(WS-I) - WS-PE-MEDIA-B) *
169600          (WS-AL-NOTA(WS-I) - WS-PE-MEDIA-B)).
169700 5020-ACUMULA-DESVIOS-EXIT.
169800     EXIT.
169900*--------------------------------------------------------------
170000*    COSSENO - USA WS-G-NOTA(I) E WS-AL-NOTA(I), JA ALINHADOS
170100*--------------------------------------------------------------
170200 5100-CALCULA-COSSENO.
170300*
170400*    SIMILARIDADE DE COSSENO ENTRE OS DOIS VETORES DE POSTO/NOTA
170500*    -
170600*    PRODUTO INTERNO DIVIDIDO PELO PRODUTO DAS NORMAS, AS DUAS
170700*    NORMAS OBTIDAS PELA MESMA ROTINA DE RAIZ QUADRADA DE 4900-*.
170800*    ATRIBUI ZERO A WS-CO-NUMER.
170900     MOVE ZERO TO WS-CO-NUMER.
171000*    ATRIBUI ZERO A WS-CO-SOMA-QA.
171100     MOVE ZERO TO WS-CO-SOMA-QA.
171200*    ATRIBUI ZERO A WS-CO-SOMA-QB.
171300     MOVE ZERO TO WS-CO-SOMA-QB.
171400*    EXECUTA A ROTINA 5110-ACUMULA-PRODUTOS.
171500     PERFORM 5110-ACUMULA-PRODUTOS
171600         THRU 5110-ACUMULA-PRODUTOS-EXIT
171700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-G-QTD-ELEM.
171800*    ATRIBUI WS-CO-SOMA-QA A WS-RAIZ-X.
171900     MOVE WS-CO-SOMA-QA TO WS-RAIZ-X.
172000*    ACIONA A ROTINA 4900-CALCULA-RAIZ.
172100     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
172200*    ATRIBUI WS-RAIZ-Y A WS-CO-RAIZ-A.
172300     MOVE WS-RAIZ-Y TO WS-CO-RAIZ-A.
172400*    ATRIBUI WS-CO-SOMA-QB A WS-RAIZ-X.
172500     MOVE WS-CO-SOMA-QB TO WS-RAIZ-X.
172600*    CHAMA A ROTINA 4900-CALCULA-RAIZ.
172700     PERFORM 4900-CALCULA-RAIZ THRU 4900-CALCULA-RAIZ-EXIT.
172800*    ATRIBUI WS-RAIZ-Y A WS-CO-RAIZ-B.
172900     MOVE WS-RAIZ-Y TO WS-CO-RAIZ-B.
173000*    TESTA A CONDICAO PARA DECIDIR O PROXIMO PASSO.
173100     IF WS-CO-RAIZ-A = ZERO OR WS-CO-RAIZ-B = ZERO
173200         MOVE ZERO TO WS-CO-RESULTADO
173300     ELSE
173400         COMPUTE WS-CO-RESULTADO ROUNDED =
173500             WS-CO-NUMER / (WS-CO-RAIZ-A * WS-CO-RAIZ-B).
173600 5100-CALCULA-COSSENO-EXIT.
173700     EXIT.
173800 5110-ACUMULA-PRODUTOS.
173900*
174000*    ACUMULA O PRODUTO INTERNO E OS SOMATORIOS DE QUADRADOS
174100*    USADOS
174200*    PELO COSSENO.
174300*    CALCULA WS-CO-NUMER A PARTIR DA EXPRESSAO ABAIXO.
174400     COMPUTE WS-CO-NUMER = WS-CO-NUMER +
174500         (WS-G-NOTA(WS-I) * WS-AL-NOTA(WS-I)).
174600*    APURA WS-CO-SOMA-QA A PARTIR DA EXPRESSAO ABAIXO.
174700     COMPUTE WS-CO-SOMA-QA = WS-CO-SOMA-QA +
174800         (WS-G-NOTA(WS-I) * WS-G-NOTA(WS-I)).
174900*    OBTEM WS-CO-SOMA-QB A PARTIR DA EXPRESSAO ABAIXO.
175000     COMPUTE WS-CO-SOMA-QB = WS-CO-SOMA-QB +
175100         (WS-AL-NOTA(WS-I) * WS-AL-NOTA(WS-I)).
175200 5110-ACUMULA-PRODUTOS-EXIT.
175300     EXIT.
